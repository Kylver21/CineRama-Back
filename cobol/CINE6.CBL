000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE6.
000300 AUTHOR. R. SALAZAR BRAVO.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 14/02/1991.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE6 - PROGRAMACION DE FUNCIONES                       *
001000*----------------------------------------------------------*
001100*  DA DE ALTA LAS FUNCIONES DEL DIA A PARTIR DEL FICHERO    *
001200*  DE TRANSACCIONES DE PROGRAMACION, COMPROBANDO QUE LA     *
001300*  PELICULA Y LA SALA EXISTAN, QUE LA FECHA NO SEA ANTERIOR *
001400*  A LA FECHA DE PROCESO, Y QUE NO SE CRUCE EN HORARIO CON  *
001500*  OTRA FUNCION YA PROGRAMADA EN LA MISMA SALA DENTRO DE LA *
001600*  MISMA VENTANA DE DOS HORAS, PARA EVITAR DOBLE RESERVA DE  *
001700*  LA SALA EN EL MISMO HORARIO.                              *
001800*----------------------------------------------------------*
001900*  BITACORA DE CAMBIOS                                     *
002000*----------------------------------------------------------*
002100* 14/02/91 RSB  PRIMERA VERSION - SEPARADA DEL PROGRAMA      *
002200*               PRINCIPAL DE LA CORRIDA.                    *
002300* 08/05/94 MVR  SE AGREGA EL CONTROL DE SOLAPAMIENTO DE      *
002400*               HORARIO EN LA MISMA SALA.                   *
002500* 19/01/99 LCR  SOLICITUD 0455: FECHA DE FUNCION PASA A      *
002600*               OCHO DIGITOS (ANO DE CUATRO CIFRAS).        *
002700* 11/06/03 PFR  SOLICITUD 0517: NO SE PERMITE PROGRAMAR      *
002800*               FUNCION CON FECHA ANTERIOR A LA DE PROCESO. *
002900* 25/11/07 ALC  SOLICITUD 0601: ASIENTOS DISPONIBLES PARTE   *
003000*               DE LA CAPACIDAD DE LA SALA ASIGNADA.         *
003100* 17/09/13 MVR  SOLICITUD 0719: SE AGREGAN CONDICIONES 88 AL  *
003200*               ESTADO DE ARCHIVO Y A LA SALA ACTIVA.         *
003300*----------------------------------------------------------*
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     CLASS LETRA-MAYUS IS "A" THRU "Z".
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT F-MANT-FUNCIONES ASSIGN TO DISK
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS FS-MNT.
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD F-MANT-FUNCIONES
004900     LABEL RECORD STANDARD
005000     VALUE OF FILE-ID IS "funciones-mant.dat".
005100 01 MANT-FUN-REG.
005200     02 MF-PEL-ID             PIC 9(6).
005300     02 MF-SAL-ID             PIC 9(6).
005400     02 MF-FECHA              PIC 9(8).
005500     02 MF-FECHA-R REDEFINES MF-FECHA.
005600         03 MF-ANO               PIC 9(4).
005700         03 MF-MES               PIC 9(2).
005800         03 MF-DIA               PIC 9(2).
005900     02 MF-HORA               PIC 9(4).
006000     02 FILLER                PIC X(04).
006100
006200 WORKING-STORAGE SECTION.
006300 77 FS-MNT                    PIC X(2).
006400     88 FS-MNT-OK                   VALUE "00".
006500     88 FS-MNT-SIN-DATOS            VALUE "35".
006600 77 SW-PEL-EXISTE              PIC X(1).
006700 77 SW-SAL-EXISTE              PIC X(1).
006800 77 SW-SOLAPA                  PIC X(1).
006900 78 VAL-SI                    VALUE "S".
007000 78 VAL-NO                    VALUE "N".
007100 78 VENTANA-MINUTOS            VALUE 120.
007200
007300 01 MINUTOS-FUNCION-GEN.
007400     05 MINUTOS-NUEVA             PIC 9(6) COMP VALUE 0.
007500     05 MINUTOS-NUEVA-R REDEFINES MINUTOS-NUEVA.
007600         10 MN-HOR                  PIC 9(3).
007700         10 MN-MIN-RESTO             PIC 9(3).
007800     05 FILLER                      PIC X(02).
007900
008000 01 MINUTOS-EXISTENTE-GEN.
008100     05 MINUTOS-EXISTENTE         PIC 9(6) COMP VALUE 0.
008200     05 MINUTOS-EXISTENTE-R REDEFINES MINUTOS-EXISTENTE.
008300         10 ME-HOR                  PIC 9(3).
008400         10 ME-MIN-RESTO             PIC 9(3).
008500     05 FILLER                      PIC X(02).
008600
008700 77 DIFERENCIA-MINUTOS          PIC S9(6) COMP.
008800 77 RESTO-MINUTOS               PIC 9(3) COMP.
008900 77 COCIENTE-MINUTOS            PIC 9(3) COMP.
009000 77 CAPACIDAD-SALA              PIC 9(3) COMP.
009100 77 IX-SAL-ENCONTRADA           PIC 9(4) COMP.
009200 77 SIG-ID                      PIC 9(6) COMP.
009300
009400 LINKAGE SECTION.
009500 01 LK-TABLA-FUNCIONES.
009600     02 LK-FUN-TOTAL               PIC 9(4) COMP.
009700     02 LK-FUN-FILA OCCURS 1000 TIMES INDEXED BY LK-IX-FUN.
009800         03 LK-FUN-ID               PIC 9(6).
009900         03 LK-FUN-PEL-ID           PIC 9(6).
010000         03 LK-FUN-SAL-ID           PIC 9(6).
010100         03 LK-FUN-FECHA            PIC 9(8).
010200         03 LK-FUN-HORA             PIC 9(4).
010300         03 LK-FUN-ASIENTOS-DISP    PIC 9(3).
010400         03 LK-FUN-ASIENTOS-TOT     PIC 9(3).
010500
010600 01 LK-TABLA-RECHAZOS.
010700     02 LK-RCH-TOTAL                PIC 9(4) COMP.
010800     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
010900         03 LK-RCH-CODIGO            PIC X(8).
011000         03 LK-RCH-REF               PIC 9(6).
011100         03 LK-RCH-MOTIVO            PIC X(40).
011200
011300 01 LK-TABLA-PELICULAS.
011400     02 LK-PEL-TOTAL                 PIC 9(4) COMP.
011500     02 LK-PEL-FILA OCCURS 500 TIMES INDEXED BY LK-IX-PEL.
011600         03 LK-PEL-ID                 PIC 9(6).
011700         03 LK-PEL-TITULO             PIC X(40).
011800         03 LK-PEL-GENERO             PIC X(20).
011900         03 LK-PEL-DURACION           PIC 9(3).
012000         03 LK-PEL-CLASIF             PIC X(5).
012100         03 LK-PEL-SINOPSIS           PIC X(80).
012200         03 LK-PEL-PRECIO-ENT         PIC 9(5).
012300         03 LK-PEL-PRECIO-DEC         PIC 9(2).
012400
012500 01 LK-TABLA-SALAS.
012600     02 LK-SAL-TOTAL                  PIC 9(4) COMP.
012700     02 LK-SAL-FILA OCCURS 50 TIMES INDEXED BY LK-IX-SAL.
012800         03 LK-SAL-ID                  PIC 9(6).
012900         03 LK-SAL-NOMBRE              PIC X(20).
013000         03 LK-SAL-DESCRIPCION         PIC X(50).
013100         03 LK-SAL-CAPACIDAD           PIC 9(3).
013200         03 LK-SAL-TIPO                PIC X(2).
013300         03 LK-SAL-ACTIVA              PIC X(1).
013400             88 LK-SAL-ES-ACTIVA            VALUE "Y".
013500             88 LK-SAL-ES-INACTIVA          VALUE "N".
013600
013700 01 LK-FECHA-PROCESO                    PIC 9(8).
013800 01 LK-CODIGO-LLAMADA                    PIC X(8).
013900
014000 PROCEDURE DIVISION USING LK-TABLA-FUNCIONES LK-TABLA-RECHAZOS
014100         LK-TABLA-PELICULAS LK-TABLA-SALAS LK-FECHA-PROCESO
014200         LK-CODIGO-LLAMADA.
014300 0000-INICIO.
014400     OPEN INPUT F-MANT-FUNCIONES
014500     IF FS-MNT = "35"
014600         GO TO 0000-SALIR
014700     END-IF
014800     IF FS-MNT NOT = "00"
014900         DISPLAY "CINE6 - ERROR ABRIENDO FUNCIONES-MANT " FS-MNT
015000         GO TO 0000-SALIR
015100     END-IF.
015200
015300 0010-LEER.
015400     READ F-MANT-FUNCIONES INTO MANT-FUN-REG
015500         AT END GO TO 0090-CERRAR.
015600
015700     PERFORM 1000-VALIDAR-FUNCION THRU 1000-EXIT.
015800
015900     GO TO 0010-LEER.
016000
016100 0090-CERRAR.
016200     CLOSE F-MANT-FUNCIONES.
016300 0000-SALIR.
016400     GOBACK.
016500
016600*----------------------------------------------------------*
016700*  1000 - VALIDAR-FUNCION                                  *
016800*----------------------------------------------------------*
016900 1000-VALIDAR-FUNCION.
017000     MOVE VAL-NO TO SW-PEL-EXISTE
017100     PERFORM 1000-1-CICLO THRU 1000-1-CICLO-EXIT
017200         VARYING LK-IX-PEL FROM 1 BY 1 UNTIL LK-IX-PEL > LK-PEL-TOTAL.
017300
017400     IF SW-PEL-EXISTE = VAL-NO
017500         MOVE "FUNCION " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
017600         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
017700         MOVE "PELICULA DE LA FUNCION NO EXISTE"
017800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
017900         ADD 1 TO LK-RCH-TOTAL
018000         GO TO 1000-EXIT
018100     END-IF.
018200
018300     MOVE VAL-NO TO SW-SAL-EXISTE
018400     PERFORM 1000-2-CICLO THRU 1000-2-CICLO-EXIT
018500         VARYING LK-IX-SAL FROM 1 BY 1 UNTIL LK-IX-SAL > LK-SAL-TOTAL.
018600
018700     IF SW-SAL-EXISTE = VAL-NO
018800         MOVE "FUNCION " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
018900         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
019000         MOVE "SALA DE LA FUNCION NO EXISTE"
019100             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
019200         ADD 1 TO LK-RCH-TOTAL
019300         GO TO 1000-EXIT
019400     END-IF.
019500
019600     IF MF-FECHA < LK-FECHA-PROCESO
019700         MOVE "FUNCION " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
019800         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
019900         MOVE "FECHA DE FUNCION ANTERIOR A LA DE PROCESO"
020000             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
020100         ADD 1 TO LK-RCH-TOTAL
020200         GO TO 1000-EXIT
020300     END-IF.
020400
020500     PERFORM 2000-COMPROBAR-SOLAPE THRU 2000-EXIT.
020600     IF SW-SOLAPA = VAL-SI
020700         MOVE "FUNCION " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
020800         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
020900         MOVE "SE CRUZA CON OTRA FUNCION DE LA MISMA SALA"
021000             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
021100         ADD 1 TO LK-RCH-TOTAL
021200         GO TO 1000-EXIT
021300     END-IF.
021400
021500     MOVE LK-SAL-CAPACIDAD (IX-SAL-ENCONTRADA) TO CAPACIDAD-SALA.
021600     COMPUTE SIG-ID = LK-FUN-TOTAL + 1.
021700     ADD 1 TO LK-FUN-TOTAL
021800     MOVE SIG-ID             TO LK-FUN-ID (LK-FUN-TOTAL)
021900     MOVE MF-PEL-ID           TO LK-FUN-PEL-ID (LK-FUN-TOTAL)
022000     MOVE MF-SAL-ID           TO LK-FUN-SAL-ID (LK-FUN-TOTAL)
022100     MOVE MF-FECHA            TO LK-FUN-FECHA (LK-FUN-TOTAL)
022200     MOVE MF-HORA             TO LK-FUN-HORA (LK-FUN-TOTAL)
022300     MOVE CAPACIDAD-SALA      TO LK-FUN-ASIENTOS-DISP (LK-FUN-TOTAL)
022400     MOVE CAPACIDAD-SALA      TO LK-FUN-ASIENTOS-TOT (LK-FUN-TOTAL).
022500 1000-EXIT.
022600     EXIT.
022700
022800 1000-1-CICLO.
022900         IF LK-PEL-ID (LK-IX-PEL) = MF-PEL-ID
023000             MOVE VAL-SI TO SW-PEL-EXISTE
023100         END-IF
023200 1000-1-CICLO-EXIT.
023300    EXIT.
023400
023500 1000-2-CICLO.
023600         IF LK-SAL-ID (LK-IX-SAL) = MF-SAL-ID
023700             MOVE VAL-SI TO SW-SAL-EXISTE
023800             MOVE LK-IX-SAL TO IX-SAL-ENCONTRADA
023900         END-IF
024000 1000-2-CICLO-EXIT.
024100    EXIT.
024200
024300*----------------------------------------------------------*
024400*  2000 - COMPROBAR-SOLAPE - NINGUNA FUNCION DE LA MISMA    *
024500*         SALA Y FECHA PUEDE EMPEZAR DENTRO DE LA VENTANA   *
024600*         DE DOS HORAS DE LA FUNCION NUEVA                  *
024700*----------------------------------------------------------*
024800 2000-COMPROBAR-SOLAPE.
024900     MOVE VAL-NO TO SW-SOLAPA
025000     DIVIDE MF-HORA BY 100 GIVING COCIENTE-MINUTOS
025100         REMAINDER RESTO-MINUTOS
025200     COMPUTE MINUTOS-NUEVA = (COCIENTE-MINUTOS * 60)
025300         + RESTO-MINUTOS.
025400
025500     PERFORM 2000-1-CICLO THRU 2000-1-CICLO-EXIT
025600         VARYING LK-IX-FUN FROM 1 BY 1 UNTIL LK-IX-FUN > LK-FUN-TOTAL.
025700 2000-EXIT.
025800     EXIT.
025900
026000 2000-1-CICLO.
026100         IF LK-FUN-SAL-ID (LK-IX-FUN) = MF-SAL-ID
026200             AND LK-FUN-FECHA (LK-IX-FUN) = MF-FECHA
026300             DIVIDE LK-FUN-HORA (LK-IX-FUN) BY 100 GIVING
026400                 COCIENTE-MINUTOS REMAINDER RESTO-MINUTOS
026500             COMPUTE MINUTOS-EXISTENTE = (COCIENTE-MINUTOS * 60)
026600                 + RESTO-MINUTOS
026700             COMPUTE DIFERENCIA-MINUTOS =
026800                 MINUTOS-NUEVA - MINUTOS-EXISTENTE
026900             IF DIFERENCIA-MINUTOS < 0
027000                 COMPUTE DIFERENCIA-MINUTOS = DIFERENCIA-MINUTOS * -1
027100             END-IF
027200             IF DIFERENCIA-MINUTOS < VENTANA-MINUTOS
027300                 MOVE VAL-SI TO SW-SOLAPA
027400             END-IF
027500         END-IF
027600 2000-1-CICLO-EXIT.
027700    EXIT.
027800
027900
028000
028100
028200
028300
028400
028500
