000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE1.
000300 AUTHOR. J. QUISPE MAMANI.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 04/11/1987.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE1 - PROCESO BATCH DIARIO DE VENTAS Y BOLETERIA      *
001000*----------------------------------------------------------*
001100*  PROGRAMA RECTOR DE LA CADENA CINERAMA.  CARGA LOS       *
001200*  MAESTROS DE PELICULAS, SALAS, FUNCIONES, CLIENTES Y     *
001300*  PRODUCTOS EN TABLAS DE MEMORIA (LLAMANDO A LOS          *
001400*  SUBPROGRAMAS DE MANTENIMIENTO CINE2/CINE3/CINE6/CINE8/  *
001500*  CINE4), LUEGO LEE LAS TRANSACCIONES DE BOLETERIA Y DE   *
001600*  VENTA DE PRODUCTOS, LAS APLICA LLAMANDO A CINE7/CINE5/  *
001700*  CINE10, Y AL FINAL REGRABA LOS MAESTROS ACTUALIZADOS,   *
001800*  LOS BOLETOS Y PAGOS DEL DIA, Y MANDA A IMPRIMIR EL       *
001900*  REPORTE DIARIO POR MEDIO DE CINE9.                      *
002000*----------------------------------------------------------*
002100*  BITACORA DE CAMBIOS                                     *
002200*----------------------------------------------------------*
002300* 04/11/87 JQM  PRIMERA VERSION DEL PROCESO BATCH.         *
002400* 19/03/88 JQM  SE AGREGA CARGA DEL MAESTRO DE PRODUCTOS.  *
002500* 22/08/89 RSB  SOLICITUD 0145: SE SEPARA LA CARGA DE      *
002600*               CLIENTES EN SU PROPIO SUBPROGRAMA CINE8.   *
002700* 14/02/91 RSB  SOLICITUD 0203: CONTROL DE FUNCIONES       *
002800*               TRASLADADO A CINE6 (ANTES EN ESTE MISMO).  *
002900* 30/09/93 MVR  SOLICITUD 0318: BOLETERIA PASA A CINE7,    *
003000*               SE QUITA LOGICA DE ASIENTOS DE ESTE PGM.   *
003100* 11/01/95 MVR  SOLICITUD 0366: VENTA DE PRODUCTOS PASA A  *
003200*               CINE5 (CONFITERIA).                        *
003300* 06/06/96 LCR  SOLICITUD 0402: SE AGREGA EL PROCESO DE    *
003400*               PAGOS (CINE10) AL FINAL DE CADA PASADA.    *
003500* 03/12/98 LCR  SOLICITUD 0455: PREPARACION PARA EL CAMBIO *
003600*               DE SIGLO - FECHAS A 8 DIGITOS (AAAAMMDD).  *
003700* 19/01/99 LCR  SOLICITUD 0455: VERIFICADO EL CORTE DE     *
003800*               SIGLO EN COMPARACION DE FECHAS DE FUNCION. *
003900* 02/05/01 PFR  SOLICITUD 0501: SE AGREGA CONTEO DE         *
004000*               RECHAZOS PARA EL REPORTE DIARIO.           *
004100* 17/07/04 PFR  SOLICITUD 0544: SE ELEVA EL LIMITE DE      *
004200*               BOLETOS POR CORRIDA A 2000.                *
004300* 25/11/07 ALC  SOLICITUD 0601: SE AGREGA METODO DE PAGO   *
004400*               YAPE/PLIN (VER CINE10).                    *
004500* 09/09/12 ALC  SOLICITUD 0677: SE AMPLIA TABLA DE VENTAS  *
004600*               A 1000 REGISTROS POR TEMPORADA ALTA.       *
004700* 14/03/15 EHP  SOLICITUD 0712: SE ENVIA TABLA-CLIENTES A   *
004800*               CINE9 PARA QUE EL REPORTE IDENTIFIQUE AL    *
004900*               CLIENTE DE CADA VENTA DE CONFITERIA.        *
005000* 17/09/13 MVR  SOLICITUD 0719: SE AGREGAN CONDICIONES 88    *
005100*               A LOS INDICADORES DE ESTADO DE ARCHIVO Y A  *
005200*               LOS CAMPOS DE ESTADO DE SALAS, PRODUCTOS,   *
005300*               BOLETOS, VENTAS Y PAGOS EN TABLAS.           *
005400* 19/09/13 MVR  SOLICITUD 0731: LA CARGA DE MAESTROS NO LEIA  *
005500*               LOS ARCHIVOS PELICULAS/SALAS/FUNCIONES/       *
005600*               CLIENTES/PRODUCTOS, PARTIA DE TABLAS VACIAS  *
005700*               Y LA REGRABACION BORRABA EL CATALOGO DE LA   *
005800*               PASADA ANTERIOR.  SE AGREGA LA LECTURA DE    *
005900*               CADA MAESTRO A TABLA ANTES DE APLICAR LOS    *
006000*               MANTENIMIENTOS DEL DIA.                       *
006100*----------------------------------------------------------*
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS LETRA-MAYUS IS "A" THRU "Z"
006700     UPSI-0 IS SW-RELANZAR.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT F-PELICULAS ASSIGN TO DISK
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FS-PEL.
007400
007500     SELECT F-SALAS ASSIGN TO DISK
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-SAL.
007800
007900     SELECT F-FUNCIONES ASSIGN TO DISK
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS FS-FUN.
008200
008300     SELECT F-CLIENTES ASSIGN TO DISK
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS FS-CLI.
008600
008700     SELECT F-PRODUCTOS ASSIGN TO DISK
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS FS-PRD.
009000
009100     SELECT F-TRANS-BOLETOS ASSIGN TO DISK
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-TKT.
009400
009500     SELECT F-TRANS-VENTAS ASSIGN TO DISK
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-VTR.
009800
009900     SELECT F-BOLETOS-OUT ASSIGN TO DISK
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-BOU.
010200
010300     SELECT F-PAGOS-OUT ASSIGN TO DISK
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS FS-PAU.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900*----------------------------------------------------------*
011000*  MAESTRO DE PELICULAS - 000161 POSICIONES DE DATOS       *
011100*----------------------------------------------------------*
011200 FD F-PELICULAS
011300     LABEL RECORD STANDARD
011400     VALUE OF FILE-ID IS "peliculas.dat".
011500 01 PELICULA-REG.
011600     02 PEL-ID               PIC 9(6).
011700     02 PEL-TITULO           PIC X(40).
011800     02 PEL-GENERO           PIC X(20).
011900     02 PEL-DURACION         PIC 9(3).
012000     02 PEL-CLASIF           PIC X(5).
012100     02 PEL-SINOPSIS         PIC X(80).
012200     02 PEL-PRECIO-ENT       PIC 9(5).
012300     02 PEL-PRECIO-DEC       PIC 9(2).
012400     02 FILLER               PIC X(04).
012500
012600 FD F-SALAS
012700     LABEL RECORD STANDARD
012800     VALUE OF FILE-ID IS "salas.dat".
012900 01 SALA-REG.
013000     02 SAL-ID               PIC 9(6).
013100     02 SAL-NOMBRE           PIC X(20).
013200     02 SAL-DESCRIPCION      PIC X(50).
013300     02 SAL-CAPACIDAD        PIC 9(3).
013400     02 SAL-TIPO             PIC X(2).
013500     02 SAL-ACTIVA           PIC X(1).
013600         88 SAL-ES-ACTIVA       VALUE "Y".
013700         88 SAL-ES-INACTIVA     VALUE "N".
013800     02 FILLER               PIC X(04).
013900
014000 FD F-FUNCIONES
014100     LABEL RECORD STANDARD
014200     VALUE OF FILE-ID IS "funciones.dat".
014300 01 FUNCION-REG.
014400     02 FUN-ID               PIC 9(6).
014500     02 FUN-PEL-ID           PIC 9(6).
014600     02 FUN-SAL-ID           PIC 9(6).
014700     02 FUN-FECHA            PIC 9(8).
014800     02 FUN-HORA             PIC 9(4).
014900     02 FUN-ASIENTOS-DISP    PIC 9(3).
015000     02 FUN-ASIENTOS-TOT     PIC 9(3).
015100     02 FILLER               PIC X(04).
015200
015300 FD F-CLIENTES
015400     LABEL RECORD STANDARD
015500     VALUE OF FILE-ID IS "clientes.dat".
015600 01 CLIENTE-REG.
015700     02 CLI-ID               PIC 9(6).
015800     02 CLI-NOMBRE           PIC X(25).
015900     02 CLI-APELLIDO         PIC X(25).
016000     02 CLI-EMAIL            PIC X(40).
016100     02 CLI-TELEFONO         PIC X(9).
016200     02 CLI-TIPO-DOC         PIC X(3).
016300     02 CLI-NUM-DOC          PIC X(12).
016400     02 FILLER               PIC X(04).
016500
016600 FD F-PRODUCTOS
016700     LABEL RECORD STANDARD
016800     VALUE OF FILE-ID IS "productos.dat".
016900 01 PRODUCTO-REG.
017000     02 PRD-ID               PIC 9(6).
017100     02 PRD-NOMBRE           PIC X(30).
017200     02 PRD-DESCRIPCION      PIC X(60).
017300     02 PRD-CATEGORIA        PIC X(3).
017400     02 PRD-PRECIO-ENT       PIC 9(5).
017500     02 PRD-PRECIO-DEC       PIC 9(2).
017600     02 PRD-STOCK            PIC 9(5).
017700     02 PRD-ACTIVO           PIC X(1).
017800         88 PRD-ES-ACTIVO       VALUE "Y".
017900         88 PRD-ES-INACTIVO     VALUE "N".
018000     02 FILLER               PIC X(04).
018100
018200*----------------------------------------------------------*
018300*  TRANSACCIONES DE BOLETERIA (VENTA/ESTADO/PAGO DE BOLETO)*
018400*----------------------------------------------------------*
018500 FD F-TRANS-BOLETOS
018600     LABEL RECORD STANDARD
018700     VALUE OF FILE-ID IS "boletos-trans.dat".
018800 01 TKT-TRAN-REG.
018900     02 TKT-TRAN-CODIGO      PIC X(8).
019000     02 TKT-TRAN-BOL-ID      PIC 9(6).
019100     02 TKT-TRAN-FUN-ID      PIC 9(6).
019200     02 TKT-TRAN-CLI-ID      PIC 9(6).
019300     02 TKT-TRAN-ASIENTO     PIC X(4).
019400     02 TKT-TRAN-PRECIO-ENT  PIC 9(5).
019500     02 TKT-TRAN-PRECIO-DEC  PIC 9(2).
019600     02 TKT-TRAN-PAG-ID      PIC 9(6).
019700     02 TKT-TRAN-METODO      PIC X(3).
019800     02 TKT-TRAN-TARJETA     PIC X(19).
019900     02 TKT-TRAN-RECIBO      PIC X(1).
020000     02 TKT-TRAN-NUM-BOL     PIC 9(2).
020100     02 TKT-TRAN-LISTA-BOL   PIC 9(6) OCCURS 10 TIMES.
020200     02 FILLER               PIC X(05).
020300
020400*----------------------------------------------------------*
020500*  TRANSACCIONES DE VENTA DE PRODUCTOS Y PAGO DE VENTA     *
020600*----------------------------------------------------------*
020700 FD F-TRANS-VENTAS
020800     LABEL RECORD STANDARD
020900     VALUE OF FILE-ID IS "ventas-trans.dat".
021000 01 VTA-TRAN-REG.
021100     02 VTA-TRAN-CODIGO      PIC X(8).
021200     02 VTA-TRAN-VTA-ID      PIC 9(6).
021300     02 VTA-TRAN-CLI-ID      PIC 9(6).
021400     02 VTA-TRAN-METODO-PAG  PIC X(10).
021500     02 VTA-TRAN-PRD-ID      PIC 9(6).
021600     02 VTA-TRAN-CANTIDAD    PIC 9(3).
021700     02 VTA-TRAN-PAG-ID      PIC 9(6).
021800     02 VTA-TRAN-MET-PAGO    PIC X(3).
021900     02 VTA-TRAN-TARJETA     PIC X(19).
022000     02 VTA-TRAN-RECIBO      PIC X(1).
022100     02 FILLER               PIC X(05).
022200
022300 FD F-BOLETOS-OUT
022400     LABEL RECORD STANDARD
022500     VALUE OF FILE-ID IS "boletos.dat".
022600 01 BOLETO-OUT-REG.
022700     02 BOU-ID               PIC 9(6).
022800     02 BOU-FUN-ID            PIC 9(6).
022900     02 BOU-CLI-ID            PIC 9(6).
023000     02 BOU-ASIENTO          PIC X(4).
023100     02 BOU-PRECIO-ENT       PIC 9(5).
023200     02 BOU-PRECIO-DEC       PIC 9(2).
023300     02 BOU-ESTADO           PIC X(1).
023400     02 BOU-FECHA-COMPRA     PIC 9(8).
023500     02 BOU-HORA-COMPRA      PIC 9(6).
023600     02 FILLER               PIC X(04).
023700
023800 FD F-PAGOS-OUT
023900     LABEL RECORD STANDARD
024000     VALUE OF FILE-ID IS "pagos.dat".
024100 01 PAGO-OUT-REG.
024200     02 PAU-ID               PIC 9(6).
024300     02 PAU-REFERENCIA       PIC X(10).
024400     02 PAU-MONTO-ENT        PIC 9(7).
024500     02 PAU-MONTO-DEC        PIC 9(2).
024600     02 PAU-CLI-ID           PIC 9(6).
024700     02 PAU-METODO           PIC X(3).
024800     02 PAU-TARJETA-ENMASC   PIC X(8).
024900     02 PAU-ESTADO           PIC X(1).
025000     02 PAU-FECHA            PIC 9(8).
025100     02 PAU-TIPO-RECIBO      PIC X(1).
025200     02 FILLER               PIC X(04).
025300
025400 WORKING-STORAGE SECTION.
025500 77 FS-PEL                   PIC X(2).
025600    88 FS-PEL-OK               VALUE "00".
025700    88 FS-PEL-SIN-DATOS        VALUE "35".
025800 77 FS-SAL                   PIC X(2).
025900    88 FS-SAL-OK               VALUE "00".
026000    88 FS-SAL-SIN-DATOS        VALUE "35".
026100 77 FS-FUN                   PIC X(2).
026200    88 FS-FUN-OK               VALUE "00".
026300    88 FS-FUN-SIN-DATOS        VALUE "35".
026400 77 FS-CLI                   PIC X(2).
026500    88 FS-CLI-OK               VALUE "00".
026600    88 FS-CLI-SIN-DATOS        VALUE "35".
026700 77 FS-PRD                   PIC X(2).
026800    88 FS-PRD-OK               VALUE "00".
026900    88 FS-PRD-SIN-DATOS        VALUE "35".
027000 77 FS-TKT                   PIC X(2).
027100    88 FS-TKT-OK               VALUE "00".
027200    88 FS-TKT-EOF              VALUE "10".
027300 77 FS-VTR                   PIC X(2).
027400    88 FS-VTR-OK               VALUE "00".
027500    88 FS-VTR-EOF              VALUE "10".
027600 77 FS-BOU                   PIC X(2).
027700    88 FS-BOU-OK               VALUE "00".
027800 77 FS-PAU                   PIC X(2).
027900    88 FS-PAU-OK               VALUE "00".
028000
028100 78 MAX-PELICULAS            VALUE 500.
028200 78 MAX-SALAS                VALUE 50.
028300 78 MAX-FUNCIONES            VALUE 1000.
028400 78 MAX-CLIENTES             VALUE 2000.
028500 78 MAX-PRODUCTOS            VALUE 300.
028600 78 MAX-BOLETOS              VALUE 2000.
028700 78 MAX-VENTAS               VALUE 1000.
028800 78 MAX-PAGOS                VALUE 2000.
028900
029000*----------------------------------------------------------*
029100*  FECHA Y HORA DE PROCESO (REDEFINE 1 DEL PROGRAMA)       *
029200*----------------------------------------------------------*
029300 01 FECHA-HORA-PROCESO.
029400     05 FECHA-PROCESO        PIC 9(8).
029500     05 FECHA-PROCESO-G REDEFINES FECHA-PROCESO.
029600         10 FP-ANO            PIC 9(4).
029700         10 FP-MES            PIC 9(2).
029800         10 FP-DIA            PIC 9(2).
029900     05 HORA-PROCESO          PIC 9(6).
030000     05 HORA-PROCESO-G REDEFINES HORA-PROCESO.
030100         10 HP-HOR              PIC 9(2).
030200         10 HP-MIN              PIC 9(2).
030300         10 HP-SEG              PIC 9(2).
030400     05 FILLER                PIC X(02).
030500
030600 01 FECHA-SISTEMA-STD.
030700     05 FS-ANO-CORTO          PIC 9(2).
030800     05 FS-MES                PIC 9(2).
030900     05 FS-DIA                PIC 9(2).
031000     05 FECHA-SISTEMA-STD-R REDEFINES FECHA-SISTEMA-STD.
031100         10 FS-FECHA-CORTA       PIC 9(6).
031200     05 FILLER                PIC X(02).
031300
031400 01 HORA-SISTEMA-STD.
031500     05 FS-HOR                PIC 9(2).
031600     05 FS-MIN                PIC 9(2).
031700     05 FS-SEG                PIC 9(2).
031800     05 FS-CENT               PIC 9(2).
031900     05 FILLER                PIC X(02).
032000
032100 77 FS-SIGLO                  PIC 9(2).
032200
032300*----------------------------------------------------------*
032400*  TABLA DE PELICULAS                                      *
032500*----------------------------------------------------------*
032600 01 TABLA-PELICULAS.
032700     02 PEL-TOTAL             PIC 9(4) COMP.
032800     02 PEL-FILA OCCURS 500 TIMES INDEXED BY IX-PEL.
032900         03 T-PEL-ID          PIC 9(6).
033000         03 T-PEL-TITULO      PIC X(40).
033100         03 T-PEL-GENERO      PIC X(20).
033200         03 T-PEL-DURACION    PIC 9(3).
033300         03 T-PEL-CLASIF      PIC X(5).
033400         03 T-PEL-SINOPSIS    PIC X(80).
033500         03 T-PEL-PRECIO-ENT  PIC 9(5).
033600         03 T-PEL-PRECIO-DEC  PIC 9(2).
033700     02 FILLER                PIC X(02).
033800
033900*----------------------------------------------------------*
034000*  TABLA DE SALAS                                          *
034100*----------------------------------------------------------*
034200 01 TABLA-SALAS.
034300     02 SAL-TOTAL             PIC 9(4) COMP.
034400     02 SAL-FILA OCCURS 50 TIMES INDEXED BY IX-SAL.
034500         03 T-SAL-ID          PIC 9(6).
034600         03 T-SAL-NOMBRE      PIC X(20).
034700         03 T-SAL-DESCRIPCION PIC X(50).
034800         03 T-SAL-CAPACIDAD   PIC 9(3).
034900         03 T-SAL-TIPO        PIC X(2).
035000         03 T-SAL-ACTIVA      PIC X(1).
035100             88 T-SAL-ES-ACTIVA  VALUE "Y".
035200             88 T-SAL-ES-INACTIVA VALUE "N".
035300     02 FILLER                PIC X(02).
035400
035500*----------------------------------------------------------*
035600*  TABLA DE FUNCIONES                                      *
035700*----------------------------------------------------------*
035800 01 TABLA-FUNCIONES.
035900     02 FUN-TOTAL              PIC 9(4) COMP.
036000     02 FUN-FILA OCCURS 1000 TIMES INDEXED BY IX-FUN.
036100         03 T-FUN-ID           PIC 9(6).
036200         03 T-FUN-PEL-ID       PIC 9(6).
036300         03 T-FUN-SAL-ID       PIC 9(6).
036400         03 T-FUN-FECHA        PIC 9(8).
036500         03 T-FUN-HORA         PIC 9(4).
036600         03 T-FUN-ASIENTOS-DISP PIC 9(3).
036700         03 T-FUN-ASIENTOS-TOT  PIC 9(3).
036800     02 FILLER                 PIC X(02).
036900
037000*----------------------------------------------------------*
037100*  TABLA DE CLIENTES                                       *
037200*----------------------------------------------------------*
037300 01 TABLA-CLIENTES.
037400     02 CLI-TOTAL              PIC 9(4) COMP.
037500     02 CLI-FILA OCCURS 2000 TIMES INDEXED BY IX-CLI.
037600         03 T-CLI-ID            PIC 9(6).
037700         03 T-CLI-NOMBRE        PIC X(25).
037800         03 T-CLI-APELLIDO      PIC X(25).
037900         03 T-CLI-EMAIL         PIC X(40).
038000         03 T-CLI-TELEFONO      PIC X(9).
038100         03 T-CLI-TIPO-DOC      PIC X(3).
038200         03 T-CLI-NUM-DOC       PIC X(12).
038300     02 FILLER                  PIC X(02).
038400
038500*----------------------------------------------------------*
038600*  TABLA DE PRODUCTOS                                      *
038700*----------------------------------------------------------*
038800 01 TABLA-PRODUCTOS.
038900     02 PRD-TOTAL               PIC 9(4) COMP.
039000     02 PRD-FILA OCCURS 300 TIMES INDEXED BY IX-PRD.
039100         03 T-PRD-ID             PIC 9(6).
039200         03 T-PRD-NOMBRE         PIC X(30).
039300         03 T-PRD-DESCRIPCION    PIC X(60).
039400         03 T-PRD-CATEGORIA      PIC X(3).
039500         03 T-PRD-PRECIO-ENT     PIC 9(5).
039600         03 T-PRD-PRECIO-DEC     PIC 9(2).
039700         03 T-PRD-STOCK          PIC 9(5).
039800         03 T-PRD-ACTIVO         PIC X(1).
039900             88 T-PRD-ES-ACTIVO     VALUE "Y".
040000             88 T-PRD-ES-INACTIVO   VALUE "N".
040100     02 FILLER                   PIC X(02).
040200
040300*----------------------------------------------------------*
040400*  TABLA DE BOLETOS VENDIDOS EN LA CORRIDA                 *
040500*----------------------------------------------------------*
040600 01 TABLA-BOLETOS.
040700     02 BOL-TOTAL               PIC 9(4) COMP.
040800     02 BOL-ULTIMO-ID           PIC 9(6) COMP.
040900     02 BOL-FILA OCCURS 2000 TIMES INDEXED BY IX-BOL.
041000         03 T-BOL-ID             PIC 9(6).
041100         03 T-BOL-FUN-ID         PIC 9(6).
041200         03 T-BOL-CLI-ID         PIC 9(6).
041300         03 T-BOL-ASIENTO        PIC X(4).
041400         03 T-BOL-PRECIO-ENT     PIC 9(5).
041500         03 T-BOL-PRECIO-DEC     PIC 9(2).
041600         03 T-BOL-ESTADO         PIC X(1).
041700             88 T-BOL-RESERVADO     VALUE "R".
041800             88 T-BOL-PAGADO        VALUE "P".
041900             88 T-BOL-USADO         VALUE "U".
042000             88 T-BOL-CANCELADO     VALUE "C".
042100         03 T-BOL-FECHA-COMPRA   PIC 9(8).
042200         03 T-BOL-HORA-COMPRA    PIC 9(6).
042300     02 FILLER                    PIC X(02).
042400
042500*----------------------------------------------------------*
042600*  TABLA DE VENTAS DE CONFITERIA EN LA CORRIDA             *
042700*----------------------------------------------------------*
042800 01 TABLA-VENTAS.
042900     02 VTA-TOTAL                PIC 9(4) COMP.
043000     02 VTA-ULTIMO-ID             PIC 9(6) COMP.
043100     02 VTA-FILA OCCURS 1000 TIMES INDEXED BY IX-VTA.
043200         03 T-VTA-ID               PIC 9(6).
043300         03 T-VTA-CLI-ID           PIC 9(6).
043400         03 T-VTA-METODO           PIC X(10).
043500         03 T-VTA-FECHA            PIC 9(8).
043600         03 T-VTA-COMPLETADA       PIC X(1).
043700             88 T-VTA-ES-COMPLETADA   VALUE "S".
043800             88 T-VTA-ES-PENDIENTE    VALUE "N".
043900         03 T-VTA-TOTAL-ENT        PIC 9(7).
044000         03 T-VTA-TOTAL-DEC        PIC 9(2).
044100         03 T-VTA-NUM-LINEAS       PIC 9(2).
044200         03 T-VTA-LINEA OCCURS 10 TIMES.
044300             04 T-VTA-LIN-PRD-ID        PIC 9(6).
044400             04 T-VTA-LIN-CANTIDAD      PIC 9(3).
044500             04 T-VTA-LIN-PRECIO-ENT    PIC 9(5).
044600             04 T-VTA-LIN-PRECIO-DEC    PIC 9(2).
044700             04 T-VTA-LIN-SUBTOT-ENT    PIC 9(7).
044800             04 T-VTA-LIN-SUBTOT-DEC    PIC 9(2).
044900     02 FILLER                     PIC X(02).
045000
045100*----------------------------------------------------------*
045200*  TABLA DE PAGOS GENERADOS EN LA CORRIDA                 *
045300*----------------------------------------------------------*
045400 01 TABLA-PAGOS.
045500     02 PAG-TOTAL                 PIC 9(4) COMP.
045600     02 PAG-ULTIMO-ID              PIC 9(6) COMP.
045700     02 PAG-FILA OCCURS 2000 TIMES INDEXED BY IX-PAG.
045800         03 T-PAG-ID                PIC 9(6).
045900         03 T-PAG-REFERENCIA         PIC X(10).
046000         03 T-PAG-MONTO-ENT          PIC 9(7).
046100         03 T-PAG-MONTO-DEC          PIC 9(2).
046200         03 T-PAG-CLI-ID             PIC 9(6).
046300         03 T-PAG-METODO             PIC X(3).
046400         03 T-PAG-TARJETA-ENMASC     PIC X(8).
046500         03 T-PAG-ESTADO             PIC X(1).
046600             88 T-PAG-PENDIENTE          VALUE "P".
046700             88 T-PAG-COMPLETADO         VALUE "C".
046800             88 T-PAG-RECHAZADO          VALUE "R".
046900         03 T-PAG-FECHA              PIC 9(8).
047000         03 T-PAG-TIPO-RECIBO        PIC X(1).
047100     02 FILLER                     PIC X(02).
047200
047300*----------------------------------------------------------*
047400*  LISTA DE TRANSACCIONES RECHAZADAS PARA EL REPORTE       *
047500*----------------------------------------------------------*
047600 01 TABLA-RECHAZOS.
047700     02 RCH-TOTAL                  PIC 9(4) COMP.
047800     02 RCH-FILA OCCURS 500 TIMES INDEXED BY IX-RCH.
047900         03 T-RCH-CODIGO            PIC X(8).
048000         03 T-RCH-REF               PIC 9(6).
048100         03 T-RCH-MOTIVO            PIC X(40).
048200     02 FILLER                      PIC X(02).
048300
048400 77 CONTADOR-REG                   PIC 9(4) COMP.
048500 77 SUBINDICE                      PIC 9(4) COMP.
048600
048700 LINKAGE SECTION.
048800
048900 SCREEN SECTION.
049000
049100 PROCEDURE DIVISION.
049200*----------------------------------------------------------*
049300*  PARRAFO PRINCIPAL - SECUENCIA DE LA CORRIDA DIARIA      *
049400*----------------------------------------------------------*
049500 0000-INICIO.
049600     ACCEPT FECHA-SISTEMA-STD FROM DATE
049700     ACCEPT HORA-SISTEMA-STD FROM TIME
049800*    VENTANA DE SIGLO: AÑOS 00-49 SON DEL 2000, 50-99 DEL 1900,
049900*    IGUAL QUE SE CORRIGIO EN LA REVISION DEL CAMBIO DE SIGLO.
050000     IF FS-ANO-CORTO < 50
050100         MOVE 20 TO FS-SIGLO
050200     ELSE
050300         MOVE 19 TO FS-SIGLO
050400     END-IF
050500     MOVE FS-SIGLO TO FP-ANO (1:2)
050600     MOVE FS-ANO-CORTO TO FP-ANO (3:2)
050700     MOVE FS-MES TO FP-MES
050800     MOVE FS-DIA TO FP-DIA
050900     MOVE FS-HOR TO HORA-PROCESO (1:2)
051000     MOVE FS-MIN TO HORA-PROCESO (3:2)
051100     MOVE FS-SEG TO HORA-PROCESO (5:2)
051200     MOVE 0 TO PEL-TOTAL SAL-TOTAL FUN-TOTAL CLI-TOTAL PRD-TOTAL
051300     MOVE 0 TO BOL-TOTAL VTA-TOTAL PAG-TOTAL RCH-TOTAL
051400     MOVE 0 TO BOL-ULTIMO-ID VTA-ULTIMO-ID PAG-ULTIMO-ID
051500
051600     PERFORM 1000-CARGAR-MAESTROS THRU 1000-EXIT
051700     PERFORM 2000-PROCESAR-BOLETERIA THRU 2000-EXIT
051800     PERFORM 3000-PROCESAR-VENTAS THRU 3000-EXIT
051900     PERFORM 4000-GRABAR-MAESTROS THRU 4000-EXIT
052000     PERFORM 5000-GRABAR-SALIDAS THRU 5000-EXIT
052100     PERFORM 6000-IMPRIMIR-REPORTE THRU 6000-EXIT
052200
052300     STOP RUN.
052400
052500*----------------------------------------------------------*
052600*  1000 - CARGA DE MAESTROS (LLAMA A LOS MANTENIMIENTOS)   *
052700*  17/09/13 MVR SOLICITUD 0731: SE LEEN LOS MAESTROS DE    *
052800*  LA PASADA ANTERIOR ANTES DE APLICAR LAS TRANSACCIONES   *
052900*  DE MANTENIMIENTO; ANTES SE PARTIA DE TABLAS VACIAS Y LA *
053000*  REGRABACION DEJABA EL CATALOGO COMPLETO EN SOLO LO QUE  *
053100*  TRAIA EL MANT DEL DIA.                                   *
053200*----------------------------------------------------------*
053300 1000-CARGAR-MAESTROS.
053400     PERFORM 1010-CARGAR-PELICULAS THRU 1010-EXIT
053500     PERFORM 1020-CARGAR-SALAS THRU 1020-EXIT
053600     PERFORM 1030-CARGAR-FUNCIONES THRU 1030-EXIT
053700     PERFORM 1040-CARGAR-CLIENTES THRU 1040-EXIT
053800     PERFORM 1050-CARGAR-PRODUCTOS THRU 1050-EXIT
053900     CALL "CINE2" USING TABLA-PELICULAS TABLA-RECHAZOS
054000     CALL "CINE3" USING TABLA-SALAS TABLA-RECHAZOS
054100     CALL "CINE8" USING TABLA-CLIENTES TABLA-RECHAZOS
054200     CALL "CINE4" USING TABLA-PRODUCTOS TABLA-RECHAZOS
054300     CALL "CINE6" USING TABLA-FUNCIONES TABLA-RECHAZOS
054400         TABLA-PELICULAS TABLA-SALAS FECHA-PROCESO
054500         "CARGA   ".
054600 1000-EXIT.
054700     EXIT.
054800
054900*----------------------------------------------------------*
055000*  1010 - CARGA DEL MAESTRO DE PELICULAS EN TABLA           *
055100*----------------------------------------------------------*
055200 1010-CARGAR-PELICULAS.
055300     OPEN INPUT F-PELICULAS
055400     IF FS-PEL = "35"
055500         GO TO 1010-EXIT
055600     END-IF
055700     IF FS-PEL NOT = "00"
055800         DISPLAY "CINE1 - ERROR ABRIENDO PELICULAS " FS-PEL
055900         GO TO 1010-EXIT
056000     END-IF.
056100
056200 1011-LEER-PEL.
056300     READ F-PELICULAS INTO PELICULA-REG
056400         AT END GO TO 1019-CERRAR-PEL.
056500
056600     ADD 1 TO PEL-TOTAL
056700     MOVE PEL-ID         TO T-PEL-ID (PEL-TOTAL)
056800     MOVE PEL-TITULO     TO T-PEL-TITULO (PEL-TOTAL)
056900     MOVE PEL-GENERO     TO T-PEL-GENERO (PEL-TOTAL)
057000     MOVE PEL-DURACION   TO T-PEL-DURACION (PEL-TOTAL)
057100     MOVE PEL-CLASIF     TO T-PEL-CLASIF (PEL-TOTAL)
057200     MOVE PEL-SINOPSIS   TO T-PEL-SINOPSIS (PEL-TOTAL)
057300     MOVE PEL-PRECIO-ENT TO T-PEL-PRECIO-ENT (PEL-TOTAL)
057400     MOVE PEL-PRECIO-DEC TO T-PEL-PRECIO-DEC (PEL-TOTAL)
057500
057600     GO TO 1011-LEER-PEL.
057700
057800 1019-CERRAR-PEL.
057900     CLOSE F-PELICULAS.
058000 1010-EXIT.
058100     EXIT.
058200
058300*----------------------------------------------------------*
058400*  1020 - CARGA DEL MAESTRO DE SALAS EN TABLA                *
058500*----------------------------------------------------------*
058600 1020-CARGAR-SALAS.
058700     OPEN INPUT F-SALAS
058800     IF FS-SAL = "35"
058900         GO TO 1020-EXIT
059000     END-IF
059100     IF FS-SAL NOT = "00"
059200         DISPLAY "CINE1 - ERROR ABRIENDO SALAS " FS-SAL
059300         GO TO 1020-EXIT
059400     END-IF.
059500
059600 1021-LEER-SAL.
059700     READ F-SALAS INTO SALA-REG
059800         AT END GO TO 1029-CERRAR-SAL.
059900
060000     ADD 1 TO SAL-TOTAL
060100     MOVE SAL-ID          TO T-SAL-ID (SAL-TOTAL)
060200     MOVE SAL-NOMBRE      TO T-SAL-NOMBRE (SAL-TOTAL)
060300     MOVE SAL-DESCRIPCION TO T-SAL-DESCRIPCION (SAL-TOTAL)
060400     MOVE SAL-CAPACIDAD   TO T-SAL-CAPACIDAD (SAL-TOTAL)
060500     MOVE SAL-TIPO        TO T-SAL-TIPO (SAL-TOTAL)
060600     MOVE SAL-ACTIVA      TO T-SAL-ACTIVA (SAL-TOTAL)
060700
060800     GO TO 1021-LEER-SAL.
060900
061000 1029-CERRAR-SAL.
061100     CLOSE F-SALAS.
061200 1020-EXIT.
061300     EXIT.
061400
061500*----------------------------------------------------------*
061600*  1030 - CARGA DEL MAESTRO DE FUNCIONES EN TABLA            *
061700*----------------------------------------------------------*
061800 1030-CARGAR-FUNCIONES.
061900     OPEN INPUT F-FUNCIONES
062000     IF FS-FUN = "35"
062100         GO TO 1030-EXIT
062200     END-IF
062300     IF FS-FUN NOT = "00"
062400         DISPLAY "CINE1 - ERROR ABRIENDO FUNCIONES " FS-FUN
062500         GO TO 1030-EXIT
062600     END-IF.
062700
062800 1031-LEER-FUN.
062900     READ F-FUNCIONES INTO FUNCION-REG
063000         AT END GO TO 1039-CERRAR-FUN.
063100
063200     ADD 1 TO FUN-TOTAL
063300     MOVE FUN-ID             TO T-FUN-ID (FUN-TOTAL)
063400     MOVE FUN-PEL-ID         TO T-FUN-PEL-ID (FUN-TOTAL)
063500     MOVE FUN-SAL-ID         TO T-FUN-SAL-ID (FUN-TOTAL)
063600     MOVE FUN-FECHA          TO T-FUN-FECHA (FUN-TOTAL)
063700     MOVE FUN-HORA           TO T-FUN-HORA (FUN-TOTAL)
063800     MOVE FUN-ASIENTOS-DISP  TO T-FUN-ASIENTOS-DISP (FUN-TOTAL)
063900     MOVE FUN-ASIENTOS-TOT   TO T-FUN-ASIENTOS-TOT (FUN-TOTAL)
064000
064100     GO TO 1031-LEER-FUN.
064200
064300 1039-CERRAR-FUN.
064400     CLOSE F-FUNCIONES.
064500 1030-EXIT.
064600     EXIT.
064700
064800*----------------------------------------------------------*
064900*  1040 - CARGA DEL MAESTRO DE CLIENTES EN TABLA              *
065000*----------------------------------------------------------*
065100 1040-CARGAR-CLIENTES.
065200     OPEN INPUT F-CLIENTES
065300     IF FS-CLI = "35"
065400         GO TO 1040-EXIT
065500     END-IF
065600     IF FS-CLI NOT = "00"
065700         DISPLAY "CINE1 - ERROR ABRIENDO CLIENTES " FS-CLI
065800         GO TO 1040-EXIT
065900     END-IF.
066000
066100 1041-LEER-CLI.
066200     READ F-CLIENTES INTO CLIENTE-REG
066300         AT END GO TO 1049-CERRAR-CLI.
066400
066500     ADD 1 TO CLI-TOTAL
066600     MOVE CLI-ID        TO T-CLI-ID (CLI-TOTAL)
066700     MOVE CLI-NOMBRE    TO T-CLI-NOMBRE (CLI-TOTAL)
066800     MOVE CLI-APELLIDO  TO T-CLI-APELLIDO (CLI-TOTAL)
066900     MOVE CLI-EMAIL     TO T-CLI-EMAIL (CLI-TOTAL)
067000     MOVE CLI-TELEFONO  TO T-CLI-TELEFONO (CLI-TOTAL)
067100     MOVE CLI-TIPO-DOC  TO T-CLI-TIPO-DOC (CLI-TOTAL)
067200     MOVE CLI-NUM-DOC   TO T-CLI-NUM-DOC (CLI-TOTAL)
067300
067400     GO TO 1041-LEER-CLI.
067500
067600 1049-CERRAR-CLI.
067700     CLOSE F-CLIENTES.
067800 1040-EXIT.
067900     EXIT.
068000
068100*----------------------------------------------------------*
068200*  1050 - CARGA DEL MAESTRO DE PRODUCTOS EN TABLA             *
068300*----------------------------------------------------------*
068400 1050-CARGAR-PRODUCTOS.
068500     OPEN INPUT F-PRODUCTOS
068600     IF FS-PRD = "35"
068700         GO TO 1050-EXIT
068800     END-IF
068900     IF FS-PRD NOT = "00"
069000         DISPLAY "CINE1 - ERROR ABRIENDO PRODUCTOS " FS-PRD
069100         GO TO 1050-EXIT
069200     END-IF.
069300
069400 1051-LEER-PRD.
069500     READ F-PRODUCTOS INTO PRODUCTO-REG
069600         AT END GO TO 1059-CERRAR-PRD.
069700
069800     ADD 1 TO PRD-TOTAL
069900     MOVE PRD-ID          TO T-PRD-ID (PRD-TOTAL)
070000     MOVE PRD-NOMBRE      TO T-PRD-NOMBRE (PRD-TOTAL)
070100     MOVE PRD-DESCRIPCION TO T-PRD-DESCRIPCION (PRD-TOTAL)
070200     MOVE PRD-CATEGORIA   TO T-PRD-CATEGORIA (PRD-TOTAL)
070300     MOVE PRD-PRECIO-ENT  TO T-PRD-PRECIO-ENT (PRD-TOTAL)
070400     MOVE PRD-PRECIO-DEC  TO T-PRD-PRECIO-DEC (PRD-TOTAL)
070500     MOVE PRD-STOCK       TO T-PRD-STOCK (PRD-TOTAL)
070600     MOVE PRD-ACTIVO      TO T-PRD-ACTIVO (PRD-TOTAL)
070700
070800     GO TO 1051-LEER-PRD.
070900
071000 1059-CERRAR-PRD.
071100     CLOSE F-PRODUCTOS.
071200 1050-EXIT.
071300     EXIT.
071400
071500*----------------------------------------------------------*
071600*  2000 - PROCESO DE TRANSACCIONES DE BOLETERIA            *
071700*----------------------------------------------------------*
071800 2000-PROCESAR-BOLETERIA.
071900     OPEN INPUT F-TRANS-BOLETOS
072000     IF FS-TKT NOT = "00" AND FS-TKT NOT = "10"
072100         DISPLAY "CINE1 - ERROR ABRIENDO BOLETOS-TRANS "
072200             FS-TKT
072300         GO TO 2000-EXIT
072400     END-IF.
072500
072600 2010-LEER-TKT.
072700     READ F-TRANS-BOLETOS INTO TKT-TRAN-REG
072800         AT END GO TO 2090-CERRAR-TKT.
072900
073000     CALL "CINE7" USING TKT-TRAN-REG TABLA-FUNCIONES
073100         TABLA-BOLETOS TABLA-CLIENTES TABLA-RECHAZOS
073200         FECHA-PROCESO HORA-PROCESO.
073300
073400     CALL "CINE10" USING TKT-TRAN-REG TABLA-BOLETOS
073500         TABLA-PAGOS TABLA-RECHAZOS FECHA-PROCESO "BOL".
073600
073700     GO TO 2010-LEER-TKT.
073800
073900 2090-CERRAR-TKT.
074000     CLOSE F-TRANS-BOLETOS.
074100 2000-EXIT.
074200     EXIT.
074300
074400*----------------------------------------------------------*
074500*  3000 - PROCESO DE TRANSACCIONES DE VENTA DE PRODUCTOS   *
074600*----------------------------------------------------------*
074700 3000-PROCESAR-VENTAS.
074800     OPEN INPUT F-TRANS-VENTAS
074900     IF FS-VTR NOT = "00" AND FS-VTR NOT = "10"
075000         DISPLAY "CINE1 - ERROR ABRIENDO VENTAS-TRANS " FS-VTR
075100         GO TO 3000-EXIT
075200     END-IF.
075300
075400 3010-LEER-VTA.
075500     READ F-TRANS-VENTAS INTO VTA-TRAN-REG
075600         AT END GO TO 3090-CERRAR-VTA.
075700
075800     CALL "CINE5" USING VTA-TRAN-REG TABLA-PRODUCTOS
075900         TABLA-VENTAS TABLA-RECHAZOS FECHA-PROCESO.
076000
076100     CALL "CINE10" USING VTA-TRAN-REG TABLA-VENTAS
076200         TABLA-PAGOS TABLA-RECHAZOS FECHA-PROCESO "VTA".
076300
076400     GO TO 3010-LEER-VTA.
076500
076600 3090-CERRAR-VTA.
076700     CLOSE F-TRANS-VENTAS.
076800 3000-EXIT.
076900     EXIT.
077000
077100*----------------------------------------------------------*
077200*  4000 - REGRABACION DE LOS MAESTROS ACTUALIZADOS         *
077300*----------------------------------------------------------*
077400 4000-GRABAR-MAESTROS.
077500     OPEN OUTPUT F-PELICULAS
077600     PERFORM 4000-1-CICLO THRU 4000-1-CICLO-EXIT
077700         VARYING IX-PEL FROM 1 BY 1 UNTIL IX-PEL > PEL-TOTAL.
077800     CLOSE F-PELICULAS.
077900
078000     OPEN OUTPUT F-SALAS
078100     PERFORM 4000-2-CICLO THRU 4000-2-CICLO-EXIT
078200         VARYING IX-SAL FROM 1 BY 1 UNTIL IX-SAL > SAL-TOTAL.
078300     CLOSE F-SALAS.
078400
078500     OPEN OUTPUT F-FUNCIONES
078600     PERFORM 4000-3-CICLO THRU 4000-3-CICLO-EXIT
078700         VARYING IX-FUN FROM 1 BY 1 UNTIL IX-FUN > FUN-TOTAL.
078800     CLOSE F-FUNCIONES.
078900
079000     OPEN OUTPUT F-CLIENTES
079100     PERFORM 4000-4-CICLO THRU 4000-4-CICLO-EXIT
079200         VARYING IX-CLI FROM 1 BY 1 UNTIL IX-CLI > CLI-TOTAL.
079300     CLOSE F-CLIENTES.
079400
079500     OPEN OUTPUT F-PRODUCTOS
079600     PERFORM 4000-5-CICLO THRU 4000-5-CICLO-EXIT
079700         VARYING IX-PRD FROM 1 BY 1 UNTIL IX-PRD > PRD-TOTAL.
079800     CLOSE F-PRODUCTOS.
079900 4000-EXIT.
080000     EXIT.
080100
080200 4000-1-CICLO.
080300         MOVE T-PEL-ID (IX-PEL)       TO PEL-ID
080400         MOVE T-PEL-TITULO (IX-PEL)   TO PEL-TITULO
080500         MOVE T-PEL-GENERO (IX-PEL)   TO PEL-GENERO
080600         MOVE T-PEL-DURACION (IX-PEL) TO PEL-DURACION
080700         MOVE T-PEL-CLASIF (IX-PEL)   TO PEL-CLASIF
080800         MOVE T-PEL-SINOPSIS (IX-PEL) TO PEL-SINOPSIS
080900         MOVE T-PEL-PRECIO-ENT (IX-PEL) TO PEL-PRECIO-ENT
081000         MOVE T-PEL-PRECIO-DEC (IX-PEL) TO PEL-PRECIO-DEC
081100         WRITE PELICULA-REG
081200 4000-1-CICLO-EXIT.
081300    EXIT.
081400
081500 4000-2-CICLO.
081600         MOVE T-SAL-ID (IX-SAL)          TO SAL-ID
081700         MOVE T-SAL-NOMBRE (IX-SAL)      TO SAL-NOMBRE
081800         MOVE T-SAL-DESCRIPCION (IX-SAL) TO SAL-DESCRIPCION
081900         MOVE T-SAL-CAPACIDAD (IX-SAL)   TO SAL-CAPACIDAD
082000         MOVE T-SAL-TIPO (IX-SAL)        TO SAL-TIPO
082100         MOVE T-SAL-ACTIVA (IX-SAL)      TO SAL-ACTIVA
082200         WRITE SALA-REG
082300 4000-2-CICLO-EXIT.
082400    EXIT.
082500
082600 4000-3-CICLO.
082700         MOVE T-FUN-ID (IX-FUN)       TO FUN-ID
082800         MOVE T-FUN-PEL-ID (IX-FUN)   TO FUN-PEL-ID
082900         MOVE T-FUN-SAL-ID (IX-FUN)   TO FUN-SAL-ID
083000         MOVE T-FUN-FECHA (IX-FUN)    TO FUN-FECHA
083100         MOVE T-FUN-HORA (IX-FUN)     TO FUN-HORA
083200         MOVE T-FUN-ASIENTOS-DISP (IX-FUN) TO FUN-ASIENTOS-DISP
083300         MOVE T-FUN-ASIENTOS-TOT (IX-FUN)  TO FUN-ASIENTOS-TOT
083400         WRITE FUNCION-REG
083500 4000-3-CICLO-EXIT.
083600    EXIT.
083700
083800 4000-4-CICLO.
083900         MOVE T-CLI-ID (IX-CLI)        TO CLI-ID
084000         MOVE T-CLI-NOMBRE (IX-CLI)    TO CLI-NOMBRE
084100         MOVE T-CLI-APELLIDO (IX-CLI)  TO CLI-APELLIDO
084200         MOVE T-CLI-EMAIL (IX-CLI)     TO CLI-EMAIL
084300         MOVE T-CLI-TELEFONO (IX-CLI)  TO CLI-TELEFONO
084400         MOVE T-CLI-TIPO-DOC (IX-CLI)  TO CLI-TIPO-DOC
084500         MOVE T-CLI-NUM-DOC (IX-CLI)   TO CLI-NUM-DOC
084600         WRITE CLIENTE-REG
084700 4000-4-CICLO-EXIT.
084800    EXIT.
084900
085000 4000-5-CICLO.
085100         MOVE T-PRD-ID (IX-PRD)           TO PRD-ID
085200         MOVE T-PRD-NOMBRE (IX-PRD)       TO PRD-NOMBRE
085300         MOVE T-PRD-DESCRIPCION (IX-PRD)  TO PRD-DESCRIPCION
085400         MOVE T-PRD-CATEGORIA (IX-PRD)    TO PRD-CATEGORIA
085500         MOVE T-PRD-PRECIO-ENT (IX-PRD)   TO PRD-PRECIO-ENT
085600         MOVE T-PRD-PRECIO-DEC (IX-PRD)   TO PRD-PRECIO-DEC
085700         MOVE T-PRD-STOCK (IX-PRD)        TO PRD-STOCK
085800         MOVE T-PRD-ACTIVO (IX-PRD)       TO PRD-ACTIVO
085900         WRITE PRODUCTO-REG
086000 4000-5-CICLO-EXIT.
086100    EXIT.
086200
086300*----------------------------------------------------------*
086400*  5000 - GRABACION DE BOLETOS Y PAGOS DE LA CORRIDA       *
086500*----------------------------------------------------------*
086600 5000-GRABAR-SALIDAS.
086700     OPEN OUTPUT F-BOLETOS-OUT
086800     PERFORM 5000-1-CICLO THRU 5000-1-CICLO-EXIT
086900         VARYING IX-BOL FROM 1 BY 1 UNTIL IX-BOL > BOL-TOTAL.
087000     CLOSE F-BOLETOS-OUT.
087100
087200     OPEN OUTPUT F-PAGOS-OUT
087300     PERFORM 5000-2-CICLO THRU 5000-2-CICLO-EXIT
087400         VARYING IX-PAG FROM 1 BY 1 UNTIL IX-PAG > PAG-TOTAL.
087500     CLOSE F-PAGOS-OUT.
087600 5000-EXIT.
087700     EXIT.
087800
087900 5000-1-CICLO.
088000         MOVE T-BOL-ID (IX-BOL)            TO BOU-ID
088100         MOVE T-BOL-FUN-ID (IX-BOL)        TO BOU-FUN-ID
088200         MOVE T-BOL-CLI-ID (IX-BOL)        TO BOU-CLI-ID
088300         MOVE T-BOL-ASIENTO (IX-BOL)       TO BOU-ASIENTO
088400         MOVE T-BOL-PRECIO-ENT (IX-BOL)    TO BOU-PRECIO-ENT
088500         MOVE T-BOL-PRECIO-DEC (IX-BOL)    TO BOU-PRECIO-DEC
088600         MOVE T-BOL-ESTADO (IX-BOL)        TO BOU-ESTADO
088700         MOVE T-BOL-FECHA-COMPRA (IX-BOL)  TO BOU-FECHA-COMPRA
088800         MOVE T-BOL-HORA-COMPRA (IX-BOL)   TO BOU-HORA-COMPRA
088900         WRITE BOLETO-OUT-REG
089000 5000-1-CICLO-EXIT.
089100    EXIT.
089200
089300 5000-2-CICLO.
089400         MOVE T-PAG-ID (IX-PAG)              TO PAU-ID
089500         MOVE T-PAG-REFERENCIA (IX-PAG)      TO PAU-REFERENCIA
089600         MOVE T-PAG-MONTO-ENT (IX-PAG)       TO PAU-MONTO-ENT
089700         MOVE T-PAG-MONTO-DEC (IX-PAG)       TO PAU-MONTO-DEC
089800         MOVE T-PAG-CLI-ID (IX-PAG)          TO PAU-CLI-ID
089900         MOVE T-PAG-METODO (IX-PAG)          TO PAU-METODO
090000         MOVE T-PAG-TARJETA-ENMASC (IX-PAG)  TO PAU-TARJETA-ENMASC
090100         MOVE T-PAG-ESTADO (IX-PAG)          TO PAU-ESTADO
090200         MOVE T-PAG-FECHA (IX-PAG)           TO PAU-FECHA
090300         MOVE T-PAG-TIPO-RECIBO (IX-PAG)     TO PAU-TIPO-RECIBO
090400         WRITE PAGO-OUT-REG
090500 5000-2-CICLO-EXIT.
090600    EXIT.
090700
090800*----------------------------------------------------------*
090900*  6000 - LLAMADA AL REPORTE DIARIO DE VENTAS Y OCUPACION  *
091000*----------------------------------------------------------*
091100 6000-IMPRIMIR-REPORTE.
091200     CALL "CINE9" USING FECHA-PROCESO TABLA-FUNCIONES
091300         TABLA-PELICULAS TABLA-SALAS TABLA-BOLETOS
091400         TABLA-VENTAS TABLA-PRODUCTOS TABLA-PAGOS
091500         TABLA-CLIENTES TABLA-RECHAZOS.
091600 6000-EXIT.
091700     EXIT.
091800
091900
092000
092100
092200
092300
092400
092500
092600
092700
092800
092900
093000
