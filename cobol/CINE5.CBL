000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE5.
000300 AUTHOR. M. VEGA ROJAS.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 11/01/1995.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE5 - PROCESO DE VENTAS DE CONFITERIA                 *
001000*----------------------------------------------------------*
001100*  RECIBE UNA TRANSACCION DE VENTA DE PRODUCTOS (ABRIR,     *
001200*  AGREGAR LINEA, ACTUALIZAR LINEA, QUITAR LINEA O          *
001300*  COMPLETAR) Y LA APLICA SOBRE LA TABLA DE VENTAS DE LA    *
001400*  CORRIDA.  CADA VENTA LLEVA HASTA DIEZ LINEAS DE          *
001500*  PRODUCTO, IGUAL QUE LA PANTALLA DE BOLETERIA LLEVABA     *
001600*  QUINCE REGISTROS POR PAGINA.  AL COMPLETAR LA VENTA SE   *
001700*  DESCUENTA EL STOCK DE CADA PRODUCTO DE LA LINEA.         *
001800*----------------------------------------------------------*
001900*  BITACORA DE CAMBIOS                                     *
002000*----------------------------------------------------------*
002100* 11/01/95 MVR  PRIMERA VERSION.                            *
002200* 06/06/96 LCR  SOLICITUD 0402: SE SEPARA EL PAGO DE LA     *
002300*               VENTA, AHORA LO HACE CINE10.                *
002400* 19/01/99 LCR  SOLICITUD 0455: REVISADO EL CAMBIO DE       *
002500*               SIGLO, EL REGISTRO NO LLEVA FECHAS A DOS    *
002600*               DIGITOS DE ANO.                             *
002700* 11/06/03 PFR  SOLICITUD 0517: NO SE PERMITE MODIFICAR     *
002800*               LINEAS DE UNA VENTA YA COMPLETADA.          *
002900* 17/07/04 PFR  SOLICITUD 0544: VALIDACION DE STOCK         *
003000*               INSUFICIENTE AL COMPLETAR LA VENTA.         *
003100* 09/09/12 ALC  SOLICITUD 0677: TABLA DE VENTAS AMPLIADA A  *
003200*               1000 REGISTROS POR TEMPORADA ALTA.          *
003300* 17/09/13 MVR  SOLICITUD 0719: SE AGREGA CONDICION 88 AL    *
003400*               INDICADOR DE VENTA COMPLETADA.               *
003500*----------------------------------------------------------*
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CLASS LETRA-MAYUS IS "A" THRU "Z".
004100
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 77 SW-ENCONTRADA               PIC X(1).
004500 77 SW-LINEA-ENCONTRADA          PIC X(1).
004600 78 VAL-SI                      VALUE "S".
004700 78 VAL-NO                      VALUE "N".
004800
004900 01 TOTAL-VENTA-CENT-GEN.
005000     05 TOTAL-VENTA-CENT          PIC 9(9) COMP VALUE 0.
005100     05 TOTAL-VENTA-CENT-R REDEFINES TOTAL-VENTA-CENT.
005200         10 TVC-MILLARES           PIC 9(6).
005300         10 TVC-CENTAVOS           PIC 9(3).
005400     05 FILLER                     PIC X(02).
005500
005600 01 SUBTOT-LINEA-CENT-GEN.
005700     05 SUBTOT-LINEA-CENT         PIC 9(9) COMP VALUE 0.
005800     05 SUBTOT-LINEA-CENT-R REDEFINES SUBTOT-LINEA-CENT.
005900         10 SLC-MILLARES           PIC 9(6).
006000         10 SLC-CENTAVOS           PIC 9(3).
006100     05 FILLER                     PIC X(02).
006200
006300 77 IX-VTA-ENCONTRADA            PIC 9(4) COMP.
006400 77 IX-LIN-ENCONTRADA             PIC 9(4) COMP.
006500 77 IX-PRD-ENCONTRADO             PIC 9(4) COMP.
006600 01 SIG-ID-GEN.
006700     05 SIG-ID                     PIC 9(6) COMP.
006800     05 SIG-ID-GEN-R REDEFINES SIG-ID.
006900         10 FILLER                    PIC 9(2).
007000         10 SIG-ID-BAJOS              PIC 9(4).
007100
007200 LINKAGE SECTION.
007300*----------------------------------------------------------*
007400*  TRANSACCION DE VENTA DE PRODUCTOS DE CONFITERIA          *
007500*----------------------------------------------------------*
007600 01 LK-VTA-TRAN-REG.
007700     02 LK-TRAN-CODIGO            PIC X(8).
007800     02 LK-TRAN-VTA-ID            PIC 9(6).
007900     02 LK-TRAN-CLI-ID            PIC 9(6).
008000     02 LK-TRAN-METODO-PAG        PIC X(10).
008100     02 LK-TRAN-PRD-ID            PIC 9(6).
008200     02 LK-TRAN-CANTIDAD          PIC 9(3).
008300     02 LK-TRAN-PAG-ID            PIC 9(6).
008400     02 LK-TRAN-MET-PAGO          PIC X(3).
008500     02 LK-TRAN-TARJETA           PIC X(19).
008600     02 LK-TRAN-RECIBO            PIC X(1).
008700     02 FILLER                    PIC X(05).
008800
008900 01 LK-TABLA-PRODUCTOS.
009000     02 LK-PRD-TOTAL               PIC 9(4) COMP.
009100     02 LK-PRD-FILA OCCURS 300 TIMES INDEXED BY LK-IX-PRD.
009200         03 LK-PRD-ID               PIC 9(6).
009300         03 LK-PRD-NOMBRE           PIC X(30).
009400         03 LK-PRD-DESCRIPCION      PIC X(60).
009500         03 LK-PRD-CATEGORIA        PIC X(3).
009600         03 LK-PRD-PRECIO-ENT       PIC 9(5).
009700         03 LK-PRD-PRECIO-DEC       PIC 9(2).
009800         03 LK-PRD-STOCK            PIC 9(5).
009900         03 LK-PRD-ACTIVO           PIC X(1).
010000
010100 01 LK-TABLA-VENTAS.
010200     02 LK-VTA-TOTAL                PIC 9(4) COMP.
010300     02 LK-VTA-ULTIMO-ID             PIC 9(6) COMP.
010400     02 LK-VTA-FILA OCCURS 1000 TIMES INDEXED BY LK-IX-VTA.
010500         03 LK-VTA-ID                 PIC 9(6).
010600         03 LK-VTA-CLI-ID             PIC 9(6).
010700         03 LK-VTA-METODO             PIC X(10).
010800         03 LK-VTA-FECHA              PIC 9(8).
010900         03 LK-VTA-COMPLETADA         PIC X(1).
011000             88 LK-VTA-ES-COMPLETADA     VALUE "S".
011100             88 LK-VTA-ES-PENDIENTE      VALUE "N".
011200         03 LK-VTA-TOTAL-ENT          PIC 9(7).
011300         03 LK-VTA-TOTAL-DEC          PIC 9(2).
011400         03 LK-VTA-NUM-LINEAS         PIC 9(2).
011500         03 LK-VTA-LINEA OCCURS 10 TIMES
011600                 INDEXED BY LK-IX-LIN.
011700             04 LK-VTA-LIN-PRD-ID         PIC 9(6).
011800             04 LK-VTA-LIN-CANTIDAD       PIC 9(3).
011900             04 LK-VTA-LIN-PRECIO-ENT     PIC 9(5).
012000             04 LK-VTA-LIN-PRECIO-DEC     PIC 9(2).
012100             04 LK-VTA-LIN-SUBTOT-ENT     PIC 9(7).
012200             04 LK-VTA-LIN-SUBTOT-DEC     PIC 9(2).
012300
012400 01 LK-TABLA-RECHAZOS.
012500     02 LK-RCH-TOTAL                  PIC 9(4) COMP.
012600     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
012700         03 LK-RCH-CODIGO              PIC X(8).
012800         03 LK-RCH-REF                 PIC 9(6).
012900         03 LK-RCH-MOTIVO               PIC X(40).
013000
013100 01 LK-FECHA-PROCESO                  PIC 9(8).
013200
013300 PROCEDURE DIVISION USING LK-VTA-TRAN-REG LK-TABLA-PRODUCTOS
013400         LK-TABLA-VENTAS LK-TABLA-RECHAZOS LK-FECHA-PROCESO.
013500 0000-INICIO.
013600     EVALUATE LK-TRAN-CODIGO
013700         WHEN "ABRIR   "
013800             PERFORM 1000-ABRIR-VENTA THRU 1000-EXIT
013900         WHEN "ANADIR  "
014000             PERFORM 2000-ANADIR-LINEA THRU 2000-EXIT
014100         WHEN "ACTUALIZ"
014200             PERFORM 3000-ACTUALIZAR-LINEA THRU 3000-EXIT
014300         WHEN "QUITAR  "
014400             PERFORM 4000-QUITAR-LINEA THRU 4000-EXIT
014500         WHEN "COMPLETA"
014600             PERFORM 5000-COMPLETAR-VENTA THRU 5000-EXIT
014700         WHEN OTHER
014800             CONTINUE
014900     END-EVALUATE.
015000     GOBACK.
015100
015200*----------------------------------------------------------*
015300*  1000 - ABRIR-VENTA - CREA LA CABECERA DE UNA VENTA NUEVA *
015400*----------------------------------------------------------*
015500 1000-ABRIR-VENTA.
015600     COMPUTE SIG-ID = LK-VTA-ULTIMO-ID + 1.
015700     MOVE SIG-ID TO LK-VTA-ULTIMO-ID
015800     ADD 1 TO LK-VTA-TOTAL
015900     MOVE SIG-ID              TO LK-VTA-ID (LK-VTA-TOTAL)
016000     MOVE LK-TRAN-CLI-ID      TO LK-VTA-CLI-ID (LK-VTA-TOTAL)
016100     MOVE LK-TRAN-METODO-PAG  TO LK-VTA-METODO (LK-VTA-TOTAL)
016200     MOVE LK-FECHA-PROCESO    TO LK-VTA-FECHA (LK-VTA-TOTAL)
016300     MOVE VAL-NO              TO LK-VTA-COMPLETADA (LK-VTA-TOTAL)
016400     MOVE 0                   TO LK-VTA-TOTAL-ENT (LK-VTA-TOTAL)
016500     MOVE 0                   TO LK-VTA-TOTAL-DEC (LK-VTA-TOTAL)
016600     MOVE 0                   TO LK-VTA-NUM-LINEAS (LK-VTA-TOTAL).
016700 1000-EXIT.
016800     EXIT.
016900
017000*----------------------------------------------------------*
017100*  2000 - ANADIR-LINEA - AGREGA UN PRODUCTO A LA VENTA      *
017200*----------------------------------------------------------*
017300 2000-ANADIR-LINEA.
017400     PERFORM 9100-BUSCAR-VENTA THRU 9100-EXIT.
017500     IF SW-ENCONTRADA = VAL-NO
017600         PERFORM 9300-RECHAZAR-VENTA-NO-EXISTE THRU 9300-EXIT
017700         GO TO 2000-EXIT
017800     END-IF.
017900     IF LK-VTA-COMPLETADA (IX-VTA-ENCONTRADA) = VAL-SI
018000         PERFORM 9400-RECHAZAR-VENTA-COMPLETADA THRU 9400-EXIT
018100         GO TO 2000-EXIT
018200     END-IF.
018300
018400     PERFORM 9200-BUSCAR-PRODUCTO THRU 9200-EXIT.
018500     IF SW-ENCONTRADA = VAL-NO
018600         MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
018700         MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
018800         MOVE "PRODUCTO DE LA LINEA NO EXISTE"
018900             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
019000         ADD 1 TO LK-RCH-TOTAL
019100         GO TO 2000-EXIT
019200     END-IF.
019300
019400     IF LK-TRAN-CANTIDAD = 0
019500         MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
019600         MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
019700         MOVE "CANTIDAD DE LINEA DEBE SER MAYOR A CERO"
019800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
019900         ADD 1 TO LK-RCH-TOTAL
020000         GO TO 2000-EXIT
020100     END-IF.
020200
020300     IF LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA) >= 10
020400         MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
020500         MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
020600         MOVE "VENTA YA TIENE EL MAXIMO DE LINEAS"
020700             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
020800         ADD 1 TO LK-RCH-TOTAL
020900         GO TO 2000-EXIT
021000     END-IF.
021100
021200     ADD 1 TO LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA)
021300     MOVE LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA) TO IX-LIN-ENCONTRADA
021400     MOVE LK-TRAN-PRD-ID   TO
021500         LK-VTA-LIN-PRD-ID (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
021600     MOVE LK-TRAN-CANTIDAD TO
021700         LK-VTA-LIN-CANTIDAD (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
021800     MOVE LK-PRD-PRECIO-ENT (IX-PRD-ENCONTRADO) TO
021900         LK-VTA-LIN-PRECIO-ENT (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
022000     MOVE LK-PRD-PRECIO-DEC (IX-PRD-ENCONTRADO) TO
022100         LK-VTA-LIN-PRECIO-DEC (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
022200     PERFORM 9500-CALCULAR-SUBTOTAL THRU 9500-EXIT
022300     PERFORM 9600-RECALCULAR-TOTAL THRU 9600-EXIT.
022400 2000-EXIT.
022500     EXIT.
022600
022700*----------------------------------------------------------*
022800*  3000 - ACTUALIZAR-LINEA - CAMBIA LA CANTIDAD DE UNA      *
022900*         LINEA YA EXISTENTE DE LA VENTA                    *
023000*----------------------------------------------------------*
023100 3000-ACTUALIZAR-LINEA.
023200     PERFORM 9100-BUSCAR-VENTA THRU 9100-EXIT.
023300     IF SW-ENCONTRADA = VAL-NO
023400         PERFORM 9300-RECHAZAR-VENTA-NO-EXISTE THRU 9300-EXIT
023500         GO TO 3000-EXIT
023600     END-IF.
023700     IF LK-VTA-COMPLETADA (IX-VTA-ENCONTRADA) = VAL-SI
023800         PERFORM 9400-RECHAZAR-VENTA-COMPLETADA THRU 9400-EXIT
023900         GO TO 3000-EXIT
024000     END-IF.
024100
024200     MOVE VAL-NO TO SW-LINEA-ENCONTRADA
024300     PERFORM 3000-1-CICLO THRU 3000-1-CICLO-EXIT
024400         VARYING LK-IX-LIN FROM 1 BY 1
024500         UNTIL LK-IX-LIN > LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
024600
024700     IF SW-LINEA-ENCONTRADA = VAL-NO
024800         MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
024900         MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
025000         MOVE "LINEA A ACTUALIZAR NO EXISTE"
025100             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
025200         ADD 1 TO LK-RCH-TOTAL
025300         GO TO 3000-EXIT
025400     END-IF.
025500
025600     IF LK-TRAN-CANTIDAD <= 0
025700         PERFORM 9700-QUITAR-LINEA-INDICADA THRU 9700-EXIT
025800     ELSE
025900         MOVE LK-TRAN-CANTIDAD TO
026000             LK-VTA-LIN-CANTIDAD (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
026100         PERFORM 9500-CALCULAR-SUBTOTAL THRU 9500-EXIT
026200     END-IF.
026300     PERFORM 9600-RECALCULAR-TOTAL THRU 9600-EXIT.
026400 3000-EXIT.
026500     EXIT.
026600
026700 3000-1-CICLO.
026800         IF LK-VTA-LIN-PRD-ID (IX-VTA-ENCONTRADA LK-IX-LIN)
026900             = LK-TRAN-PRD-ID
027000             MOVE VAL-SI TO SW-LINEA-ENCONTRADA
027100             MOVE LK-IX-LIN TO IX-LIN-ENCONTRADA
027200         END-IF
027300 3000-1-CICLO-EXIT.
027400    EXIT.
027500
027600*----------------------------------------------------------*
027700*  4000 - QUITAR-LINEA - ELIMINA UNA LINEA DE LA VENTA      *
027800*----------------------------------------------------------*
027900 4000-QUITAR-LINEA.
028000     PERFORM 9100-BUSCAR-VENTA THRU 9100-EXIT.
028100     IF SW-ENCONTRADA = VAL-NO
028200         PERFORM 9300-RECHAZAR-VENTA-NO-EXISTE THRU 9300-EXIT
028300         GO TO 4000-EXIT
028400     END-IF.
028500     IF LK-VTA-COMPLETADA (IX-VTA-ENCONTRADA) = VAL-SI
028600         PERFORM 9400-RECHAZAR-VENTA-COMPLETADA THRU 9400-EXIT
028700         GO TO 4000-EXIT
028800     END-IF.
028900
029000     MOVE VAL-NO TO SW-LINEA-ENCONTRADA
029100     PERFORM 4000-1-CICLO THRU 4000-1-CICLO-EXIT
029200         VARYING LK-IX-LIN FROM 1 BY 1
029300         UNTIL LK-IX-LIN > LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
029400
029500     IF SW-LINEA-ENCONTRADA = VAL-SI
029600         PERFORM 9700-QUITAR-LINEA-INDICADA THRU 9700-EXIT
029700         PERFORM 9600-RECALCULAR-TOTAL THRU 9600-EXIT
029800     END-IF.
029900 4000-EXIT.
030000     EXIT.
030100
030200 4000-1-CICLO.
030300         IF LK-VTA-LIN-PRD-ID (IX-VTA-ENCONTRADA LK-IX-LIN)
030400             = LK-TRAN-PRD-ID
030500             MOVE VAL-SI TO SW-LINEA-ENCONTRADA
030600             MOVE LK-IX-LIN TO IX-LIN-ENCONTRADA
030700         END-IF
030800 4000-1-CICLO-EXIT.
030900    EXIT.
031000
031100*----------------------------------------------------------*
031200*  5000 - COMPLETAR-VENTA - CIERRA LA VENTA Y DESCUENTA     *
031300*         EL STOCK DE CADA PRODUCTO DE LAS LINEAS           *
031400*----------------------------------------------------------*
031500 5000-COMPLETAR-VENTA.
031600    PERFORM 9100-BUSCAR-VENTA THRU 9100-EXIT.
031700    IF SW-ENCONTRADA = VAL-NO
031800        PERFORM 9300-RECHAZAR-VENTA-NO-EXISTE THRU 9300-EXIT
031900        GO TO 5000-EXIT
032000    END-IF.
032100    IF LK-VTA-COMPLETADA (IX-VTA-ENCONTRADA) = VAL-SI
032200        GO TO 5000-EXIT
032300    END-IF.
032400    IF LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA) = 0
032500        MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
032600        MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
032700        MOVE "VENTA SIN LINEAS NO SE PUEDE COMPLETAR"
032800            TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
032900        ADD 1 TO LK-RCH-TOTAL
033000        GO TO 5000-EXIT
033100    END-IF.
033200
033300*    COMPRUEBA STOCK SUFICIENTE PARA TODAS LAS LINEAS ANTES
033400*    DE DESCONTAR NINGUNA.
033500    PERFORM 5010-COMPROBAR-LINEA THRU 5010-EXIT
033600        VARYING LK-IX-LIN FROM 1 BY 1
033700        UNTIL LK-IX-LIN > LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
033800
033900    PERFORM 5020-DESCONTAR-LINEA THRU 5020-EXIT
034000        VARYING LK-IX-LIN FROM 1 BY 1
034100        UNTIL LK-IX-LIN > LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
034200
034300    MOVE VAL-SI TO LK-VTA-COMPLETADA (IX-VTA-ENCONTRADA).
034400 5000-EXIT.
034500    EXIT.
034600
034700*----------------------------------------------------------*
034800*  5010 - COMPROBAR-LINEA - STOCK SUFICIENTE PARA UNA LINEA  *
034900*         DE LA VENTA, ANTES DE DESCONTAR NINGUNA            *
035000*----------------------------------------------------------*
035100 5010-COMPROBAR-LINEA.
035200    PERFORM 5011-COMPROBAR-STOCK-PRD THRU 5011-EXIT
035300        VARYING LK-IX-PRD FROM 1 BY 1
035400        UNTIL LK-IX-PRD > LK-PRD-TOTAL.
035500 5010-EXIT.
035600    EXIT.
035700
035800 5011-COMPROBAR-STOCK-PRD.
035900    IF LK-PRD-ID (LK-IX-PRD) =
036000        LK-VTA-LIN-PRD-ID (IX-VTA-ENCONTRADA LK-IX-LIN)
036100        IF LK-PRD-STOCK (LK-IX-PRD) <
036200            LK-VTA-LIN-CANTIDAD (IX-VTA-ENCONTRADA LK-IX-LIN)
036300            MOVE "VENTA   " TO
036400                LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
036500            MOVE LK-TRAN-VTA-ID TO
036600                LK-RCH-REF (LK-RCH-TOTAL + 1)
036700            MOVE "STOCK INSUFICIENTE PARA COMPLETAR"
036800                TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
036900            ADD 1 TO LK-RCH-TOTAL
037000            GO TO 5000-EXIT
037100        END-IF
037200    END-IF.
037300 5011-EXIT.
037400    EXIT.
037500
037600*----------------------------------------------------------*
037700*  5020 - DESCONTAR-LINEA - REBAJA EL STOCK DEL PRODUCTO DE  *
037800*         UNA LINEA YA COMPROBADA                            *
037900*----------------------------------------------------------*
038000 5020-DESCONTAR-LINEA.
038100    PERFORM 5021-RESTAR-STOCK-PRD THRU 5021-EXIT
038200        VARYING LK-IX-PRD FROM 1 BY 1
038300        UNTIL LK-IX-PRD > LK-PRD-TOTAL.
038400 5020-EXIT.
038500    EXIT.
038600
038700 5021-RESTAR-STOCK-PRD.
038800    IF LK-PRD-ID (LK-IX-PRD) =
038900        LK-VTA-LIN-PRD-ID (IX-VTA-ENCONTRADA LK-IX-LIN)
039000        SUBTRACT
039100            LK-VTA-LIN-CANTIDAD (IX-VTA-ENCONTRADA LK-IX-LIN)
039200            FROM LK-PRD-STOCK (LK-IX-PRD)
039300    END-IF.
039400 5021-EXIT.
039500    EXIT.
039600*----------------------------------------------------------*
039700*  9100 - BUSCAR-VENTA POR IDENTIFICADOR                   *
039800*----------------------------------------------------------*
039900 9100-BUSCAR-VENTA.
040000     MOVE VAL-NO TO SW-ENCONTRADA
040100     PERFORM 9100-1-CICLO THRU 9100-1-CICLO-EXIT
040200         VARYING LK-IX-VTA FROM 1 BY 1 UNTIL LK-IX-VTA > LK-VTA-TOTAL.
040300 9100-EXIT.
040400     EXIT.
040500
040600 9100-1-CICLO.
040700         IF LK-VTA-ID (LK-IX-VTA) = LK-TRAN-VTA-ID
040800             MOVE VAL-SI TO SW-ENCONTRADA
040900             MOVE LK-IX-VTA TO IX-VTA-ENCONTRADA
041000         END-IF
041100 9100-1-CICLO-EXIT.
041200    EXIT.
041300
041400*----------------------------------------------------------*
041500*  9200 - BUSCAR-PRODUCTO POR IDENTIFICADOR                *
041600*----------------------------------------------------------*
041700 9200-BUSCAR-PRODUCTO.
041800     MOVE VAL-NO TO SW-ENCONTRADA
041900     PERFORM 9200-1-CICLO THRU 9200-1-CICLO-EXIT
042000         VARYING LK-IX-PRD FROM 1 BY 1 UNTIL LK-IX-PRD > LK-PRD-TOTAL.
042100 9200-EXIT.
042200     EXIT.
042300
042400 9200-1-CICLO.
042500         IF LK-PRD-ID (LK-IX-PRD) = LK-TRAN-PRD-ID
042600             MOVE VAL-SI TO SW-ENCONTRADA
042700             MOVE LK-IX-PRD TO IX-PRD-ENCONTRADO
042800         END-IF
042900 9200-1-CICLO-EXIT.
043000    EXIT.
043100
043200 9300-RECHAZAR-VENTA-NO-EXISTE.
043300     MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
043400     MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
043500     MOVE "VENTA NO EXISTE" TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
043600     ADD 1 TO LK-RCH-TOTAL.
043700 9300-EXIT.
043800     EXIT.
043900
044000 9400-RECHAZAR-VENTA-COMPLETADA.
044100     MOVE "VENTA   " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
044200     MOVE LK-TRAN-VTA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
044300     MOVE "VENTA YA COMPLETADA, NO SE PUEDE MODIFICAR"
044400         TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
044500     ADD 1 TO LK-RCH-TOTAL.
044600 9400-EXIT.
044700     EXIT.
044800
044900*----------------------------------------------------------*
045000*  9500 - CALCULAR-SUBTOTAL DE LA LINEA (EN CENTAVOS)       *
045100*----------------------------------------------------------*
045200 9500-CALCULAR-SUBTOTAL.
045300     COMPUTE SUBTOT-LINEA-CENT =
045400         (LK-VTA-LIN-PRECIO-ENT (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
045500          * 100
045600          + LK-VTA-LIN-PRECIO-DEC
045700              (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA))
045800         * LK-VTA-LIN-CANTIDAD (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA).
045900     DIVIDE SUBTOT-LINEA-CENT BY 100 GIVING
046000         LK-VTA-LIN-SUBTOT-ENT (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA)
046100         REMAINDER
046200         LK-VTA-LIN-SUBTOT-DEC (IX-VTA-ENCONTRADA IX-LIN-ENCONTRADA).
046300 9500-EXIT.
046400     EXIT.
046500
046600*----------------------------------------------------------*
046700*  9600 - RECALCULAR-TOTAL DE LA VENTA SUMANDO LAS LINEAS   *
046800*----------------------------------------------------------*
046900 9600-RECALCULAR-TOTAL.
047000     MOVE 0 TO TOTAL-VENTA-CENT
047100     PERFORM 9600-1-CICLO THRU 9600-1-CICLO-EXIT
047200         VARYING LK-IX-LIN FROM 1 BY 1
047300         UNTIL LK-IX-LIN > LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
047400     DIVIDE TOTAL-VENTA-CENT BY 100 GIVING
047500         LK-VTA-TOTAL-ENT (IX-VTA-ENCONTRADA)
047600         REMAINDER
047700         LK-VTA-TOTAL-DEC (IX-VTA-ENCONTRADA).
047800 9600-EXIT.
047900     EXIT.
048000
048100 9600-1-CICLO.
048200         COMPUTE TOTAL-VENTA-CENT = TOTAL-VENTA-CENT +
048300             (LK-VTA-LIN-SUBTOT-ENT (IX-VTA-ENCONTRADA LK-IX-LIN)
048400                 * 100
048500             + LK-VTA-LIN-SUBTOT-DEC (IX-VTA-ENCONTRADA LK-IX-LIN))
048600 9600-1-CICLO-EXIT.
048700    EXIT.
048800
048900*----------------------------------------------------------*
049000*  9700 - QUITAR-LINEA-INDICADA - CORRE LAS LINEAS          *
049100*         SIGUIENTES UN LUGAR HACIA ARRIBA                 *
049200*----------------------------------------------------------*
049300 9700-QUITAR-LINEA-INDICADA.
049400     PERFORM 9700-1-CICLO THRU 9700-1-CICLO-EXIT
049500         VARYING LK-IX-LIN FROM IX-LIN-ENCONTRADA BY 1
049600         UNTIL LK-IX-LIN >= LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
049700     SUBTRACT 1 FROM LK-VTA-NUM-LINEAS (IX-VTA-ENCONTRADA).
049800 9700-EXIT.
049900     EXIT.
050000
050100 9700-1-CICLO.
050200         MOVE LK-VTA-LINEA (IX-VTA-ENCONTRADA LK-IX-LIN + 1)
050300             TO LK-VTA-LINEA (IX-VTA-ENCONTRADA LK-IX-LIN)
050400 9700-1-CICLO-EXIT.
050500    EXIT.
050600
050700
050800
050900
051000
051100
051200
051300
051400
051500
