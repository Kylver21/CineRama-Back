000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE8.
000300 AUTHOR. R. SALAZAR BRAVO.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 02/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE8 - MANTENIMIENTO DEL MAESTRO DE CLIENTES            *
001000*----------------------------------------------------------*
001100*  RECIBE LA TABLA DE CLIENTES YA CARGADA POR CINE1 (VACIA  *
001200*  AL INICIO DE LA CORRIDA) Y EL FICHERO DE TRANSACCIONES   *
001300*  DE MANTENIMIENTO, Y VA AGREGANDO CADA CLIENTE NUEVO A    *
001400*  LA TABLA DESPUES DE VALIDARLO, RECHAZANDO LOS QUE TENGAN *
001500*  CORREO YA REGISTRADO, TELEFONO O DOCUMENTO DE IDENTIDAD  *
001600*  MAL FORMADOS, O DATOS OBLIGATORIOS EN BLANCO.            *
001700*----------------------------------------------------------*
001800*  BITACORA DE CAMBIOS                                     *
001900*----------------------------------------------------------*
002000* 02/07/89 RSB  PRIMERA VERSION.                            *
002100* 23/11/90 RSB  SE AGREGA VALIDACION DE CORREO ELECTRONICO  *
002200*               (DEBE TENER ARROBA Y PUNTO).                *
002300* 09/08/92 RSB  SOLICITUD 0287: SE AGREGA TIPO Y NUMERO DE  *
002400*               DOCUMENTO DE IDENTIDAD DEL CLIENTE.          *
002500* 19/01/99 LCR  SOLICITUD 0455: REVISADO EL CAMBIO DE       *
002600*               SIGLO, EL REGISTRO NO LLEVA FECHAS.          *
002700* 11/06/03 PFR  SOLICITUD 0517: TELEFONO DEBE TENER          *
002800*               EXACTAMENTE NUEVE DIGITOS NUMERICOS.         *
002900* 14/10/09 ALC  SOLICITUD 0601: MENSAJES DE RECHAZO PASAN   *
003000*               A LA TABLA DE RECHAZOS COMPARTIDA.           *
003100* 22/03/13 MVR  SOLICITUD 0714: SE AGREGA VALIDACION DEL     *
003200*               DOCUMENTO DE IDENTIDAD SEGUN SU TIPO (DNI,   *
003300*               PASAPORTE O CARNET DE EXTRANJERIA).          *
003400* 17/09/13 MVR  SOLICITUD 0719: LA COMPARACION DE CORREO      *
003500*               ELECTRONICO REPETIDO YA NO DISTINGUE          *
003600*               MAYUSCULAS DE MINUSCULAS.                     *
003700*----------------------------------------------------------*
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CLASS DIGITO IS "0" THRU "9".
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT F-MANT-CLIENTES ASSIGN TO DISK
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS FS-MNT.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200*----------------------------------------------------------*
005300*  TRANSACCION DE ALTA DE CLIENTE                           *
005400*----------------------------------------------------------*
005500 FD F-MANT-CLIENTES
005600     LABEL RECORD STANDARD
005700     VALUE OF FILE-ID IS "clientes-mant.dat".
005800 01 MANT-CLI-REG.
005900     02 MC-NOMBRES             PIC X(25).
006000     02 MC-APELLIDOS           PIC X(25).
006100     02 MC-CORREO              PIC X(40).
006200     02 MC-TELEFONO            PIC X(9).
006300     02 MC-TIPO-DOC            PIC X(3).
006400     02 MC-NUM-DOC             PIC X(12).
006500     02 FILLER                PIC X(06).
006600
006700 WORKING-STORAGE SECTION.
006800 77 FS-MNT                    PIC X(2).
006900    88 FS-MNT-OK                VALUE "00".
007000    88 FS-MNT-SIN-DATOS         VALUE "35".
007100 77 SW-DUPLICADO              PIC X(1).
007200 77 SW-TELEFONO-OK            PIC X(1).
007300 77 SW-DOCUMENTO-OK           PIC X(1).
007400 77 LON-NUM-DOC               PIC 9(2) COMP.
007500 77 IX-DOC                    PIC 9(2) COMP.
007600 78 VAL-SI                    VALUE "S".
007700 78 VAL-NO                    VALUE "N".
007800
007900*    TABLA DE CONVERSION A MAYUSCULAS, PARA QUE LA BUSQUEDA
008000*    DE CORREO REPETIDO NO DISTINGA MAYUSCULAS DE MINUSCULAS.
008100 01 TABLA-MAYUSCULAS.
008200     05 ALFA-MINUSCULAS         PIC X(26)
008300         VALUE "abcdefghijklmnopqrstuvwxyz".
008400     05 ALFA-MAYUSCULAS         PIC X(26)
008500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008600     05 FILLER                  PIC X(01).
008700 77 WS-CORREO-NUEVO             PIC X(40).
008800 77 WS-CORREO-TABLA             PIC X(40).
008900
009000 01 CONTEO-SIMBOLOS-GEN.
009100     05 CANT-ARROBAS           PIC 9(3) COMP VALUE 0.
009200     05 CONTEO-SIMBOLOS-R REDEFINES CANT-ARROBAS.
009300         10 FILLER               PIC 9(1).
009400         10 CAS-BAJOS             PIC 9(2).
009500 77 CANT-PUNTOS                PIC 9(3) COMP VALUE 0.
009600
009700 01 IX-BUSCA-GEN.
009800     05 IX-BUSCA                PIC 9(4) COMP VALUE 0.
009900     05 IX-BUSCA-R REDEFINES IX-BUSCA.
010000         10 FILLER                PIC 9(2).
010100         10 IXB-BAJOS              PIC 9(2).
010200
010300 77 IX-DIGITO                  PIC 9(2) COMP.
010400 01 SIG-ID-GEN.
010500     05 SIG-ID                   PIC 9(6) COMP.
010600     05 SIG-ID-GEN-R REDEFINES SIG-ID.
010700         10 FILLER                  PIC 9(2).
010800         10 SIG-ID-BAJOS            PIC 9(4).
010900
011000 LINKAGE SECTION.
011100 01 LK-TABLA-CLIENTES.
011200     02 LK-CLI-TOTAL          PIC 9(4) COMP.
011300     02 LK-CLI-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-CLI.
011400         03 LK-CLI-ID          PIC 9(6).
011500         03 LK-CLI-NOMBRES     PIC X(25).
011600         03 LK-CLI-APELLIDOS   PIC X(25).
011700         03 LK-CLI-CORREO      PIC X(40).
011800         03 LK-CLI-TELEFONO    PIC X(9).
011900         03 LK-CLI-TIPO-DOC    PIC X(3).
012000         03 LK-CLI-NUM-DOC     PIC X(12).
012100
012200 01 LK-TABLA-RECHAZOS.
012300     02 LK-RCH-TOTAL           PIC 9(4) COMP.
012400     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
012500         03 LK-RCH-CODIGO       PIC X(8).
012600         03 LK-RCH-REF          PIC 9(6).
012700         03 LK-RCH-MOTIVO       PIC X(40).
012800
012900 PROCEDURE DIVISION USING LK-TABLA-CLIENTES LK-TABLA-RECHAZOS.
013000*----------------------------------------------------------*
013100*  0000 - CONTROL PRINCIPAL                                *
013200*----------------------------------------------------------*
013300 0000-INICIO.
013400     OPEN INPUT F-MANT-CLIENTES
013500     IF FS-MNT = "35"
013600         GO TO 0000-SALIR
013700     END-IF
013800     IF FS-MNT NOT = "00"
013900         DISPLAY "CINE8 - ERROR ABRIENDO CLIENTES-MANT " FS-MNT
014000         GO TO 0000-SALIR
014100     END-IF.
014200
014300 0010-LEER.
014400     READ F-MANT-CLIENTES INTO MANT-CLI-REG
014500         AT END GO TO 0090-CERRAR.
014600
014700     PERFORM 1000-VALIDAR-CLIENTE THRU 1000-EXIT.
014800
014900     GO TO 0010-LEER.
015000
015100 0090-CERRAR.
015200     CLOSE F-MANT-CLIENTES.
015300 0000-SALIR.
015400     GOBACK.
015500
015600*----------------------------------------------------------*
015700*  1000 - VALIDAR-CLIENTE - CAMPOS OBLIGATORIOS, FORMATO DE  *
015800*         CORREO Y TELEFONO, CORREO REPETIDO Y ALTA EN LA    *
015900*         TABLA EN MEMORIA                                   *
016000*----------------------------------------------------------*
016100 1000-VALIDAR-CLIENTE.
016200     MOVE VAL-NO TO SW-DUPLICADO
016300     IF MC-NOMBRES = SPACES OR MC-CORREO = SPACES
016400         OR MC-TELEFONO = SPACES
016500         MOVE "CLIENTE " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
016600         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
016700         MOVE "NOMBRES, CORREO O TELEFONO VACIOS"
016800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
016900         ADD 1 TO LK-RCH-TOTAL
017000         GO TO 1000-EXIT
017100     END-IF.
017200
017300     PERFORM 1010-VALIDAR-CORREO THRU 1010-EXIT.
017400     IF CANT-ARROBAS = 0
017500         MOVE "CLIENTE " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
017600         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
017700         MOVE "CORREO ELECTRONICO MAL FORMADO"
017800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
017900         ADD 1 TO LK-RCH-TOTAL
018000         GO TO 1000-EXIT
018100     END-IF.
018200
018300     PERFORM 1020-VALIDAR-TELEFONO THRU 1020-EXIT.
018400     IF SW-TELEFONO-OK = VAL-NO
018500         MOVE "CLIENTE " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
018600         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
018700         MOVE "TELEFONO DEBE TENER NUEVE DIGITOS"
018800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
018900         ADD 1 TO LK-RCH-TOTAL
019000         GO TO 1000-EXIT
019100     END-IF.
019200
019300     PERFORM 1030-VALIDAR-DOCUMENTO THRU 1030-EXIT.
019400     IF SW-DOCUMENTO-OK = VAL-NO
019500         MOVE "CLIENTE " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
019600         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
019700         MOVE "DOCUMENTO DE IDENTIDAD MAL FORMADO"
019800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
019900         ADD 1 TO LK-RCH-TOTAL
020000         GO TO 1000-EXIT
020100     END-IF.
020200
020300     MOVE VAL-NO TO SW-DUPLICADO
020400     MOVE MC-CORREO TO WS-CORREO-NUEVO
020500     TRANSLATE WS-CORREO-NUEVO
020600         FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS.
020700     PERFORM 1000-1-CICLO THRU 1000-1-CICLO-EXIT
020800         VARYING LK-IX-CLI FROM 1 BY 1 UNTIL LK-IX-CLI > LK-CLI-TOTAL.
020900
021000     IF SW-DUPLICADO = VAL-SI
021100         MOVE "CLIENTE " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
021200         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
021300         MOVE "CORREO ELECTRONICO YA REGISTRADO"
021400             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
021500         ADD 1 TO LK-RCH-TOTAL
021600         GO TO 1000-EXIT
021700     END-IF.
021800
021900     COMPUTE SIG-ID = LK-CLI-TOTAL + 1.
022000     ADD 1 TO LK-CLI-TOTAL
022100     MOVE SIG-ID                TO LK-CLI-ID (LK-CLI-TOTAL)
022200     MOVE MC-NOMBRES             TO LK-CLI-NOMBRES (LK-CLI-TOTAL)
022300     MOVE MC-APELLIDOS           TO LK-CLI-APELLIDOS (LK-CLI-TOTAL)
022400     MOVE MC-CORREO              TO LK-CLI-CORREO (LK-CLI-TOTAL)
022500     MOVE MC-TELEFONO            TO LK-CLI-TELEFONO (LK-CLI-TOTAL)
022600     MOVE MC-TIPO-DOC            TO LK-CLI-TIPO-DOC (LK-CLI-TOTAL)
022700     MOVE MC-NUM-DOC             TO LK-CLI-NUM-DOC (LK-CLI-TOTAL).
022800 1000-EXIT.
022900     EXIT.
023000
023100 1000-1-CICLO.
023200         MOVE LK-CLI-CORREO (LK-IX-CLI) TO WS-CORREO-TABLA
023300         TRANSLATE WS-CORREO-TABLA
023400             FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS
023500         IF WS-CORREO-TABLA = WS-CORREO-NUEVO
023600             MOVE VAL-SI TO SW-DUPLICADO
023700         END-IF
023800 1000-1-CICLO-EXIT.
023900    EXIT.
024000
024100*----------------------------------------------------------*
024200*  1010 - VALIDAR-CORREO - DEBE TENER UNA ARROBA Y UN PUNTO  *
024300*----------------------------------------------------------*
024400 1010-VALIDAR-CORREO.
024500     MOVE 0 TO CANT-ARROBAS
024600     MOVE 0 TO CANT-PUNTOS
024700     INSPECT MC-CORREO TALLYING CANT-ARROBAS FOR ALL "@".
024800     INSPECT MC-CORREO TALLYING CANT-PUNTOS FOR ALL ".".
024900     IF CANT-ARROBAS = 0 OR CANT-PUNTOS = 0
025000         MOVE 0 TO CANT-ARROBAS
025100     END-IF.
025200 1010-EXIT.
025300     EXIT.
025400
025500*----------------------------------------------------------*
025600*  1020 - VALIDAR-TELEFONO - NUEVE POSICIONES, TODAS         *
025700*         NUMERICAS                                         *
025800*----------------------------------------------------------*
025900 1020-VALIDAR-TELEFONO.
026000     MOVE VAL-SI TO SW-TELEFONO-OK
026100     IF MC-TELEFONO (9:1) = SPACE
026200         MOVE VAL-NO TO SW-TELEFONO-OK
026300         GO TO 1020-EXIT
026400     END-IF.
026500     PERFORM 1020-1-CICLO THRU 1020-1-CICLO-EXIT
026600         VARYING IX-DIGITO FROM 1 BY 1 UNTIL IX-DIGITO > 9.
026700 1020-EXIT.
026800     EXIT.
026900
027000 1020-1-CICLO.
027100         IF MC-TELEFONO (IX-DIGITO:1) NOT IS DIGITO
027200             MOVE VAL-NO TO SW-TELEFONO-OK
027300         END-IF
027400 1020-1-CICLO-EXIT.
027500    EXIT.
027600
027700*----------------------------------------------------------*
027800*  1030 - VALIDAR-DOCUMENTO - SOLICITUD 0714: FORMATO DEL    *
027900*         DOCUMENTO DE IDENTIDAD SEGUN EL TIPO (DNI, PAS O   *
028000*         CEX).  DNI SON OCHO DIGITOS, CEX SON NUEVE Y       *
028100*         PASAPORTE VA DE SEIS A DOCE POSICIONES.            *
028200*----------------------------------------------------------*
028300 1030-VALIDAR-DOCUMENTO.
028400     MOVE VAL-SI TO SW-DOCUMENTO-OK
028500     EVALUATE MC-TIPO-DOC
028600         WHEN "DNI"
028700             IF MC-NUM-DOC (1:8) NOT IS DIGITO
028800                 OR MC-NUM-DOC (9:4) NOT = SPACES
028900                 MOVE VAL-NO TO SW-DOCUMENTO-OK
029000             END-IF
029100         WHEN "CEX"
029200             IF MC-NUM-DOC (1:9) NOT IS DIGITO
029300                 OR MC-NUM-DOC (10:3) NOT = SPACES
029400                 MOVE VAL-NO TO SW-DOCUMENTO-OK
029500             END-IF
029600         WHEN "PAS"
029700             MOVE 0 TO LON-NUM-DOC
029800             PERFORM 1030-1-CICLO THRU 1030-1-CICLO-EXIT
029900                 VARYING IX-DOC FROM 1 BY 1 UNTIL IX-DOC > 12.
030000             IF LON-NUM-DOC < 6 OR LON-NUM-DOC > 12
030100                 MOVE VAL-NO TO SW-DOCUMENTO-OK
030200             END-IF
030300         WHEN OTHER
030400             MOVE VAL-NO TO SW-DOCUMENTO-OK
030500     END-EVALUATE.
030600 1030-EXIT.
030700     EXIT.
030800
030900 1030-1-CICLO.
031000         IF MC-NUM-DOC (IX-DOC:1) NOT = SPACE
031100             MOVE IX-DOC TO LON-NUM-DOC
031200         END-IF
031300 1030-1-CICLO-EXIT.
031400    EXIT.
031500
031600
031700
031800
031900
