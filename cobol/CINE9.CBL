000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE9.
000300 AUTHOR. M. VARGAS ROJAS.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 11/01/1995.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE9 - REPORTE DIARIO DE VENTAS Y OCUPACION            *
001000*----------------------------------------------------------*
001100*  IMPRIME EL REPORTE DE CIERRE DE LA CORRIDA DIARIA:       *
001200*  SECCION 1 - DETALLE DE FUNCIONES (BOLETOS VENDIDOS,      *
001300*              INGRESO POR BOLETERIA Y PORCENTAJE DE        *
001400*              OCUPACION DE CADA FUNCION DEL DIA).          *
001500*  SECCION 2 - VENTAS DE CONFITERIA COMPLETADAS EN LA        *
001600*              CORRIDA, CON SUBTOTAL.                       *
001700*  SECCION 3 - PAGOS COMPLETADOS DEL DIA, AGRUPADOS POR      *
001800*              METODO DE PAGO.                              *
001900*  TOTALES FINALES Y LISTA DE TRANSACCIONES RECHAZADAS.      *
002000*----------------------------------------------------------*
002100*  BITACORA DE CAMBIOS                                     *
002200*----------------------------------------------------------*
002300* 11/01/95 MVR  PRIMERA VERSION DEL REPORTE DIARIO.         *
002400* 06/06/96 LCR  SOLICITUD 0402: SE AGREGA LA SECCION 3 DE   *
002500*               PAGOS POR METODO AL CIERRE DE CADA PASADA.  *
002600* 03/12/98 LCR  SOLICITUD 0455: FECHA DEL ENCABEZADO PASA A *
002700*               8 DIGITOS (AAAAMMDD) POR EL CAMBIO DE SIGLO.*
002800* 19/01/99 LCR  SOLICITUD 0455: VERIFICADO EL IMPRESO CON   *
002900*               FECHAS DEL AÑO 2000 EN ADELANTE.            *
003000* 02/05/01 PFR  SOLICITUD 0501: SE AGREGA AL PIE LA SECCION *
003100*               DE TRANSACCIONES RECHAZADAS Y SU CONTEO.    *
003200* 25/11/07 ALC  SOLICITUD 0601: DESGLOSE DE PAGOS POR YAPE  *
003300*               Y PLIN EN LA SECCION 3.                     *
003400* 09/09/12 ALC  SOLICITUD 0677: PORCENTAJE DE OCUPACION SE  *
003500*               CALCULA EN ESTE MISMO PROGRAMA (ANTES SE     *
003600*               PENSABA TRAERLO DE CINE6, SE DESCARTO).      *
003700* 17/09/13 MVR  SOLICITUD 0719: SE AGREGAN CONDICIONES 88 AL  *
003800*               ESTADO DE ARCHIVO Y A LOS CAMPOS DE ESTADO DE *
003900*               SALAS, BOLETOS, VENTAS, PRODUCTOS Y PAGOS.    *
004000*----------------------------------------------------------*
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS DIGITO IS "0" THRU "9".
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT F-REPORTE-DIARIO ASSIGN TO DISK
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS FS-RPT.
005200 
005300 DATA DIVISION.
005400 FILE SECTION.
005500*----------------------------------------------------------*
005600*  REPORTE IMPRESO DE 132 COLUMNAS                          *
005700*----------------------------------------------------------*
005800 FD F-REPORTE-DIARIO
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "reporte.txt".
006100 01 LINEA-REPORTE.
006200     02 LIN-TEXTO            PIC X(126).
006300     02 FILLER               PIC X(06).
006400 
006500 WORKING-STORAGE SECTION.
006600 77 FS-RPT                   PIC X(2).
006700     88 FS-RPT-OK                  VALUE "00".
006800 77 SW-HAY-RECHAZOS          PIC X(1).
006900 78 VAL-SI                   VALUE "S".
007000 78 VAL-NO                   VALUE "N".
007100 
007200*----------------------------------------------------------*
007300*  FECHA DEL REPORTE (REDEFINE 1)                           *
007400*----------------------------------------------------------*
007500 01 FECHA-REPORTE-GEN.
007600     05 FECHA-REPORTE        PIC 9(8).
007700     05 FECHA-REPORTE-R REDEFINES FECHA-REPORTE.
007800         10 FR-ANO           PIC 9(4).
007900         10 FR-MES           PIC 9(2).
008000         10 FR-DIA           PIC 9(2).
008100     05 FILLER               PIC X(01).
008200 
008300*----------------------------------------------------------*
008400*  NUMERO DE PAGINA (REDEFINE 2)                            *
008500*----------------------------------------------------------*
008600 01 NUM-PAGINA-GEN.
008700     05 NUM-PAGINA           PIC 9(4) COMP VALUE 0.
008800     05 NUM-PAGINA-R REDEFINES NUM-PAGINA.
008900         10 FILLER           PIC 9(2).
009000         10 NPG-BAJOS        PIC 9(2).
009100 
009200*----------------------------------------------------------*
009300*  SUBINDICE DE FUNCION EN CURSO (REDEFINE 3)               *
009400*----------------------------------------------------------*
009500 01 IX-FUN-ACTUAL-GEN.
009600     05 IX-FUN-ACTUAL        PIC 9(4) COMP VALUE 0.
009700     05 IX-FUN-ACTUAL-R REDEFINES IX-FUN-ACTUAL.
009800         10 FILLER           PIC 9(2).
009900         10 IFA-BAJOS        PIC 9(2).
010000 
010100 77 IX-PEL-BUSCA             PIC 9(4) COMP.
010200 77 IX-SAL-BUSCA             PIC 9(4) COMP.
010300 77 IX-BOL-BUSCA             PIC 9(4) COMP.
010400 77 IX-VTA-BUSCA             PIC 9(4) COMP.
010500 77 IX-PAG-BUSCA             PIC 9(4) COMP.
010600 77 IX-CLI-BUSCA             PIC 9(4) COMP.
010700 77 IX-RCH-BUSCA             PIC 9(4) COMP.
010800 
010900 77 CONT-BOL-PAGADOS         PIC 9(5) COMP.
011000 77 ACUM-INGRESO-CTVS        PIC 9(9) COMP.
011100 77 ACUM-TOTAL-BOLETOS-CTVS  PIC 9(9) COMP.
011200 77 ACUM-TOTAL-CONFIT-CTVS   PIC 9(9) COMP.
011300 77 ACUM-SUBTOT-CTVS         PIC 9(9) COMP.
011400 77 ACUM-OCUPADOS            PIC 9(3) COMP.
011500 
011600 77 ACUM-PAG-TCR-CTVS        PIC 9(9) COMP.
011700 77 ACUM-PAG-TDB-CTVS        PIC 9(9) COMP.
011800 77 ACUM-PAG-YAP-CTVS        PIC 9(9) COMP.
011900 77 ACUM-PAG-PLN-CTVS        PIC 9(9) COMP.
012000 77 ACUM-PAG-EFE-CTVS        PIC 9(9) COMP.
012100 77 ACUM-PAG-TOTAL-CTVS      PIC 9(9) COMP.
012200 
012300 77 OCUPACION-PCT            PIC 9(3)V99.
012400 
012500*----------------------------------------------------------*
012600*  LINEAS DE IMPRESION (TODAS CON RELLENO A 132 COLUMNAS)  *
012700*----------------------------------------------------------*
012800 01 LIN-TITULO.
012900     05 LIN-TIT-1            PIC X(40) VALUE
013000         "CINERAMA PERU S.A.".
013100     05 LIN-TIT-2            PIC X(40) VALUE
013200         "REPORTE DIARIO DE VENTAS Y OCUPACION".
013300     05 FILLER               PIC X(30).
013400     05 LIN-TIT-PAG          PIC X(12) VALUE "PAGINA    ".
013500     05 LIN-TIT-PAG-NUM      PIC ZZZ9.
013600     05 FILLER               PIC X(06).
013700 
013800 01 LIN-SUBTITULO.
013900     05 LIN-SUB-1            PIC X(18) VALUE
014000         "FECHA DEL REPORTE ".
014100     05 LIN-SUB-DIA          PIC 99.
014200     05 FILLER               PIC X(1) VALUE "/".
014300     05 LIN-SUB-MES          PIC 99.
014400     05 FILLER               PIC X(1) VALUE "/".
014500     05 LIN-SUB-ANO          PIC 9999.
014600     05 FILLER               PIC X(104).
014700 
014800 01 LIN-ENCAB-SEC1.
014900     05 FILLER               PIC X(132) VALUE
015000         "SECCION 1 - DETALLE DE FUNCIONES".
015100 
015200 01 LIN-COLS-SEC1.
015300     05 FILLER               PIC X(40) VALUE
015400         "FUNCION PELICULA                   SALA".
015500     05 FILLER               PIC X(40) VALUE
015600         "          FECHA     HORA  VENDID  INGRES".
015700     05 FILLER               PIC X(52) VALUE
015800         "O  OCUPAC".
015900 
016000 01 LIN-DET-FUN.
016100     05 LDF-FUN-ID           PIC ZZZZZ9.
016200     05 FILLER               PIC X(1).
016300     05 LDF-PELICULA         PIC X(30).
016400     05 FILLER               PIC X(1).
016500     05 LDF-SALA             PIC X(20).
016600     05 LDF-FECHA-DIA        PIC 99.
016700     05 FILLER               PIC X(1) VALUE "/".
016800     05 LDF-FECHA-MES        PIC 99.
016900     05 FILLER               PIC X(1) VALUE "/".
017000     05 LDF-FECHA-ANO        PIC 9999.
017100     05 FILLER               PIC X(1).
017200     05 LDF-HORA             PIC 9999.
017300     05 FILLER               PIC X(2).
017400     05 LDF-VENDIDOS         PIC ZZZZ9.
017500     05 FILLER               PIC X(2).
017600     05 LDF-INGRESO          PIC ZZ,ZZ9.99.
017700     05 FILLER               PIC X(2).
017800     05 LDF-OCUPACION        PIC ZZ9.99.
017900     05 FILLER               PIC X(1) VALUE "%".
018000     05 FILLER               PIC X(32).
018100 
018200 01 LIN-ENCAB-SEC2.
018300     05 FILLER               PIC X(132) VALUE
018400         "SECCION 2 - VENTAS DE CONFITERIA COMPLETADAS".
018500 
018600 01 LIN-COLS-SEC2.
018700     05 FILLER               PIC X(132) VALUE
018800         "VENTA  CLIENTE  ITEMS       TOTAL".
018900 
019000 01 LIN-DET-VTA.
019100     05 LDV-VTA-ID           PIC ZZZZZ9.
019200     05 FILLER               PIC X(2).
019300     05 LDV-CLIENTE          PIC X(25).
019400     05 FILLER               PIC X(2).
019500     05 LDV-ITEMS            PIC Z9.
019600     05 FILLER               PIC X(5).
019700     05 LDV-TOTAL            PIC ZZ,ZZ9.99.
019800     05 FILLER               PIC X(81).
019900 
020000 01 LIN-SUBTOT-SEC2.
020100     05 FILLER               PIC X(20) VALUE
020200         "SUBTOTAL CONFITERIA".
020300     05 FILLER               PIC X(1).
020400     05 LST-SUBTOTAL         PIC ZZZ,ZZ9.99.
020500     05 FILLER               PIC X(101).
020600 
020700 01 LIN-ENCAB-SEC3.
020800     05 FILLER               PIC X(132) VALUE
020900         "SECCION 3 - PAGOS COMPLETADOS POR METODO".
021000 
021100 01 LIN-DET-PAG.
021200     05 LDP-METODO           PIC X(20).
021300     05 LDP-IMPORTE          PIC ZZZ,ZZ9.99.
021400     05 FILLER               PIC X(102).
021500 
021600 01 LIN-TOTALES.
021700     05 LTT-ROTULO           PIC X(20).
021800     05 LTT-IMPORTE          PIC ZZZ,ZZ9.99.
021900     05 FILLER               PIC X(102).
022000 
022100 01 LIN-ENCAB-SEC4.
022200     05 FILLER               PIC X(132) VALUE
022300         "TRANSACCIONES RECHAZADAS".
022400 
022500 01 LIN-DET-RCH.
022600     05 LDR-CODIGO           PIC X(8).
022700     05 FILLER               PIC X(1).
022800     05 LDR-REF              PIC ZZZZZ9.
022900     05 FILLER               PIC X(1).
023000     05 LDR-MOTIVO           PIC X(40).
023100     05 FILLER               PIC X(76).
023200 
023300 01 LIN-CONTEO-RCH.
023400     05 FILLER               PIC X(20) VALUE
023500         "TOTAL RECHAZADOS   ".
023600     05 LCR-CONTEO           PIC ZZZZ9.
023700     05 FILLER               PIC X(107).
023800 
023900 01 LIN-BLANCO.
024000     05 FILLER               PIC X(132) VALUE SPACES.
024100 
024200 LINKAGE SECTION.
024300 01 LK-FECHA-PROCESO                PIC 9(8).
024400 
024500 01 LK-TABLA-FUNCIONES.
024600     02 LK-FUN-TOTAL              PIC 9(4) COMP.
024700     02 LK-FUN-FILA OCCURS 1000 TIMES INDEXED BY LK-IX-FUN.
024800         03 LK-FUN-ID              PIC 9(6).
024900         03 LK-FUN-PEL-ID          PIC 9(6).
025000         03 LK-FUN-SAL-ID          PIC 9(6).
025100         03 LK-FUN-FECHA           PIC 9(8).
025200         03 LK-FUN-HORA            PIC 9(4).
025300         03 LK-FUN-ASIENTOS-DISP   PIC 9(3).
025400         03 LK-FUN-ASIENTOS-TOT    PIC 9(3).
025500 
025600 01 LK-TABLA-PELICULAS.
025700     02 LK-PEL-TOTAL              PIC 9(4) COMP.
025800     02 LK-PEL-FILA OCCURS 500 TIMES INDEXED BY LK-IX-PEL.
025900         03 LK-PEL-ID              PIC 9(6).
026000         03 LK-PEL-TITULO          PIC X(40).
026100         03 LK-PEL-GENERO          PIC X(20).
026200         03 LK-PEL-DURACION        PIC 9(3).
026300         03 LK-PEL-CLASIF          PIC X(5).
026400         03 LK-PEL-SINOPSIS        PIC X(80).
026500         03 LK-PEL-PRECIO-ENT      PIC 9(5).
026600         03 LK-PEL-PRECIO-DEC      PIC 9(2).
026700 
026800 01 LK-TABLA-SALAS.
026900     02 LK-SAL-TOTAL              PIC 9(4) COMP.
027000     02 LK-SAL-FILA OCCURS 50 TIMES INDEXED BY LK-IX-SAL.
027100         03 LK-SAL-ID              PIC 9(6).
027200         03 LK-SAL-NOMBRE          PIC X(20).
027300         03 LK-SAL-DESCRIPCION     PIC X(50).
027400         03 LK-SAL-CAPACIDAD       PIC 9(3).
027500         03 LK-SAL-TIPO            PIC X(2).
027600         03 LK-SAL-ACTIVA          PIC X(1).
027700             88 LK-SAL-ES-ACTIVA       VALUE "Y".
027800             88 LK-SAL-ES-INACTIVA     VALUE "N".
027900
028000 01 LK-TABLA-BOLETOS.
028100     02 LK-BOL-TOTAL              PIC 9(4) COMP.
028200     02 LK-BOL-ULTIMO-ID          PIC 9(6) COMP.
028300     02 LK-BOL-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-BOL.
028400         03 LK-BOL-ID              PIC 9(6).
028500         03 LK-BOL-FUN-ID          PIC 9(6).
028600         03 LK-BOL-CLI-ID          PIC 9(6).
028700         03 LK-BOL-ASIENTO         PIC X(4).
028800         03 LK-BOL-PRECIO-ENT      PIC 9(5).
028900         03 LK-BOL-PRECIO-DEC      PIC 9(2).
029000         03 LK-BOL-ESTADO          PIC X(1).
029100             88 LK-BOL-RESERVADO       VALUE "R".
029200             88 LK-BOL-PAGADO          VALUE "P".
029300             88 LK-BOL-USADO           VALUE "U".
029400             88 LK-BOL-CANCELADO       VALUE "C".
029500         03 LK-BOL-FECHA-COMPRA    PIC 9(8).
029600         03 LK-BOL-HORA-COMPRA     PIC 9(6).
029700 
029800 01 LK-TABLA-VENTAS.
029900     02 LK-VTA-TOTAL               PIC 9(4) COMP.
030000     02 LK-VTA-ULTIMO-ID           PIC 9(6) COMP.
030100     02 LK-VTA-FILA OCCURS 1000 TIMES INDEXED BY LK-IX-VTA.
030200         03 LK-VTA-ID               PIC 9(6).
030300         03 LK-VTA-CLI-ID           PIC 9(6).
030400         03 LK-VTA-METODO           PIC X(10).
030500         03 LK-VTA-FECHA            PIC 9(8).
030600         03 LK-VTA-COMPLETADA       PIC X(1).
030700             88 LK-VTA-ES-COMPLETADA    VALUE "S".
030800             88 LK-VTA-ES-PENDIENTE     VALUE "N".
030900         03 LK-VTA-TOTAL-ENT        PIC 9(7).
031000         03 LK-VTA-TOTAL-DEC        PIC 9(2).
031100         03 LK-VTA-NUM-LINEAS       PIC 9(2).
031200         03 LK-VTA-LINEA OCCURS 10 TIMES
031300                 INDEXED BY LK-IX-LIN.
031400             04 LK-VTA-LIN-PRD-ID        PIC 9(6).
031500             04 LK-VTA-LIN-CANTIDAD      PIC 9(3).
031600             04 LK-VTA-LIN-PRECIO-ENT    PIC 9(5).
031700             04 LK-VTA-LIN-PRECIO-DEC    PIC 9(2).
031800             04 LK-VTA-LIN-SUBTOT-ENT    PIC 9(7).
031900             04 LK-VTA-LIN-SUBTOT-DEC    PIC 9(2).
032000 
032100 01 LK-TABLA-PRODUCTOS.
032200     02 LK-PRD-TOTAL               PIC 9(4) COMP.
032300     02 LK-PRD-FILA OCCURS 300 TIMES INDEXED BY LK-IX-PRD.
032400         03 LK-PRD-ID               PIC 9(6).
032500         03 LK-PRD-NOMBRE           PIC X(30).
032600         03 LK-PRD-DESCRIPCION      PIC X(60).
032700         03 LK-PRD-CATEGORIA        PIC X(3).
032800         03 LK-PRD-PRECIO-ENT       PIC 9(5).
032900         03 LK-PRD-PRECIO-DEC       PIC 9(2).
033000         03 LK-PRD-STOCK            PIC 9(5).
033100         03 LK-PRD-ACTIVO           PIC X(1).
033200             88 LK-PRD-ES-ACTIVO         VALUE "Y".
033300             88 LK-PRD-ES-INACTIVO       VALUE "N".
033400 
033500 01 LK-TABLA-PAGOS.
033600     02 LK-PAG-TOTAL                 PIC 9(4) COMP.
033700     02 LK-PAG-ULTIMO-ID              PIC 9(6) COMP.
033800     02 LK-PAG-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-PAG.
033900         03 LK-PAG-ID                PIC 9(6).
034000         03 LK-PAG-REFERENCIA        PIC X(10).
034100         03 LK-PAG-MONTO-ENT         PIC 9(7).
034200         03 LK-PAG-MONTO-DEC         PIC 9(2).
034300         03 LK-PAG-CLI-ID            PIC 9(6).
034400         03 LK-PAG-METODO            PIC X(3).
034500         03 LK-PAG-TARJETA-ENMASC    PIC X(8).
034600         03 LK-PAG-ESTADO            PIC X(1).
034700             88 LK-PAG-PENDIENTE          VALUE "P".
034800             88 LK-PAG-COMPLETADO         VALUE "C".
034900             88 LK-PAG-RECHAZADO          VALUE "R".
035000         03 LK-PAG-FECHA             PIC 9(8).
035100         03 LK-PAG-TIPO-RECIBO       PIC X(1).
035200
035300 01 LK-TABLA-CLIENTES.
035400     02 LK-CLI-TOTAL               PIC 9(4) COMP.
035500     02 LK-CLI-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-CLI.
035600         03 LK-CLI-ID               PIC 9(6).
035700         03 LK-CLI-NOMBRE           PIC X(25).
035800         03 LK-CLI-APELLIDO         PIC X(25).
035900         03 LK-CLI-EMAIL            PIC X(40).
036000         03 LK-CLI-TELEFONO         PIC X(9).
036100         03 LK-CLI-TIPO-DOC         PIC X(3).
036200         03 LK-CLI-NUM-DOC          PIC X(12).
036300
036400 01 LK-TABLA-RECHAZOS.
036500     02 LK-RCH-TOTAL                  PIC 9(4) COMP.
036600     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
036700         03 LK-RCH-CODIGO              PIC X(8).
036800         03 LK-RCH-REF                 PIC 9(6).
036900         03 LK-RCH-MOTIVO              PIC X(40).
037000
037100 PROCEDURE DIVISION USING LK-FECHA-PROCESO LK-TABLA-FUNCIONES
037200         LK-TABLA-PELICULAS LK-TABLA-SALAS LK-TABLA-BOLETOS
037300         LK-TABLA-VENTAS LK-TABLA-PRODUCTOS LK-TABLA-PAGOS
037400         LK-TABLA-CLIENTES LK-TABLA-RECHAZOS.
037500*----------------------------------------------------------*
037600*  0000 - CONTROL PRINCIPAL DEL REPORTE                    *
037700*----------------------------------------------------------*
037800 0000-INICIO.
037900     OPEN OUTPUT F-REPORTE-DIARIO
038000     MOVE LK-FECHA-PROCESO TO FECHA-REPORTE
038100     MOVE 1 TO NUM-PAGINA
038200     MOVE 0 TO ACUM-TOTAL-BOLETOS-CTVS ACUM-TOTAL-CONFIT-CTVS
038300 
038400     PERFORM 1000-IMPRIMIR-ENCABEZADO THRU 1000-EXIT.
038500     PERFORM 2000-SECCION-FUNCIONES THRU 2000-EXIT.
038600     PERFORM 3000-SECCION-VENTAS THRU 3000-EXIT.
038700     PERFORM 4000-SECCION-PAGOS THRU 4000-EXIT.
038800     PERFORM 5000-TOTALES-FINALES THRU 5000-EXIT.
038900     PERFORM 6000-SECCION-RECHAZOS THRU 6000-EXIT.
039000 
039100     CLOSE F-REPORTE-DIARIO.
039200 0000-SALIR.
039300     GOBACK.
039400 
039500*----------------------------------------------------------*
039600*  1000 - ENCABEZADO CON FECHA Y NUMERO DE PAGINA           *
039700*----------------------------------------------------------*
039800 1000-IMPRIMIR-ENCABEZADO.
039900     MOVE NPG-BAJOS TO LIN-TIT-PAG-NUM.
040000     WRITE LINEA-REPORTE FROM LIN-TITULO.
040100     MOVE FR-DIA TO LIN-SUB-DIA.
040200     MOVE FR-MES TO LIN-SUB-MES.
040300     MOVE FR-ANO TO LIN-SUB-ANO.
040400     WRITE LINEA-REPORTE FROM LIN-SUBTITULO.
040500     WRITE LINEA-REPORTE FROM LIN-BLANCO.
040600 1000-EXIT.
040700     EXIT.
040800 
040900*----------------------------------------------------------*
041000*  2000 - SECCION 1 - DETALLE DE FUNCIONES DEL DIA          *
041100*----------------------------------------------------------*
041200 2000-SECCION-FUNCIONES.
041300     WRITE LINEA-REPORTE FROM LIN-ENCAB-SEC1.
041400     WRITE LINEA-REPORTE FROM LIN-COLS-SEC1.
041500     PERFORM 2100-IMPRIMIR-FUNCION THRU 2100-EXIT
041600         VARYING IX-FUN-ACTUAL FROM 1 BY 1
041700         UNTIL IX-FUN-ACTUAL > LK-FUN-TOTAL.
041800     WRITE LINEA-REPORTE FROM LIN-BLANCO.
041900 2000-EXIT.
042000     EXIT.
042100 
042200 2100-IMPRIMIR-FUNCION.
042300     PERFORM 2110-BUSCAR-PELICULA THRU 2110-EXIT.
042400     PERFORM 2120-BUSCAR-SALA THRU 2120-EXIT.
042500     PERFORM 2130-CONTAR-BOLETOS THRU 2130-EXIT.
042600 
042700     MOVE LK-FUN-ID (IX-FUN-ACTUAL) TO LDF-FUN-ID.
042800     IF IX-PEL-BUSCA > 0
042900         MOVE LK-PEL-TITULO (IX-PEL-BUSCA) TO LDF-PELICULA
043000     ELSE
043100         MOVE "(PELICULA NO ENCONTRADA)" TO LDF-PELICULA
043200     END-IF.
043300     IF IX-SAL-BUSCA > 0
043400         MOVE LK-SAL-NOMBRE (IX-SAL-BUSCA) TO LDF-SALA
043500     ELSE
043600         MOVE "(SALA NO ENCONTRADA)" TO LDF-SALA
043700     END-IF.
043800 
043900     MOVE LK-FUN-FECHA (IX-FUN-ACTUAL) (7:2) TO LDF-FECHA-DIA.
044000     MOVE LK-FUN-FECHA (IX-FUN-ACTUAL) (5:2) TO LDF-FECHA-MES.
044100     MOVE LK-FUN-FECHA (IX-FUN-ACTUAL) (1:4) TO LDF-FECHA-ANO.
044200     MOVE LK-FUN-HORA (IX-FUN-ACTUAL) TO LDF-HORA.
044300     MOVE CONT-BOL-PAGADOS TO LDF-VENDIDOS.
044400     MOVE ACUM-INGRESO-CTVS TO LDF-INGRESO.
044500 
044600     COMPUTE ACUM-OCUPADOS =
044700         LK-FUN-ASIENTOS-TOT (IX-FUN-ACTUAL) -
044800         LK-FUN-ASIENTOS-DISP (IX-FUN-ACTUAL).
044900     IF LK-FUN-ASIENTOS-TOT (IX-FUN-ACTUAL) = 0
045000         MOVE 0 TO OCUPACION-PCT
045100     ELSE
045200         COMPUTE OCUPACION-PCT ROUNDED =
045300             ACUM-OCUPADOS * 100 /
045400             LK-FUN-ASIENTOS-TOT (IX-FUN-ACTUAL)
045500     END-IF.
045600     MOVE OCUPACION-PCT TO LDF-OCUPACION.
045700 
045800     WRITE LINEA-REPORTE FROM LIN-DET-FUN.
045900     ADD ACUM-INGRESO-CTVS TO ACUM-TOTAL-BOLETOS-CTVS.
046000 2100-EXIT.
046100     EXIT.
046200 
046300*----------------------------------------------------------*
046400*  2110 - LOCALIZA EL TITULO DE LA PELICULA DE LA FUNCION   *
046500*----------------------------------------------------------*
046600 2110-BUSCAR-PELICULA.
046700     MOVE 0 TO IX-PEL-BUSCA.
046800     PERFORM 2110-1-CICLO THRU 2110-1-CICLO-EXIT
046900         VARYING LK-IX-PEL FROM 1 BY 1
047000         UNTIL LK-IX-PEL > LK-PEL-TOTAL.
047100 2110-EXIT.
047200     EXIT.
047300 
047400 2110-1-CICLO.
047500     IF LK-PEL-ID (LK-IX-PEL) = LK-FUN-PEL-ID (IX-FUN-ACTUAL)
047600         MOVE LK-IX-PEL TO IX-PEL-BUSCA
047700         GO TO 2110-1-CICLO-EXIT
047800     END-IF.
047900 2110-1-CICLO-EXIT.
048000     EXIT.
048100 
048200*----------------------------------------------------------*
048300*  2120 - LOCALIZA EL NOMBRE DE LA SALA DE LA FUNCION       *
048400*----------------------------------------------------------*
048500 2120-BUSCAR-SALA.
048600     MOVE 0 TO IX-SAL-BUSCA.
048700     PERFORM 2120-1-CICLO THRU 2120-1-CICLO-EXIT
048800         VARYING LK-IX-SAL FROM 1 BY 1
048900         UNTIL LK-IX-SAL > LK-SAL-TOTAL.
049000 2120-EXIT.
049100     EXIT.
049200 
049300 2120-1-CICLO.
049400     IF LK-SAL-ID (LK-IX-SAL) = LK-FUN-SAL-ID (IX-FUN-ACTUAL)
049500         MOVE LK-IX-SAL TO IX-SAL-BUSCA
049600         GO TO 2120-1-CICLO-EXIT
049700     END-IF.
049800 2120-1-CICLO-EXIT.
049900     EXIT.
050000 
050100*----------------------------------------------------------*
050200*  2130 - CUENTA Y SUMA LOS BOLETOS PAGADOS DE LA FUNCION   *
050300*----------------------------------------------------------*
050400 2130-CONTAR-BOLETOS.
050500     MOVE 0 TO CONT-BOL-PAGADOS ACUM-INGRESO-CTVS.
050600     PERFORM 2130-1-CICLO THRU 2130-1-CICLO-EXIT
050700         VARYING LK-IX-BOL FROM 1 BY 1
050800         UNTIL LK-IX-BOL > LK-BOL-TOTAL.
050900 2130-EXIT.
051000     EXIT.
051100 
051200 2130-1-CICLO.
051300     IF LK-BOL-FUN-ID (LK-IX-BOL) = LK-FUN-ID (IX-FUN-ACTUAL)
051400         AND LK-BOL-ESTADO (LK-IX-BOL) = "P"
051500         ADD 1 TO CONT-BOL-PAGADOS
051600         COMPUTE ACUM-INGRESO-CTVS = ACUM-INGRESO-CTVS +
051700             LK-BOL-PRECIO-ENT (LK-IX-BOL) * 100 +
051800             LK-BOL-PRECIO-DEC (LK-IX-BOL)
051900     END-IF.
052000 2130-1-CICLO-EXIT.
052100     EXIT.
052200 
052300*----------------------------------------------------------*
052400*  3000 - SECCION 2 - VENTAS DE CONFITERIA COMPLETADAS      *
052500*----------------------------------------------------------*
052600 3000-SECCION-VENTAS.
052700     MOVE 0 TO ACUM-SUBTOT-CTVS.
052800     WRITE LINEA-REPORTE FROM LIN-ENCAB-SEC2.
052900     WRITE LINEA-REPORTE FROM LIN-COLS-SEC2.
053000     PERFORM 3100-IMPRIMIR-VENTA THRU 3100-EXIT
053100         VARYING LK-IX-VTA FROM 1 BY 1
053200         UNTIL LK-IX-VTA > LK-VTA-TOTAL.
053300     MOVE ACUM-SUBTOT-CTVS TO LST-SUBTOTAL.
053400     WRITE LINEA-REPORTE FROM LIN-SUBTOT-SEC2.
053500     WRITE LINEA-REPORTE FROM LIN-BLANCO.
053600     MOVE ACUM-SUBTOT-CTVS TO ACUM-TOTAL-CONFIT-CTVS.
053700 3000-EXIT.
053800     EXIT.
053900 
054000 3100-IMPRIMIR-VENTA.
054100     IF LK-VTA-COMPLETADA (LK-IX-VTA) NOT = VAL-SI
054200         GO TO 3100-EXIT
054300     END-IF.
054400     PERFORM 3110-BUSCAR-CLIENTE THRU 3110-EXIT.
054500     MOVE LK-VTA-ID (LK-IX-VTA) TO LDV-VTA-ID.
054600     IF IX-CLI-BUSCA = 0
054700         MOVE "CLIENTE NO REGISTRADO" TO LDV-CLIENTE
054800     ELSE
054900         MOVE LK-CLI-NOMBRE (IX-CLI-BUSCA) TO LDV-CLIENTE
055000     END-IF.
055100     MOVE LK-VTA-NUM-LINEAS (LK-IX-VTA) TO LDV-ITEMS.
055200     COMPUTE LDV-TOTAL =
055300         LK-VTA-TOTAL-ENT (LK-IX-VTA) +
055400         LK-VTA-TOTAL-DEC (LK-IX-VTA) / 100.
055500     WRITE LINEA-REPORTE FROM LIN-DET-VTA.
055600     COMPUTE ACUM-SUBTOT-CTVS = ACUM-SUBTOT-CTVS +
055700         LK-VTA-TOTAL-ENT (LK-IX-VTA) * 100 +
055800         LK-VTA-TOTAL-DEC (LK-IX-VTA).
055900 3100-EXIT.
056000     EXIT.
056100
056200*----------------------------------------------------------*
056300*  3110 - LOCALIZA EL NOMBRE DEL CLIENTE DE LA VENTA        *
056400*----------------------------------------------------------*
056500 3110-BUSCAR-CLIENTE.
056600     MOVE 0 TO IX-CLI-BUSCA.
056700     PERFORM 3110-1-CICLO THRU 3110-1-CICLO-EXIT
056800         VARYING LK-IX-CLI FROM 1 BY 1
056900         UNTIL LK-IX-CLI > LK-CLI-TOTAL.
057000 3110-EXIT.
057100     EXIT.
057200
057300 3110-1-CICLO.
057400     IF LK-CLI-ID (LK-IX-CLI) = LK-VTA-CLI-ID (LK-IX-VTA)
057500         MOVE LK-IX-CLI TO IX-CLI-BUSCA
057600         GO TO 3110-1-CICLO-EXIT
057700     END-IF.
057800 3110-1-CICLO-EXIT.
057900     EXIT.
058000
058100*----------------------------------------------------------*
058200*  4000 - SECCION 3 - PAGOS COMPLETADOS POR METODO          *
058300*----------------------------------------------------------*
058400 4000-SECCION-PAGOS.
058500     MOVE 0 TO ACUM-PAG-TCR-CTVS ACUM-PAG-TDB-CTVS
058600     MOVE 0 TO ACUM-PAG-YAP-CTVS ACUM-PAG-PLN-CTVS
058700     MOVE 0 TO ACUM-PAG-EFE-CTVS ACUM-PAG-TOTAL-CTVS
058800 
058900     WRITE LINEA-REPORTE FROM LIN-ENCAB-SEC3.
059000     PERFORM 4100-ACUMULAR-PAGO THRU 4100-EXIT
059100         VARYING LK-IX-PAG FROM 1 BY 1
059200         UNTIL LK-IX-PAG > LK-PAG-TOTAL.
059300 
059400     MOVE "TARJETA DE CREDITO  " TO LDP-METODO.
059500     MOVE ACUM-PAG-TCR-CTVS TO LDP-IMPORTE.
059600     WRITE LINEA-REPORTE FROM LIN-DET-PAG.
059700     MOVE "TARJETA DE DEBITO   " TO LDP-METODO.
059800     MOVE ACUM-PAG-TDB-CTVS TO LDP-IMPORTE.
059900     WRITE LINEA-REPORTE FROM LIN-DET-PAG.
060000     MOVE "YAPE                " TO LDP-METODO.
060100     MOVE ACUM-PAG-YAP-CTVS TO LDP-IMPORTE.
060200     WRITE LINEA-REPORTE FROM LIN-DET-PAG.
060300     MOVE "PLIN                " TO LDP-METODO.
060400     MOVE ACUM-PAG-PLN-CTVS TO LDP-IMPORTE.
060500     WRITE LINEA-REPORTE FROM LIN-DET-PAG.
060600     MOVE "EFECTIVO            " TO LDP-METODO.
060700     MOVE ACUM-PAG-EFE-CTVS TO LDP-IMPORTE.
060800     WRITE LINEA-REPORTE FROM LIN-DET-PAG.
060900 
061000     MOVE "TOTAL PAGOS DEL DIA " TO LTT-ROTULO.
061100     MOVE ACUM-PAG-TOTAL-CTVS TO LTT-IMPORTE.
061200     WRITE LINEA-REPORTE FROM LIN-TOTALES.
061300     WRITE LINEA-REPORTE FROM LIN-BLANCO.
061400 4000-EXIT.
061500     EXIT.
061600 
061700 4100-ACUMULAR-PAGO.
061800     IF LK-PAG-ESTADO (LK-IX-PAG) NOT = "C"
061900         GO TO 4100-EXIT
062000     END-IF.
062100     IF LK-PAG-FECHA (LK-IX-PAG) NOT = LK-FECHA-PROCESO
062200         GO TO 4100-EXIT
062300     END-IF.
062400 
062500     EVALUATE LK-PAG-METODO (LK-IX-PAG)
062600         WHEN "TCR"
062700             COMPUTE ACUM-PAG-TCR-CTVS = ACUM-PAG-TCR-CTVS +
062800                 LK-PAG-MONTO-ENT (LK-IX-PAG) * 100 +
062900                 LK-PAG-MONTO-DEC (LK-IX-PAG)
063000         WHEN "TDB"
063100             COMPUTE ACUM-PAG-TDB-CTVS = ACUM-PAG-TDB-CTVS +
063200                 LK-PAG-MONTO-ENT (LK-IX-PAG) * 100 +
063300                 LK-PAG-MONTO-DEC (LK-IX-PAG)
063400         WHEN "YAP"
063500             COMPUTE ACUM-PAG-YAP-CTVS = ACUM-PAG-YAP-CTVS +
063600                 LK-PAG-MONTO-ENT (LK-IX-PAG) * 100 +
063700                 LK-PAG-MONTO-DEC (LK-IX-PAG)
063800         WHEN "PLN"
063900             COMPUTE ACUM-PAG-PLN-CTVS = ACUM-PAG-PLN-CTVS +
064000                 LK-PAG-MONTO-ENT (LK-IX-PAG) * 100 +
064100                 LK-PAG-MONTO-DEC (LK-IX-PAG)
064200         WHEN "EFE"
064300             COMPUTE ACUM-PAG-EFE-CTVS = ACUM-PAG-EFE-CTVS +
064400                 LK-PAG-MONTO-ENT (LK-IX-PAG) * 100 +
064500                 LK-PAG-MONTO-DEC (LK-IX-PAG)
064600         WHEN OTHER
064700             CONTINUE
064800     END-EVALUATE.
064900     COMPUTE ACUM-PAG-TOTAL-CTVS = ACUM-PAG-TOTAL-CTVS +
065000         LK-PAG-MONTO-ENT (LK-IX-PAG) * 100 +
065100         LK-PAG-MONTO-DEC (LK-IX-PAG).
065200 4100-EXIT.
065300     EXIT.
065400 
065500*----------------------------------------------------------*
065600*  5000 - TOTALES FINALES DEL DIA (BOLETERIA + CONFITERIA)  *
065700*----------------------------------------------------------*
065800 5000-TOTALES-FINALES.
065900     MOVE ACUM-TOTAL-BOLETOS-CTVS TO LTT-IMPORTE.
066000     MOVE "INGRESO BOLETERIA   " TO LTT-ROTULO.
066100     WRITE LINEA-REPORTE FROM LIN-TOTALES.
066200 
066300     MOVE ACUM-TOTAL-CONFIT-CTVS TO LTT-IMPORTE.
066400     MOVE "INGRESO CONFITERIA  " TO LTT-ROTULO.
066500     WRITE LINEA-REPORTE FROM LIN-TOTALES.
066600 
066700     COMPUTE ACUM-TOTAL-BOLETOS-CTVS =
066800         ACUM-TOTAL-BOLETOS-CTVS + ACUM-TOTAL-CONFIT-CTVS.
066900     MOVE ACUM-TOTAL-BOLETOS-CTVS TO LTT-IMPORTE.
067000     MOVE "GRAN TOTAL DEL DIA  " TO LTT-ROTULO.
067100     WRITE LINEA-REPORTE FROM LIN-TOTALES.
067200     WRITE LINEA-REPORTE FROM LIN-BLANCO.
067300 5000-EXIT.
067400     EXIT.
067500 
067600*----------------------------------------------------------*
067700*  6000 - LISTA DE TRANSACCIONES RECHAZADAS DEL DIA         *
067800*----------------------------------------------------------*
067900 6000-SECCION-RECHAZOS.
068000     WRITE LINEA-REPORTE FROM LIN-ENCAB-SEC4.
068100     IF LK-RCH-TOTAL = 0
068200         MOVE "(NINGUNA TRANSACCION RECHAZADA EN LA CORRIDA)"
068300             TO LDR-MOTIVO
068400         MOVE SPACES TO LDR-CODIGO
068500         MOVE 0 TO LDR-REF
068600         WRITE LINEA-REPORTE FROM LIN-DET-RCH
068700     ELSE
068800         PERFORM 6100-IMPRIMIR-RECHAZO THRU 6100-EXIT
068900             VARYING LK-IX-RCH FROM 1 BY 1
069000             UNTIL LK-IX-RCH > LK-RCH-TOTAL
069100     END-IF.
069200     MOVE LK-RCH-TOTAL TO LCR-CONTEO.
069300     WRITE LINEA-REPORTE FROM LIN-CONTEO-RCH.
069400 6000-EXIT.
069500     EXIT.
069600 
069700 6100-IMPRIMIR-RECHAZO.
069800     MOVE LK-RCH-CODIGO (LK-IX-RCH) TO LDR-CODIGO.
069900     MOVE LK-RCH-REF (LK-IX-RCH) TO LDR-REF.
070000     MOVE LK-RCH-MOTIVO (LK-IX-RCH) TO LDR-MOTIVO.
070100     WRITE LINEA-REPORTE FROM LIN-DET-RCH.
070200 6100-EXIT.
070300     EXIT.
070400 
070500
070600
070700
070800
070900
