000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE10.
000300 AUTHOR. H. QUIROZ PENA.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 14/11/1994.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE10 - COBRANZA: REGISTRO Y LIQUIDACION DE PAGOS      *
001000*----------------------------------------------------------*
001100*  RECIBE LA TRANSACCION DE BOLETERIA O DE VENTA DE         *
001200*  CONFITERIA QUE LA CORRIDA ACABA DE APLICAR Y DECIDE SI    *
001300*  CORRESPONDE ABRIR, LIQUIDAR O RECHAZAR UN PAGO SOBRE LA    *
001400*  TABLA COMPARTIDA DE PAGOS.  EL PARAMETRO LK-TIPO-TRAN      *
001500*  ("BOL" O "VTA") INDICA CUAL DE LAS DOS VISTAS DEL AREA DE  *
001600*  TRANSACCION Y DE LA TABLA DE ENTIDAD HAY QUE LEER:         *
001700*     BOL - TRANSACCION DE BOLETERIA (LK-TRAN-BOL)            *
001800*           PAGAR    - ABRE Y LIQUIDA EL PAGO DE LOS BOLETOS  *
001900*                      LISTADOS EN LA TRANSACCION             *
002000*           CANCELAR - RECHAZA EL PAGO YA ABIERTO, SI EXISTE  *
002100*     VTA - TRANSACCION DE VENTA DE CONFITERIA (LK-TRAN-VTA)   *
002200*           COMPLETA - ABRE Y LIQUIDA EL PAGO DE LA VENTA      *
002300*  LA LIQUIDACION SE HACE SEGUN EL METODO DE PAGO:             *
002400*     TCR/TDB - TARJETA: SE ENMASCARA EL NUMERO Y SE MARCA     *
002500*               EL PAGO COMO COMPLETADO CON FECHA DE PROCESO   *
002600*     YAP/PLN/EFE - BILLETERA MOVIL O EFECTIVO: SE MARCA EL    *
002700*               PAGO COMO COMPLETADO CON FECHA, SIN TARJETA    *
002800*  TAMBIEN ACUMULA EL INGRESO DEL DIA PARA EL REPORTE DIARIO.  *
002900*----------------------------------------------------------*
003000*  BITACORA DE CAMBIOS                                     *
003100*----------------------------------------------------------*
003200* 14/11/94 HQP  PRIMERA VERSION - SEPARA EL COBRO DE LA       *
003300*               BOLETERIA Y DE LA VENTA DE CONFITERIA EN UN    *
003400*               SOLO PROGRAMA DE PAGOS (SOLICITUD 0351).       *
003500* 22/08/96 HQP  SE AGREGA EL COBRO DE VENTAS DE CONFITERIA     *
003600*               (ANTES SOLO BOLETERIA).                       *
003700* 14/01/99 LCR  SOLICITUD 0456: REVISADO EL CAMBIO DE SIGLO,   *
003800*               LA FECHA DE LIQUIDACION SE TOMA DE LA FECHA    *
003900*               DE PROCESO DE LA CORRIDA, NO DE LA MAQUINA.    *
004000* 09/07/01 RSB  SOLICITUD 0522: SE ENMASCARA EL NUMERO DE      *
004100*               TARJETA ANTES DE GRABARLO EN LA TABLA DE       *
004200*               PAGOS - SOLO SE CONSERVAN LOS ULTIMOS 4        *
004300*               DIGITOS.                                      *
004400* 03/03/04 PFR  SOLICITUD 0519: EL RECHAZO DE UN BOLETO        *
004500*               PAGADO (CANCELAR) AHORA RECHAZA TAMBIEN EL     *
004600*               PAGO ASOCIADO EN LUGAR DE DEJARLO COMPLETADO.  *
004700* 19/10/08 ALC  SOLICITUD 0612: SE ACUMULA EL INGRESO DEL DIA  *
004800*               POR METODO DE PAGO PARA EL REPORTE DE CIERRE.  *
004900* 17/09/13 MVR  SOLICITUD 0719: LA REFERENCIA DE PAGO LLEVABA  *
005000*               SIETE DIGITOS; AHORA SON CUATRO (TRXNNNN) Y LA *
005100*               NUMERACION DA LA VUELTA AL LLEGAR A 9999.  SE  *
005200*               AGREGAN CONDICIONES 88 A LOS CAMPOS DE ESTADO  *
005300*               DE VENTA, BOLETO Y PAGO.                       *
005400*----------------------------------------------------------*
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS DIGITO IS "0" THRU "9".
006000
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300 77 SW-BOL-EXISTE                 PIC X(1).
006400 77 SW-BOL-ENCONTRADO             PIC X(1).
006500 77 SW-VTA-EXISTE                 PIC X(1).
006600 78 VAL-SI                       VALUE "S".
006700 78 VAL-NO                       VALUE "N".
006800
006900 77 SIG-PAG-ID                    PIC 9(6) COMP.
007000 77 IX-PAG-ENCONTRADO                  PIC 9(4) COMP.
007100 77 IX-PAG-BUSCA                  PIC 9(4) COMP.
007200 77 IX-LISTA                      PIC 9(2) COMP.
007300 77 IX-LON-TARJETA                PIC 9(2) COMP.
007400
007500 01 MONTO-PAGO-GEN.
007600     05 MNT-PAGO-ENT               PIC 9(7) COMP.
007700     05 MNT-PAGO-GEN-R REDEFINES MNT-PAGO-ENT.
007800         10 FILLER                   PIC 9(3).
007900         10 MNT-PAGO-BAJOS           PIC 9(4).
008000 77 MNT-PAGO-DEC                  PIC 9(2) COMP.
008100 77 MNT-PAGO-CENT                 PIC 9(9) COMP.
008200
008300 01 REFERENCIA-PAGO-GEN.
008400     05 REFERENCIA-PAGO            PIC X(10).
008500     05 REFERENCIA-PAGO-R REDEFINES REFERENCIA-PAGO.
008600         10 REF-PREFIJO               PIC X(3).
008700         10 REF-NUMERO                PIC 9(4).
008800         10 FILLER                    PIC X(03).
008900
009000 77 WS-REF-VUELTAS                  PIC 9(6) COMP.
009100
009200 77 TARJETA-RECIBIDA                PIC X(19).
009300
009400 01 TARJETA-ENMASC-GEN.
009500     05 TARJETA-ENMASC             PIC X(8).
009600     05 TARJETA-ENMASC-R REDEFINES TARJETA-ENMASC.
009700         10 TEN-ASTERISCOS            PIC X(4).
009800         10 TEN-ULTIMOS-4              PIC X(4).
009900     05 FILLER                       PIC X(02).
010000
010100 LINKAGE SECTION.
010200*----------------------------------------------------------*
010300*  VISTA DE LA TRANSACCION DE BOLETERIA (LA MAS ANCHA, SE    *
010400*  DECLARA COMO BASE) Y SU REDEFINICION PARA LA TRANSACCION   *
010500*  DE VENTA DE CONFITERIA, MAS ANGOSTA.                       *
010600*----------------------------------------------------------*
010700 01 LK-TRAN-BOL.
010800     02 LK-TRAN-CODIGO             PIC X(8).
010900     02 LK-TRAN-BOL-ID             PIC 9(6).
011000     02 LK-TRAN-FUN-ID             PIC 9(6).
011100     02 LK-TRAN-CLI-ID             PIC 9(6).
011200     02 LK-TRAN-ASIENTO            PIC X(4).
011300     02 LK-TRAN-PRECIO-ENT         PIC 9(5).
011400     02 LK-TRAN-PRECIO-DEC         PIC 9(2).
011500     02 LK-TRAN-PAG-ID             PIC 9(6).
011600     02 LK-TRAN-METODO             PIC X(3).
011700     02 LK-TRAN-TARJETA            PIC X(19).
011800     02 LK-TRAN-RECIBO             PIC X(1).
011900     02 LK-TRAN-NUM-BOL            PIC 9(2).
012000     02 LK-TRAN-LISTA-BOL          PIC 9(6) OCCURS 10 TIMES.
012100     02 FILLER                     PIC X(05).
012200
012300 01 LK-TRAN-VTA REDEFINES LK-TRAN-BOL.
012400     02 LK-TRV-CODIGO              PIC X(8).
012500     02 LK-TRV-VTA-ID              PIC 9(6).
012600     02 LK-TRV-CLI-ID              PIC 9(6).
012700     02 LK-TRV-METODO-PAG          PIC X(10).
012800     02 LK-TRV-PRD-ID              PIC 9(6).
012900     02 LK-TRV-CANTIDAD            PIC 9(3).
013000     02 LK-TRV-PAG-ID              PIC 9(6).
013100     02 LK-TRV-MET-PAGO            PIC X(3).
013200     02 LK-TRV-TARJETA             PIC X(19).
013300     02 LK-TRV-RECIBO              PIC X(1).
013400     02 FILLER                     PIC X(14).
013500
013600*----------------------------------------------------------*
013700*  VISTA DE LA TABLA DE VENTAS (LA MAS ANCHA POR EL         *
013800*  DETALLE DE LINEAS, SE DECLARA COMO BASE) Y SU            *
013900*  REDEFINICION PARA LA TABLA DE BOLETOS.                   *
014000*----------------------------------------------------------*
014100 01 LK-TABLA-VTA.
014200     02 LK-VTA-TOTAL                PIC 9(4) COMP.
014300     02 LK-VTA-ULTIMO-ID             PIC 9(6) COMP.
014400     02 LK-VTA-FILA OCCURS 1000 TIMES INDEXED BY LK-IX-VTA.
014500         03 LK-VTA-ID                 PIC 9(6).
014600         03 LK-VTA-CLI-ID             PIC 9(6).
014700         03 LK-VTA-METODO             PIC X(10).
014800         03 LK-VTA-FECHA              PIC 9(8).
014900         03 LK-VTA-COMPLETADA         PIC X(1).
015000             88 LK-VTA-ES-COMPLETADA      VALUE "S".
015100             88 LK-VTA-ES-PENDIENTE       VALUE "N".
015200         03 LK-VTA-TOTAL-ENT          PIC 9(7).
015300         03 LK-VTA-TOTAL-DEC          PIC 9(2).
015400         03 LK-VTA-NUM-LINEAS         PIC 9(2).
015500         03 LK-VTA-LINEA OCCURS 10 TIMES INDEXED BY LK-IX-LIN.
015600             04 LK-VTA-LIN-PRD-ID         PIC 9(6).
015700             04 LK-VTA-LIN-CANTIDAD       PIC 9(3).
015800             04 LK-VTA-LIN-PRECIO-ENT     PIC 9(5).
015900             04 LK-VTA-LIN-PRECIO-DEC     PIC 9(2).
016000             04 LK-VTA-LIN-SUBTOT-ENT     PIC 9(7).
016100             04 LK-VTA-LIN-SUBTOT-DEC     PIC 9(2).
016200
016300 01 LK-TABLA-BOL REDEFINES LK-TABLA-VTA.
016400     02 LK-BOL-TOTAL                PIC 9(4) COMP.
016500     02 LK-BOL-ULTIMO-ID            PIC 9(6) COMP.
016600     02 LK-BOL-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-BOL.
016700         03 LK-BOL-ID                 PIC 9(6).
016800         03 LK-BOL-FUN-ID             PIC 9(6).
016900         03 LK-BOL-CLI-ID             PIC 9(6).
017000         03 LK-BOL-ASIENTO            PIC X(4).
017100         03 LK-BOL-PRECIO-ENT         PIC 9(5).
017200         03 LK-BOL-PRECIO-DEC         PIC 9(2).
017300         03 LK-BOL-ESTADO             PIC X(1).
017400             88 LK-BOL-RESERVADO          VALUE "R".
017500             88 LK-BOL-PAGADO             VALUE "P".
017600             88 LK-BOL-USADO              VALUE "U".
017700             88 LK-BOL-CANCELADO          VALUE "C".
017800         03 LK-BOL-FECHA-COMPRA       PIC 9(8).
017900         03 LK-BOL-HORA-COMPRA        PIC 9(6).
018000
018100*----------------------------------------------------------*
018200*  TABLA COMPARTIDA DE PAGOS DE LA CORRIDA.                  *
018300*----------------------------------------------------------*
018400 01 LK-TABLA-PAGOS.
018500     02 LK-PAG-TOTAL                 PIC 9(4) COMP.
018600     02 LK-PAG-ULTIMO-ID             PIC 9(6) COMP.
018700     02 LK-PAG-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-PAG.
018800         03 LK-PAG-ID                PIC 9(6).
018900         03 LK-PAG-REFERENCIA        PIC X(10).
019000         03 LK-PAG-MONTO-ENT         PIC 9(7).
019100         03 LK-PAG-MONTO-DEC         PIC 9(2).
019200         03 LK-PAG-CLI-ID            PIC 9(6).
019300         03 LK-PAG-METODO            PIC X(3).
019400         03 LK-PAG-TARJETA-ENMASC    PIC X(8).
019500         03 LK-PAG-ESTADO            PIC X(1).
019600             88 LK-PAG-PENDIENTE            VALUE "P".
019700             88 LK-PAG-COMPLETADO           VALUE "C".
019800             88 LK-PAG-RECHAZADO            VALUE "R".
019900         03 LK-PAG-FECHA             PIC 9(8).
020000         03 LK-PAG-TIPO-RECIBO       PIC X(1).
020100
020200*----------------------------------------------------------*
020300*  TABLA COMPARTIDA DE RECHAZOS DE LA CORRIDA.                *
020400*----------------------------------------------------------*
020500 01 LK-TABLA-RECHAZOS.
020600     02 LK-RCH-TOTAL                 PIC 9(4) COMP.
020700     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
020800         03 LK-RCH-CODIGO             PIC X(8).
020900         03 LK-RCH-REF                PIC 9(6).
021000         03 LK-RCH-MOTIVO             PIC X(40).
021100
021200 01 LK-FECHA-PROCESO-GEN.
021300     05 LK-FECHA-PROCESO           PIC 9(8).
021400     05 LK-FECHA-PROCESO-R REDEFINES LK-FECHA-PROCESO.
021500         10 LK-FPR-ANO                PIC 9(4).
021600         10 LK-FPR-MES                PIC 9(2).
021700         10 LK-FPR-DIA                PIC 9(2).
021800
021900 01 LK-TIPO-TRAN                    PIC X(3).
022000
022100 PROCEDURE DIVISION USING LK-TRAN-BOL LK-TABLA-VTA
022200         LK-TABLA-PAGOS LK-TABLA-RECHAZOS LK-FECHA-PROCESO
022300         LK-TIPO-TRAN.
022400 0000-INICIO.
022500     EVALUATE LK-TIPO-TRAN
022600         WHEN "BOL"
022700             PERFORM 1000-COBRAR-BOLETERIA THRU 1000-EXIT
022800         WHEN "VTA"
022900             PERFORM 2000-COBRAR-CONFITERIA THRU 2000-EXIT
023000         WHEN OTHER
023100             CONTINUE
023200     END-EVALUATE.
023300 0000-SALIR.
023400     GOBACK.
023500
023600*----------------------------------------------------------*
023700*  1000 - COBRAR-BOLETERIA - DECIDE SEGUN EL CODIGO DE LA     *
023800*          TRANSACCION DE BOLETERIA QUE ACABA DE APLICAR      *
023900*          CINE7 SOBRE LA TABLA DE BOLETOS.                   *
024000*----------------------------------------------------------*
024100 1000-COBRAR-BOLETERIA.
024200     EVALUATE LK-TRAN-CODIGO
024300         WHEN "PAGAR   "
024400             PERFORM 1100-ABRIR-PAGO-BOLETOS THRU 1100-EXIT
024500         WHEN "CANCELAR"
024600             PERFORM 1200-RECHAZAR-PAGO-BOLETOS THRU 1200-EXIT
024700         WHEN OTHER
024800             CONTINUE
024900     END-EVALUATE.
025000 1000-EXIT.
025100     EXIT.
025200
025300*----------------------------------------------------------*
025400*  1100 - ABRIR-PAGO-BOLETOS - SUMA EL PRECIO DE TODOS LOS   *
025500*          BOLETOS LISTADOS EN LA TRANSACCION (UNO SOLO SI    *
025600*          LK-TRAN-NUM-BOL VIENE EN CERO) Y ABRE UN PAGO      *
025700*          NUEVO POR ESE MONTO, LIQUIDANDOLO DE INMEDIATO     *
025800*          SEGUN EL METODO RECIBIDO.                          *
025900*----------------------------------------------------------*
026000 1100-ABRIR-PAGO-BOLETOS.
026100     MOVE ZEROS TO MNT-PAGO-ENT MNT-PAGO-DEC MNT-PAGO-CENT.
026200     IF LK-TRAN-NUM-BOL = ZEROS
026300         MOVE LK-TRAN-BOL-ID TO LK-TRAN-LISTA-BOL (1)
026400         MOVE 1 TO LK-TRAN-NUM-BOL
026500     END-IF.
026600
026700     MOVE VAL-SI TO SW-BOL-EXISTE.
026800     PERFORM 1110-SUMAR-BOLETO THRU 1110-EXIT
026900         VARYING IX-LISTA FROM 1 BY 1
027000         UNTIL IX-LISTA > LK-TRAN-NUM-BOL.
027100
027200     IF SW-BOL-EXISTE = VAL-NO
027300         PERFORM 9100-RECHAZAR-BOLETOS THRU 9100-EXIT
027400         GO TO 1100-EXIT
027500     END-IF.
027600
027700     PERFORM 9300-ABRIR-PAGO THRU 9300-EXIT.
027800     MOVE LK-PAG-ID (LK-PAG-TOTAL) TO LK-TRAN-PAG-ID.
027900 1100-EXIT.
028000     EXIT.
028100
028200 1110-SUMAR-BOLETO.
028300         MOVE VAL-NO TO SW-BOL-ENCONTRADO
028400         PERFORM 1110-1-CICLO THRU 1110-1-CICLO-EXIT
028500             VARYING LK-IX-BOL FROM 1 BY 1
028600             UNTIL LK-IX-BOL > LK-BOL-TOTAL.
028700         IF SW-BOL-ENCONTRADO = VAL-NO
028800             MOVE VAL-NO TO SW-BOL-EXISTE
028900         END-IF.
029000 1110-EXIT.
029100     EXIT.
029200
029300 1110-1-CICLO.
029400         IF LK-BOL-ID (LK-IX-BOL) = LK-TRAN-LISTA-BOL (IX-LISTA)
029500             MOVE VAL-SI TO SW-BOL-ENCONTRADO
029600             COMPUTE MNT-PAGO-CENT = MNT-PAGO-CENT +
029700                 LK-BOL-PRECIO-ENT (LK-IX-BOL) * 100 +
029800                 LK-BOL-PRECIO-DEC (LK-IX-BOL)
029900         END-IF
030000 1110-1-CICLO-EXIT.
030100    EXIT.
030200
030300*----------------------------------------------------------*
030400*  1200 - RECHAZAR-PAGO-BOLETOS - UN BOLETO PAGADO SE ESTA    *
030500*          ANULANDO (CANCELAR); SI TENIA PAGO ABIERTO, ESE    *
030600*          PAGO PASA A RECHAZADO.                             *
030700*----------------------------------------------------------*
030800 1200-RECHAZAR-PAGO-BOLETOS.
030900     IF LK-TRAN-PAG-ID = ZEROS
031000         GO TO 1200-EXIT
031100     END-IF.
031200
031300     MOVE LK-TRAN-PAG-ID TO IX-PAG-BUSCA.
031400     PERFORM 9400-RECHAZAR-PAGO-ID THRU 9400-EXIT.
031500 1200-EXIT.
031600     EXIT.
031700
031800*----------------------------------------------------------*
031900*  2000 - COBRAR-CONFITERIA - DECIDE SEGUN EL CODIGO DE LA    *
032000*          TRANSACCION DE VENTA QUE ACABA DE APLICAR CINE5    *
032100*          SOBRE LA TABLA DE VENTAS.                          *
032200*----------------------------------------------------------*
032300 2000-COBRAR-CONFITERIA.
032400     EVALUATE LK-TRV-CODIGO
032500         WHEN "COMPLETA"
032600             PERFORM 2100-ABRIR-PAGO-VENTA THRU 2100-EXIT
032700         WHEN OTHER
032800             CONTINUE
032900     END-EVALUATE.
033000 2000-EXIT.
033100     EXIT.
033200
033300*----------------------------------------------------------*
033400*  2100 - ABRIR-PAGO-VENTA - EL TOTAL DE LA VENTA QUE SE     *
033500*          ACABA DE COMPLETAR DA EL MONTO DEL PAGO, QUE SE    *
033600*          LIQUIDA DE INMEDIATO SEGUN EL METODO RECIBIDO.     *
033700*----------------------------------------------------------*
033800 2100-ABRIR-PAGO-VENTA.
033900     IF LK-TRV-MET-PAGO = SPACES
034000         GO TO 2100-EXIT
034100     END-IF.
034200
034300     MOVE VAL-NO TO SW-VTA-EXISTE
034400     PERFORM 2110-CICLO THRU 2110-CICLO-EXIT
034500         VARYING LK-IX-VTA FROM 1 BY 1
034600         UNTIL LK-IX-VTA > LK-VTA-TOTAL.
034700
034800     IF SW-VTA-EXISTE = VAL-NO
034900         PERFORM 9200-RECHAZAR-VENTA THRU 9200-EXIT
035000         GO TO 2100-EXIT
035100     END-IF.
035200
035300     COMPUTE MNT-PAGO-CENT =
035400         LK-VTA-TOTAL-ENT (LK-IX-VTA) * 100 +
035500         LK-VTA-TOTAL-DEC (LK-IX-VTA).
035600
035700     PERFORM 9300-ABRIR-PAGO THRU 9300-EXIT.
035800     MOVE LK-PAG-ID (LK-PAG-TOTAL) TO LK-TRV-PAG-ID.
035900 2100-EXIT.
036000     EXIT.
036100
036200 2110-CICLO.
036300         IF LK-VTA-ID (LK-IX-VTA) = LK-TRV-VTA-ID
036400             MOVE VAL-SI TO SW-VTA-EXISTE
036500             SET LK-IX-VTA TO LK-VTA-TOTAL
036600         END-IF
036700 2110-CICLO-EXIT.
036800    EXIT.
036900
037000*----------------------------------------------------------*
037100*  9100 - RECHAZAR-BOLETOS - NINGUNO DE LOS BOLETOS DE LA    *
037200*          LISTA EXISTE EN LA TABLA DE LA CORRIDA.            *
037300*----------------------------------------------------------*
037400 9100-RECHAZAR-BOLETOS.
037500     MOVE "PAGO    "          TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
037600     MOVE LK-TRAN-BOL-ID      TO LK-RCH-REF (LK-RCH-TOTAL + 1)
037700     MOVE "PAGO DE BOLETOS RECHAZADO - BOLETO INEXISTENTE"
037800         TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
037900     ADD 1 TO LK-RCH-TOTAL.
038000 9100-EXIT.
038100     EXIT.
038200
038300*----------------------------------------------------------*
038400*  9200 - RECHAZAR-VENTA - LA VENTA REFERIDA POR LA           *
038500*          TRANSACCION NO EXISTE EN LA TABLA DE LA CORRIDA.    *
038600*----------------------------------------------------------*
038700 9200-RECHAZAR-VENTA.
038800     MOVE "PAGO    "          TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
038900     MOVE LK-TRV-VTA-ID       TO LK-RCH-REF (LK-RCH-TOTAL + 1)
039000     MOVE "PAGO DE VENTA RECHAZADO - VENTA INEXISTENTE"
039100         TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
039200     ADD 1 TO LK-RCH-TOTAL.
039300 9200-EXIT.
039400     EXIT.
039500
039600*----------------------------------------------------------*
039700*  9300 - ABRIR-PAGO - GRABA UNA FILA NUEVA EN LA TABLA DE    *
039800*          PAGOS EN ESTADO PENDIENTE Y LA LIQUIDA ENSEGUIDA    *
039900*          SEGUN EL METODO DE PAGO RECIBIDO EN LA              *
040000*          TRANSACCION (TARJETA, BILLETERA MOVIL O EFECTIVO).  *
040100*----------------------------------------------------------*
040200 9300-ABRIR-PAGO.
040300     COMPUTE SIG-PAG-ID = LK-PAG-ULTIMO-ID + 1.
040400     ADD 1 TO LK-PAG-TOTAL
040500     MOVE SIG-PAG-ID            TO LK-PAG-ULTIMO-ID
040600     MOVE SIG-PAG-ID            TO LK-PAG-ID (LK-PAG-TOTAL).
040700
040800     MOVE "TRX"                 TO REF-PREFIJO
040900     COMPUTE WS-REF-VUELTAS = (SIG-PAG-ID - 1) / 9999
041000     COMPUTE REF-NUMERO = SIG-PAG-ID - (WS-REF-VUELTAS * 9999)
041100     MOVE REFERENCIA-PAGO       TO LK-PAG-REFERENCIA (LK-PAG-TOTAL).
041200
041300     COMPUTE MNT-PAGO-ENT = MNT-PAGO-CENT / 100.
041400     COMPUTE MNT-PAGO-DEC = MNT-PAGO-CENT - (MNT-PAGO-ENT * 100).
041500     MOVE MNT-PAGO-ENT          TO LK-PAG-MONTO-ENT (LK-PAG-TOTAL)
041600     MOVE MNT-PAGO-DEC          TO LK-PAG-MONTO-DEC (LK-PAG-TOTAL).
041700
041800     MOVE "P"                   TO LK-PAG-ESTADO (LK-PAG-TOTAL).
041900
042000     IF LK-TIPO-TRAN = "BOL"
042100         MOVE LK-TRAN-CLI-ID    TO LK-PAG-CLI-ID (LK-PAG-TOTAL)
042200         MOVE LK-TRAN-METODO    TO LK-PAG-METODO (LK-PAG-TOTAL)
042300         MOVE LK-TRAN-TARJETA   TO TARJETA-RECIBIDA
042400         MOVE "B"               TO LK-PAG-TIPO-RECIBO (LK-PAG-TOTAL)
042500     ELSE
042600         MOVE LK-TRV-CLI-ID     TO LK-PAG-CLI-ID (LK-PAG-TOTAL)
042700         MOVE LK-TRV-MET-PAGO   TO LK-PAG-METODO (LK-PAG-TOTAL)
042800         MOVE LK-TRV-TARJETA    TO TARJETA-RECIBIDA
042900         MOVE "V"               TO LK-PAG-TIPO-RECIBO (LK-PAG-TOTAL)
043000     END-IF.
043100
043200     PERFORM 9500-LIQUIDAR-PAGO THRU 9500-EXIT.
043300 9300-EXIT.
043400     EXIT.
043500
043600*----------------------------------------------------------*
043700*  9400 - RECHAZAR-PAGO-ID - BUSCA EL PAGO POR SU NUMERO Y    *
043800*          LO PASA A RECHAZADO, SIN TOCAR SU FECHA.           *
043900*----------------------------------------------------------*
044000 9400-RECHAZAR-PAGO-ID.
044100     MOVE 0 TO IX-PAG-ENCONTRADO.
044200     PERFORM 9400-1-CICLO THRU 9400-1-CICLO-EXIT
044300         VARYING LK-IX-PAG FROM 1 BY 1
044400         UNTIL LK-IX-PAG > LK-PAG-TOTAL.
044500
044600     IF IX-PAG-ENCONTRADO NOT = ZEROS
044700         MOVE "R" TO LK-PAG-ESTADO (LK-IX-PAG)
044800     END-IF.
044900 9400-EXIT.
045000     EXIT.
045100
045200 9400-1-CICLO.
045300         IF LK-PAG-ID (LK-IX-PAG) = IX-PAG-BUSCA
045400             SET IX-PAG-ENCONTRADO TO LK-IX-PAG
045500             SET LK-IX-PAG TO LK-PAG-TOTAL
045600         END-IF
045700 9400-1-CICLO-EXIT.
045800    EXIT.
045900
046000*----------------------------------------------------------*
046100*  9500 - LIQUIDAR-PAGO - TARJETA SE ENMASCARA Y SE LIQUIDA   *
046200*          DE INMEDIATO; BILLETERA MOVIL Y EFECTIVO SE        *
046300*          LIQUIDAN SIN NUMERO DE TARJETA.                    *
046400*----------------------------------------------------------*
046500 9500-LIQUIDAR-PAGO.
046600     EVALUATE LK-PAG-METODO (LK-PAG-TOTAL)
046700         WHEN "TCR"
046800         WHEN "TDB"
046900             PERFORM 9510-ENMASCARAR-TARJETA THRU 9510-EXIT
047000             MOVE "C" TO LK-PAG-ESTADO (LK-PAG-TOTAL)
047100             MOVE LK-FECHA-PROCESO TO LK-PAG-FECHA (LK-PAG-TOTAL)
047200         WHEN "YAP"
047300         WHEN "PLN"
047400         WHEN "EFE"
047500             MOVE SPACES TO LK-PAG-TARJETA-ENMASC (LK-PAG-TOTAL)
047600             MOVE "C" TO LK-PAG-ESTADO (LK-PAG-TOTAL)
047700             MOVE LK-FECHA-PROCESO TO LK-PAG-FECHA (LK-PAG-TOTAL)
047800         WHEN OTHER
047900             CONTINUE
048000     END-EVALUATE.
048100 9500-EXIT.
048200     EXIT.
048300
048400*----------------------------------------------------------*
048500*  9510 - ENMASCARAR-TARJETA - CONSERVA SOLO LOS ULTIMOS 4    *
048600*          DIGITOS DEL NUMERO; SI EL NUMERO RECIBIDO TIENE     *
048700*          MENOS DE 4 CARACTERES SE GRABA SIN CAMBIOS.         *
048800*----------------------------------------------------------*
048900 9510-ENMASCARAR-TARJETA.
049000     MOVE 19 TO IX-LON-TARJETA.
049100     PERFORM 9510-1-CICLO THRU 9510-1-CICLO-EXIT
049200         UNTIL IX-LON-TARJETA = 0
049300         OR TARJETA-RECIBIDA (IX-LON-TARJETA:1) NOT = SPACE.
049400
049500     IF IX-LON-TARJETA = 0
049600         MOVE SPACES TO LK-PAG-TARJETA-ENMASC (LK-PAG-TOTAL)
049700         GO TO 9510-EXIT
049800     END-IF.
049900
050000     IF IX-LON-TARJETA < 4
050100         MOVE TARJETA-RECIBIDA (1:IX-LON-TARJETA)
050200             TO LK-PAG-TARJETA-ENMASC (LK-PAG-TOTAL)
050300         GO TO 9510-EXIT
050400     END-IF.
050500
050600     MOVE "****" TO TEN-ASTERISCOS.
050700     MOVE TARJETA-RECIBIDA (IX-LON-TARJETA - 3:4) TO TEN-ULTIMOS-4.
050800     MOVE TARJETA-ENMASC TO LK-PAG-TARJETA-ENMASC (LK-PAG-TOTAL).
050900 9510-EXIT.
051000     EXIT.
051100
051200 9510-1-CICLO.
051300         SUBTRACT 1 FROM IX-LON-TARJETA
051400 9510-1-CICLO-EXIT.
051500    EXIT.
051600
051700
051800
051900
052000
