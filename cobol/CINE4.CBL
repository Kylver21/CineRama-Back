000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE4.
000300 AUTHOR. M. VEGA ROJAS.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 11/01/1995.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE4 - MANTENIMIENTO DEL MAESTRO DE PRODUCTOS DE        *
001000*          CONFITERIA Y SUS EXISTENCIAS                     *
001100*----------------------------------------------------------*
001200*  ALTA DE PRODUCTOS NUEVOS DESDE EL FICHERO DE             *
001300*  TRANSACCIONES DE MANTENIMIENTO, CON CONTROL DE NOMBRE    *
001400*  REPETIDO Y PRECIO EN CERO.  TAMBIEN APLICA LOS AJUSTES   *
001500*  DE EXISTENCIAS (ENTRADA DE MERCADERIA O CORRECCION) QUE  *
001600*  TRAIGA EL MISMO FICHERO, RECHAZANDO EL AJUSTE SI DEJARIA *
001700*  EL STOCK EN NEGATIVO.                                    *
001800*----------------------------------------------------------*
001900*  BITACORA DE CAMBIOS                                     *
002000*----------------------------------------------------------*
002100* 11/01/95 MVR  PRIMERA VERSION.                            *
002200* 30/06/96 MVR  SE AGREGA LA CATEGORIA DE PRODUCTO.         *
002300* 19/01/99 LCR  SOLICITUD 0455: REVISADO EL CAMBIO DE       *
002400*               SIGLO, EL REGISTRO NO LLEVA FECHAS.         *
002500* 02/05/01 PFR  SOLICITUD 0501: SE AGREGA EL AJUSTE DE      *
002600*               EXISTENCIAS EN EL MISMO PROGRAMA.           *
002700* 14/10/09 ALC  SOLICITUD 0601: MENSAJES DE RECHAZO PASAN   *
002800*               A LA TABLA DE RECHAZOS COMPARTIDA.          *
002900* 09/09/12 ALC  SOLICITUD 0677: PRODUCTO INACTIVO NO SE      *
003000*               BORRA, SE MARCA PRD-ACTIVO A "N".           *
003100* 22/03/13 MVR  SOLICITUD 0714: LA TRANSACCION DE BAJA DE    *
003200*               PRODUCTO (TIPO "B") QUEDA IMPLEMENTADA; ANTES*
003300*               SOLO SE GRABABA CON PRD-ACTIVO A "S" Y NUNCA *
003400*               SE PODIA DESACTIVAR.  EL FLAG PASA A "Y"/"N" *
003500*               PARA ALINEARSE CON EL DOMINIO DEL CAMPO.     *
003600* 17/09/13 MVR  SOLICITUD 0719: LA COMPARACION DE NOMBRE DE  *
003700*               PRODUCTO REPETIDO YA NO DISTINGUE MAYUSCULAS *
003800*               DE MINUSCULAS.                                *
003900*----------------------------------------------------------*
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS LETRA-MAYUS IS "A" THRU "Z".
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT F-MANT-PRODUCTOS ASSIGN TO DISK
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS FS-MNT.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400*----------------------------------------------------------*
005500*  TRANSACCION DE PRODUCTOS - ALTA (TIPO "A") O AJUSTE DE   *
005600*  EXISTENCIAS (TIPO "E", CANTIDAD CON SIGNO)               *
005700*----------------------------------------------------------*
005800 FD F-MANT-PRODUCTOS
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID IS "productos-mant.dat".
006100 01 MANT-PRD-REG.
006200     02 MR-TIPO                PIC X(1).
006300     02 MR-PRD-ID               PIC 9(6).
006400     02 MR-NOMBRE               PIC X(30).
006500     02 MR-DESCRIPCION          PIC X(60).
006600     02 MR-CATEGORIA            PIC X(3).
006700     02 MR-PRECIO-ENT           PIC 9(5).
006800     02 MR-PRECIO-ENT-R REDEFINES MR-PRECIO-ENT.
006900         03 FILLER                 PIC 9(2).
007000         03 MR-PRECIO-BAJOS        PIC 9(3).
007100     02 MR-PRECIO-DEC           PIC 9(2).
007200     02 MR-AJUSTE-CANT          PIC S9(5).
007300     02 FILLER                  PIC X(04).
007400
007500 WORKING-STORAGE SECTION.
007600 77 FS-MNT                      PIC X(2).
007700    88 FS-MNT-OK                 VALUE "00".
007800    88 FS-MNT-SIN-DATOS          VALUE "35".
007900 77 SW-DUPLICADO                 PIC X(1).
008000 77 SW-ENCONTRADO                PIC X(1).
008100 78 VAL-SI                      VALUE "Y".
008200 78 VAL-NO                      VALUE "N".
008300
008400*    TABLA DE CONVERSION A MAYUSCULAS, PARA QUE LA BUSQUEDA
008500*    DE NOMBRE DE PRODUCTO REPETIDO NO DISTINGA MAYUSCULAS DE
008600*    MINUSCULAS.
008700 01 TABLA-MAYUSCULAS.
008800     05 ALFA-MINUSCULAS          PIC X(26)
008900         VALUE "abcdefghijklmnopqrstuvwxyz".
009000     05 ALFA-MAYUSCULAS          PIC X(26)
009100         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009200     05 FILLER                   PIC X(01).
009300 77 WS-NOMBRE-NUEVO               PIC X(30).
009400 77 WS-NOMBRE-TABLA               PIC X(30).
009500
009600 01 STOCK-RESULTANTE-GEN.
009700     05 STOCK-RESULTANTE          PIC S9(6) COMP VALUE 0.
009800     05 STOCK-RESULTANTE-R REDEFINES STOCK-RESULTANTE.
009900         10 SR-SIGNO-X             PIC X.
010000         10 SR-VALOR-X             PIC X(5).
010100     05 FILLER                    PIC X(02).
010200
010300 01 SIG-ID-GEN.
010400     05 SIG-ID                    PIC 9(6) COMP.
010500     05 SIG-ID-GEN-R REDEFINES SIG-ID.
010600         10 FILLER                   PIC 9(2).
010700         10 SIG-ID-BAJOS             PIC 9(4).
010800 77 IX-ENCONTRADO                PIC 9(4) COMP.
010900
011000 LINKAGE SECTION.
011100 01 LK-TABLA-PRODUCTOS.
011200     02 LK-PRD-TOTAL              PIC 9(4) COMP.
011300     02 LK-PRD-FILA OCCURS 300 TIMES INDEXED BY LK-IX-PRD.
011400         03 LK-PRD-ID              PIC 9(6).
011500         03 LK-PRD-NOMBRE          PIC X(30).
011600         03 LK-PRD-DESCRIPCION     PIC X(60).
011700         03 LK-PRD-CATEGORIA       PIC X(3).
011800         03 LK-PRD-PRECIO-ENT      PIC 9(5).
011900         03 LK-PRD-PRECIO-DEC      PIC 9(2).
012000         03 LK-PRD-STOCK           PIC 9(5).
012100         03 LK-PRD-ACTIVO          PIC X(1).
012200             88 LK-PRD-ES-ACTIVO      VALUE "Y".
012300             88 LK-PRD-ES-INACTIVO    VALUE "N".
012400
012500 01 LK-TABLA-RECHAZOS.
012600     02 LK-RCH-TOTAL               PIC 9(4) COMP.
012700     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
012800         03 LK-RCH-CODIGO           PIC X(8).
012900         03 LK-RCH-REF              PIC 9(6).
013000         03 LK-RCH-MOTIVO           PIC X(40).
013100
013200 PROCEDURE DIVISION USING LK-TABLA-PRODUCTOS LK-TABLA-RECHAZOS.
013300 0000-INICIO.
013400     OPEN INPUT F-MANT-PRODUCTOS
013500     IF FS-MNT = "35"
013600         GO TO 0000-SALIR
013700     END-IF
013800     IF FS-MNT NOT = "00"
013900         DISPLAY "CINE4 - ERROR ABRIENDO PRODUCTOS-MANT " FS-MNT
014000         GO TO 0000-SALIR
014100     END-IF.
014200
014300 0010-LEER.
014400     READ F-MANT-PRODUCTOS INTO MANT-PRD-REG
014500         AT END GO TO 0090-CERRAR.
014600
014700     IF MR-TIPO = "A"
014800         PERFORM 1000-VALIDAR-ALTA THRU 1000-EXIT
014900     ELSE
015000         IF MR-TIPO = "E"
015100             PERFORM 2000-VALIDAR-AJUSTE THRU 2000-EXIT
015200         ELSE
015300             IF MR-TIPO = "B"
015400                 PERFORM 3000-VALIDAR-BAJA THRU 3000-EXIT
015500             ELSE
015600                 MOVE "PRODUCTO" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
015700                 MOVE MR-PRD-ID   TO LK-RCH-REF (LK-RCH-TOTAL + 1)
015800                 MOVE "TIPO DE TRANSACCION DESCONOCIDO"
015900                     TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
016000                 ADD 1 TO LK-RCH-TOTAL
016100             END-IF
016200         END-IF
016300     END-IF.
016400
016500     GO TO 0010-LEER.
016600
016700 0090-CERRAR.
016800     CLOSE F-MANT-PRODUCTOS.
016900 0000-SALIR.
017000     GOBACK.
017100
017200*----------------------------------------------------------*
017300*  1000 - VALIDAR-ALTA - PRODUCTO NUEVO                     *
017400*----------------------------------------------------------*
017500 1000-VALIDAR-ALTA.
017600     MOVE VAL-NO TO SW-DUPLICADO
017700     IF MR-NOMBRE = SPACES OR MR-PRECIO-ENT = ZEROS
017800         AND MR-PRECIO-DEC = ZEROS
017900         MOVE "PRODUCTO" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
018000         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
018100         MOVE "NOMBRE VACIO O PRECIO EN CERO"
018200             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
018300         ADD 1 TO LK-RCH-TOTAL
018400         GO TO 1000-EXIT
018500     END-IF.
018600
018700     MOVE MR-NOMBRE TO WS-NOMBRE-NUEVO
018800     TRANSLATE WS-NOMBRE-NUEVO
018900         FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS.
019000     PERFORM 1000-1-CICLO THRU 1000-1-CICLO-EXIT
019100         VARYING LK-IX-PRD FROM 1 BY 1 UNTIL LK-IX-PRD > LK-PRD-TOTAL.
019200
019300     IF SW-DUPLICADO = VAL-SI
019400         MOVE "PRODUCTO" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
019500         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
019600         MOVE "NOMBRE DE PRODUCTO YA EXISTE"
019700             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
019800         ADD 1 TO LK-RCH-TOTAL
019900         GO TO 1000-EXIT
020000     END-IF.
020100
020200     COMPUTE SIG-ID = LK-PRD-TOTAL + 1.
020300     ADD 1 TO LK-PRD-TOTAL
020400     MOVE SIG-ID               TO LK-PRD-ID (LK-PRD-TOTAL)
020500     MOVE MR-NOMBRE             TO LK-PRD-NOMBRE (LK-PRD-TOTAL)
020600     MOVE MR-DESCRIPCION        TO LK-PRD-DESCRIPCION (LK-PRD-TOTAL)
020700     MOVE MR-CATEGORIA          TO LK-PRD-CATEGORIA (LK-PRD-TOTAL)
020800     MOVE MR-PRECIO-ENT         TO LK-PRD-PRECIO-ENT (LK-PRD-TOTAL)
020900     MOVE MR-PRECIO-DEC         TO LK-PRD-PRECIO-DEC (LK-PRD-TOTAL)
021000     MOVE 0                     TO LK-PRD-STOCK (LK-PRD-TOTAL)
021100     MOVE VAL-SI                TO LK-PRD-ACTIVO (LK-PRD-TOTAL).
021200 1000-EXIT.
021300     EXIT.
021400
021500 1000-1-CICLO.
021600         MOVE LK-PRD-NOMBRE (LK-IX-PRD) TO WS-NOMBRE-TABLA
021700         TRANSLATE WS-NOMBRE-TABLA
021800             FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS
021900         IF WS-NOMBRE-TABLA = WS-NOMBRE-NUEVO
022000             MOVE VAL-SI TO SW-DUPLICADO
022100         END-IF
022200 1000-1-CICLO-EXIT.
022300    EXIT.
022400
022500*----------------------------------------------------------*
022600*  2000 - VALIDAR-AJUSTE - ENTRADA/SALIDA DE EXISTENCIAS    *
022700*         NO SE PERMITE QUE EL AJUSTE DEJE EL STOCK DEL      *
022800*         PRODUCTO EN UNA CANTIDAD NEGATIVA.                 *
022900*----------------------------------------------------------*
023000 2000-VALIDAR-AJUSTE.
023100     MOVE VAL-NO TO SW-ENCONTRADO
023200     PERFORM 2000-1-CICLO THRU 2000-1-CICLO-EXIT
023300         VARYING LK-IX-PRD FROM 1 BY 1 UNTIL LK-IX-PRD > LK-PRD-TOTAL.
023400
023500     IF SW-ENCONTRADO = VAL-NO
023600         MOVE "PRODUCTO" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
023700         MOVE MR-PRD-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
023800         MOVE "PRODUCTO NO EXISTE PARA AJUSTE"
023900             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
024000         ADD 1 TO LK-RCH-TOTAL
024100         GO TO 2000-EXIT
024200     END-IF.
024300
024400     COMPUTE STOCK-RESULTANTE =
024500         LK-PRD-STOCK (IX-ENCONTRADO) + MR-AJUSTE-CANT.
024600
024700     IF STOCK-RESULTANTE < 0
024800         MOVE "PRODUCTO" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
024900         MOVE MR-PRD-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
025000         MOVE "AJUSTE DEJARIA EL STOCK EN NEGATIVO"
025100             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
025200         ADD 1 TO LK-RCH-TOTAL
025300         GO TO 2000-EXIT
025400     END-IF.
025500
025600     MOVE STOCK-RESULTANTE TO LK-PRD-STOCK (IX-ENCONTRADO).
025700 2000-EXIT.
025800     EXIT.
025900
026000 2000-1-CICLO.
026100         IF LK-PRD-ID (LK-IX-PRD) = MR-PRD-ID
026200             MOVE VAL-SI TO SW-ENCONTRADO
026300             MOVE LK-IX-PRD TO IX-ENCONTRADO
026400         END-IF
026500 2000-1-CICLO-EXIT.
026600    EXIT.
026700
026800*----------------------------------------------------------*
026900*  3000 - VALIDAR-BAJA - PRODUCTO INACTIVO NO SE BORRA DE   *
027000*         LA TABLA, SOLO SE MARCA PRD-ACTIVO A "N".         *
027100*----------------------------------------------------------*
027200 3000-VALIDAR-BAJA.
027300     MOVE VAL-NO TO SW-ENCONTRADO
027400     PERFORM 3000-1-CICLO THRU 3000-1-CICLO-EXIT
027500         VARYING LK-IX-PRD FROM 1 BY 1 UNTIL LK-IX-PRD > LK-PRD-TOTAL.
027600
027700     IF SW-ENCONTRADO = VAL-NO
027800         MOVE "PRODUCTO" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
027900         MOVE MR-PRD-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
028000         MOVE "PRODUCTO NO EXISTE PARA BAJA"
028100             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
028200         ADD 1 TO LK-RCH-TOTAL
028300         GO TO 3000-EXIT
028400     END-IF.
028500
028600     MOVE VAL-NO TO LK-PRD-ACTIVO (IX-ENCONTRADO).
028700 3000-EXIT.
028800     EXIT.
028900
029000 3000-1-CICLO.
029100         IF LK-PRD-ID (LK-IX-PRD) = MR-PRD-ID
029200             MOVE VAL-SI TO SW-ENCONTRADO
029300             MOVE LK-IX-PRD TO IX-ENCONTRADO
029400         END-IF
029500 3000-1-CICLO-EXIT.
029600    EXIT.
029700
029800
029900
030000
