000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE2.
000300 AUTHOR. R. SALAZAR BRAVO.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 19/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE2 - MANTENIMIENTO DEL MAESTRO DE PELICULAS          *
001000*----------------------------------------------------------*
001100*  RECIBE LA TABLA DE PELICULAS YA CARGADA POR CINE1 (VACIA*
001200*  AL INICIO DE LA CORRIDA) Y EL FICHERO DE TRANSACCIONES   *
001300*  DE MANTENIMIENTO, Y VA AGREGANDO CADA PELICULA NUEVA A   *
001400*  LA TABLA DESPUES DE VALIDARLA, RECHAZANDO LAS QUE YA     *
001500*  EXISTAN (MISMO TITULO) O TENGAN DATOS INCOMPLETOS.       *
001600*----------------------------------------------------------*
001700*  BITACORA DE CAMBIOS                                     *
001800*----------------------------------------------------------*
001900* 19/03/88 RSB  PRIMERA VERSION - REEMPLAZA AL PROGRAMA     *
002000*               SUELTO QUE ESCRIBIA UN SOLO REGISTRO FIJO.  *
002100* 02/07/89 RSB  SE AGREGA VALIDACION DE TITULO DUPLICADO.   *
002200* 14/02/91 RSB  SOLICITUD 0203: SE AGREGA CLASIFICACION Y   *
002300*               SINOPSIS AL REGISTRO DE PELICULA.           *
002400* 08/05/94 MVR  SOLICITUD 0340: EL PRECIO DE ENTRADA PASA   *
002500*               A SER PROPIO DE LA PELICULA (ANTES ERA UN   *
002600*               VALOR FIJO DE TODO EL CINE).                *
002700* 19/01/99 LCR  SOLICITUD 0455: REVISADO EL CAMBIO DE       *
002800*               SIGLO, EL REGISTRO NO LLEVA FECHAS.         *
002900* 11/06/03 PFR  SOLICITUD 0517: VALIDACION DE DURACION Y    *
003000*               GENERO OBLIGATORIOS.                        *
003100* 14/10/09 ALC  SOLICITUD 0601: MENSAJES DE RECHAZO PASAN   *
003200*               A LA TABLA DE RECHAZOS COMPARTIDA.          *
003300* 17/09/13 MVR  SOLICITUD 0719: LA COMPARACION DE TITULO DE *
003400*               PELICULA REPETIDO YA NO DISTINGUE MAYUSCULAS*
003500*               DE MINUSCULAS.                               *
003600*----------------------------------------------------------*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS LETRA-MAYUS IS "A" THRU "Z".
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT F-MANT-PELICULAS ASSIGN TO DISK
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS FS-MNT.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100*----------------------------------------------------------*
005200*  TRANSACCION DE ALTA DE PELICULA                          *
005300*----------------------------------------------------------*
005400 FD F-MANT-PELICULAS
005500     LABEL RECORD STANDARD
005600     VALUE OF FILE-ID IS "peliculas-mant.dat".
005700 01 MANT-PEL-REG.
005800     02 MP-TITULO             PIC X(40).
005900     02 MP-GENERO             PIC X(20).
006000     02 MP-DURACION           PIC 9(3).
006100     02 MP-CLASIF             PIC X(5).
006200     02 MP-SINOPSIS           PIC X(80).
006300     02 MP-PRECIO-ENT         PIC 9(5).
006400     02 MP-PRECIO-ENT-R REDEFINES MP-PRECIO-ENT.
006500         03 FILLER              PIC 9(2).
006600         03 MP-PRECIO-BAJOS     PIC 9(3).
006700     02 MP-PRECIO-DEC         PIC 9(2).
006800     02 FILLER                PIC X(04).
006900
007000 WORKING-STORAGE SECTION.
007100 77 FS-MNT                    PIC X(2).
007200    88 FS-MNT-OK               VALUE "00".
007300    88 FS-MNT-SIN-DATOS        VALUE "35".
007400 77 SW-DUPLICADO              PIC X(1).
007500 78 VAL-SI                    VALUE "S".
007600 78 VAL-NO                    VALUE "N".
007700
007800*    TABLA DE CONVERSION A MAYUSCULAS, PARA QUE LA BUSQUEDA
007900*    DE TITULO REPETIDO NO DISTINGA MAYUSCULAS DE MINUSCULAS.
008000 01 TABLA-MAYUSCULAS.
008100     05 ALFA-MINUSCULAS       PIC X(26)
008200         VALUE "abcdefghijklmnopqrstuvwxyz".
008300     05 ALFA-MAYUSCULAS       PIC X(26)
008400         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008500     05 FILLER                PIC X(01).
008600 77 WS-TITULO-NUEVO            PIC X(40).
008700 77 WS-TITULO-TABLA            PIC X(40).
008800
008900 01 FECHA-MANT-GEN.
009000     05 FECHA-MANT            PIC 9(8) VALUE ZEROS.
009100     05 FECHA-MANT-R REDEFINES FECHA-MANT.
009200         10 FM-ANO             PIC 9(4).
009300         10 FM-MES             PIC 9(2).
009400         10 FM-DIA             PIC 9(2).
009500     05 FILLER                PIC X(02).
009600
009700 77 IX-BUSCA                  PIC 9(4) COMP.
009800 01 SIG-ID-GEN.
009900     05 SIG-ID                PIC 9(6) COMP.
010000     05 SIG-ID-GEN-R REDEFINES SIG-ID.
010100         10 FILLER              PIC 9(2).
010200         10 SIG-ID-BAJOS        PIC 9(4).
010300
010400 LINKAGE SECTION.
010500 01 LK-TABLA-PELICULAS.
010600     02 LK-PEL-TOTAL          PIC 9(4) COMP.
010700     02 LK-PEL-FILA OCCURS 500 TIMES INDEXED BY LK-IX-PEL.
010800         03 LK-PEL-ID          PIC 9(6).
010900         03 LK-PEL-TITULO      PIC X(40).
011000         03 LK-PEL-GENERO      PIC X(20).
011100         03 LK-PEL-DURACION    PIC 9(3).
011200         03 LK-PEL-CLASIF      PIC X(5).
011300         03 LK-PEL-SINOPSIS    PIC X(80).
011400         03 LK-PEL-PRECIO-ENT  PIC 9(5).
011500         03 LK-PEL-PRECIO-DEC  PIC 9(2).
011600
011700 01 LK-TABLA-RECHAZOS.
011800     02 LK-RCH-TOTAL           PIC 9(4) COMP.
011900     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
012000         03 LK-RCH-CODIGO       PIC X(8).
012100         03 LK-RCH-REF          PIC 9(6).
012200         03 LK-RCH-MOTIVO       PIC X(40).
012300
012400 PROCEDURE DIVISION USING LK-TABLA-PELICULAS LK-TABLA-RECHAZOS.
012500*----------------------------------------------------------*
012600*  0000 - CONTROL PRINCIPAL                                *
012700*----------------------------------------------------------*
012800 0000-INICIO.
012900     OPEN INPUT F-MANT-PELICULAS
013000     IF FS-MNT = "35"
013100         GO TO 0000-SALIR
013200     END-IF
013300     IF FS-MNT NOT = "00"
013400         DISPLAY "CINE2 - ERROR ABRIENDO PELICULAS-MANT " FS-MNT
013500         GO TO 0000-SALIR
013600     END-IF.
013700
013800 0010-LEER.
013900     READ F-MANT-PELICULAS INTO MANT-PEL-REG
014000         AT END GO TO 0090-CERRAR.
014100
014200     PERFORM 1000-VALIDAR-PELICULA THRU 1000-EXIT.
014300
014400     GO TO 0010-LEER.
014500
014600 0090-CERRAR.
014700     CLOSE F-MANT-PELICULAS.
014800 0000-SALIR.
014900     GOBACK.
015000
015100*----------------------------------------------------------*
015200*  1000 - VALIDAR-PELICULA - RECHAZA DUPLICADOS E           *
015300*         INCOMPLETOS, ASIGNA SIGUIENTE ID Y AGREGA         *
015400*         A LA TABLA EN MEMORIA                             *
015500*----------------------------------------------------------*
015600 1000-VALIDAR-PELICULA.
015700     MOVE VAL-NO TO SW-DUPLICADO
015800     IF MP-TITULO = SPACES OR MP-GENERO = SPACES
015900         OR MP-DURACION = ZEROS
016000         MOVE "PELICULA" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
016100         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
016200         MOVE "TITULO, GENERO O DURACION VACIOS"
016300             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
016400         ADD 1 TO LK-RCH-TOTAL
016500         GO TO 1000-EXIT
016600     END-IF.
016700
016800     MOVE MP-TITULO TO WS-TITULO-NUEVO
016900     TRANSLATE WS-TITULO-NUEVO
017000         FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS.
017100     PERFORM 1000-1-CICLO THRU 1000-1-CICLO-EXIT
017200         VARYING LK-IX-PEL FROM 1 BY 1 UNTIL LK-IX-PEL > LK-PEL-TOTAL.
017300
017400     IF SW-DUPLICADO = VAL-SI
017500         MOVE "PELICULA" TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
017600         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
017700         MOVE "TITULO DE PELICULA YA EXISTE"
017800             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
017900         ADD 1 TO LK-RCH-TOTAL
018000         GO TO 1000-EXIT
018100     END-IF.
018200
018300     COMPUTE SIG-ID = LK-PEL-TOTAL + 1.
018400     ADD 1 TO LK-PEL-TOTAL
018500     MOVE SIG-ID                TO LK-PEL-ID (LK-PEL-TOTAL)
018600     MOVE MP-TITULO              TO LK-PEL-TITULO (LK-PEL-TOTAL)
018700     MOVE MP-GENERO              TO LK-PEL-GENERO (LK-PEL-TOTAL)
018800     MOVE MP-DURACION            TO LK-PEL-DURACION (LK-PEL-TOTAL)
018900     MOVE MP-CLASIF              TO LK-PEL-CLASIF (LK-PEL-TOTAL)
019000     MOVE MP-SINOPSIS            TO LK-PEL-SINOPSIS (LK-PEL-TOTAL)
019100     MOVE MP-PRECIO-ENT          TO LK-PEL-PRECIO-ENT (LK-PEL-TOTAL)
019200     MOVE MP-PRECIO-DEC          TO LK-PEL-PRECIO-DEC (LK-PEL-TOTAL).
019300 1000-EXIT.
019400     EXIT.
019500
019600 1000-1-CICLO.
019700         MOVE LK-PEL-TITULO (LK-IX-PEL) TO WS-TITULO-TABLA
019800         TRANSLATE WS-TITULO-TABLA
019900             FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS
020000         IF WS-TITULO-TABLA = WS-TITULO-NUEVO
020100             MOVE VAL-SI TO SW-DUPLICADO
020200         END-IF
020300 1000-1-CICLO-EXIT.
020400    EXIT.
020500
020600
020700
020800
020900
021000
021100
