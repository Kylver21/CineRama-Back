000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE7.
000300 AUTHOR. M. VEGA ROJAS.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 30/09/1993.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE7 - BOLETERIA: VENTA Y CAMBIO DE ESTADO DE BOLETOS  *
001000*----------------------------------------------------------*
001100*  RECIBE UNA TRANSACCION DE BOLETERIA Y LA APLICA SOBRE    *
001200*  LA TABLA DE BOLETOS DE LA CORRIDA, SEGUN EL CODIGO DE    *
001300*  TRANSACCION TRAIDO EN TKT-TRAN-CODIGO:                   *
001400*     VENDER   - VENDE/RESERVA UN BOLETO NUEVO              *
001500*     PAGAR    - PASA UN BOLETO DE RESERVADO A PAGADO       *
001600*     USAR     - PASA UN BOLETO DE PAGADO A USADO           *
001700*     CANCELAR - ANULA UN BOLETO RESERVADO O PAGADO         *
001800*     BORRAR   - ELIMINA EL BOLETO DE LA TABLA              *
001900*  EN TODOS LOS CASOS QUE LIBERAN O RESERVAN EL ASIENTO SE   *
002000*  ACTUALIZA EL CONTADOR DE ASIENTOS DISPONIBLES DE LA       *
002100*  FUNCION CORRESPONDIENTE EN LA TABLA DE FUNCIONES.         *
002200*----------------------------------------------------------*
002300*  BITACORA DE CAMBIOS                                     *
002400*----------------------------------------------------------*
002500* 30/09/93 MVR  PRIMERA VERSION - SEPARADA DEL PROGRAMA      *
002600*               PRINCIPAL DE LA CORRIDA (SOLICITUD 0318).   *
002700* 17/05/95 MVR  SE AGREGA EL CAMBIO DE ESTADO PAGAR/USAR.    *
002800* 02/02/97 RSB  SE AGREGA CANCELAR Y BORRAR CON LIBERACION   *
002900*               DEL ASIENTO.                                *
003000* 19/01/99 LCR  SOLICITUD 0455: REVISADO EL CAMBIO DE        *
003100*               SIGLO, LA FECHA DE COMPRA SE TOMA DE LA      *
003200*               FECHA DE PROCESO DE LA CORRIDA.              *
003300* 11/06/03 PFR  SOLICITUD 0517: NO SE PERMITE VENDER UN      *
003400*               BOLETO SOBRE UN ASIENTO YA OCUPADO POR OTRO  *
003500*               BOLETO VALIDO DE LA MISMA FUNCION.           *
003600* 25/11/07 ALC  SOLICITUD 0601: FORMATO DE ASIENTO VALIDADO  *
003700*               (LETRA MAS DIGITOS) Y MENSAJES DE RECHAZO    *
003800*               PASAN A LA TABLA DE RECHAZOS COMPARTIDA.     *
003900* 17/09/13 MVR  SOLICITUD 0719: LA VALIDACION DE FORMATO DE  *
004000*               ASIENTO SOLO MIRABA LA SEGUNDA POSICION; YA  *
004100*               SE REVISAN TODOS LOS DIGITOS DEL CODIGO.     *
004200*----------------------------------------------------------*
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     CLASS LETRA-MAYUS IS "A" THRU "Z".
004800     CLASS DIGITO IS "0" THRU "9".
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 77 SW-FUN-EXISTE                PIC X(1).
005300 77 SW-CLI-EXISTE                PIC X(1).
005400 77 SW-ASIENTO-OCUPADO           PIC X(1).
005500 77 SW-ASIENTO-VALIDO            PIC X(1).
005600 78 VAL-SI                      VALUE "S".
005700 78 VAL-NO                      VALUE "N".
005800
005900 01 IX-FUN-ENCONTRADA-GEN.
006000     05 IX-FUN-ENCONTRADA         PIC 9(4) COMP VALUE 0.
006100     05 IX-FUN-ENCONTRADA-R REDEFINES IX-FUN-ENCONTRADA.
006200         10 FILLER                  PIC 9(2).
006300         10 IFE-BAJOS                PIC 9(2).
006400
006500 77 IX-BOL-ENCONTRADO             PIC 9(4) COMP VALUE 0.
006600 77 IX-DIGITO                     PIC 9(1) COMP.
006700 01 SIG-ID-GEN.
006800     05 SIG-ID                    PIC 9(6) COMP.
006900     05 SIG-ID-GEN-R REDEFINES SIG-ID.
007000         10 FILLER                   PIC 9(2).
007100         10 SIG-ID-BAJOS             PIC 9(4).
007200
007300 01 LETRA-ASIENTO-GEN.
007400     05 LETRA-ASIENTO              PIC X(1).
007500     05 LETRA-ASIENTO-R REDEFINES LETRA-ASIENTO.
007600         10 LAR-CODIGO               PIC X(1).
007700     05 FILLER                      PIC X(02).
007800
007900 77 IX-ASI                          PIC 9(2) COMP.
008000 77 CANT-DIGITOS-ASI                PIC 9(2) COMP.
008100
008200 LINKAGE SECTION.
008300 01 LK-TKT-TRAN-REG.
008400     02 LK-TRAN-CODIGO           PIC X(8).
008500     02 LK-TRAN-BOL-ID           PIC 9(6).
008600     02 LK-TRAN-FUN-ID           PIC 9(6).
008700     02 LK-TRAN-CLI-ID           PIC 9(6).
008800     02 LK-TRAN-ASIENTO          PIC X(4).
008900     02 LK-TRAN-PRECIO-ENT       PIC 9(5).
009000     02 LK-TRAN-PRECIO-DEC       PIC 9(2).
009100     02 LK-TRAN-PAG-ID           PIC 9(6).
009200     02 LK-TRAN-METODO           PIC X(3).
009300     02 LK-TRAN-TARJETA          PIC X(19).
009400     02 LK-TRAN-RECIBO           PIC X(1).
009500     02 LK-TRAN-NUM-BOL          PIC 9(2).
009600     02 LK-TRAN-LISTA-BOL        PIC 9(6) OCCURS 10 TIMES.
009700     02 FILLER                   PIC X(05).
009800
009900 01 LK-TABLA-FUNCIONES.
010000     02 LK-FUN-TOTAL              PIC 9(4) COMP.
010100     02 LK-FUN-FILA OCCURS 1000 TIMES INDEXED BY LK-IX-FUN.
010200         03 LK-FUN-ID              PIC 9(6).
010300         03 LK-FUN-PEL-ID          PIC 9(6).
010400         03 LK-FUN-SAL-ID          PIC 9(6).
010500         03 LK-FUN-FECHA           PIC 9(8).
010600         03 LK-FUN-HORA            PIC 9(4).
010700         03 LK-FUN-ASIENTOS-DISP   PIC 9(3).
010800         03 LK-FUN-ASIENTOS-TOT    PIC 9(3).
010900
011000 01 LK-TABLA-BOLETOS.
011100     02 LK-BOL-TOTAL              PIC 9(4) COMP.
011200     02 LK-BOL-ULTIMO-ID          PIC 9(6) COMP.
011300     02 LK-BOL-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-BOL.
011400         03 LK-BOL-ID              PIC 9(6).
011500         03 LK-BOL-FUN-ID          PIC 9(6).
011600         03 LK-BOL-CLI-ID          PIC 9(6).
011700         03 LK-BOL-ASIENTO         PIC X(4).
011800         03 LK-BOL-PRECIO-ENT      PIC 9(5).
011900         03 LK-BOL-PRECIO-DEC      PIC 9(2).
012000         03 LK-BOL-ESTADO          PIC X(1).
012100             88 LK-BOL-RESERVADO      VALUE "R".
012200             88 LK-BOL-PAGADO         VALUE "P".
012300             88 LK-BOL-USADO          VALUE "U".
012400             88 LK-BOL-CANCELADO      VALUE "C".
012500         03 LK-BOL-FECHA-COMPRA    PIC 9(8).
012600         03 LK-BOL-HORA-COMPRA     PIC 9(6).
012700
012800 01 LK-TABLA-CLIENTES.
012900     02 LK-CLI-TOTAL               PIC 9(4) COMP.
013000     02 LK-CLI-FILA OCCURS 2000 TIMES INDEXED BY LK-IX-CLI.
013100         03 LK-CLI-ID               PIC 9(6).
013200         03 LK-CLI-NOMBRE           PIC X(25).
013300         03 LK-CLI-APELLIDO         PIC X(25).
013400         03 LK-CLI-EMAIL            PIC X(40).
013500         03 LK-CLI-TELEFONO         PIC X(9).
013600         03 LK-CLI-TIPO-DOC         PIC X(3).
013700         03 LK-CLI-NUM-DOC          PIC X(12).
013800
013900 01 LK-TABLA-RECHAZOS.
014000     02 LK-RCH-TOTAL               PIC 9(4) COMP.
014100     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
014200         03 LK-RCH-CODIGO           PIC X(8).
014300         03 LK-RCH-REF              PIC 9(6).
014400         03 LK-RCH-MOTIVO           PIC X(40).
014500
014600 01 LK-FECHA-PROCESO                PIC 9(8).
014700 01 LK-HORA-PROCESO                 PIC 9(6).
014800
014900 PROCEDURE DIVISION USING LK-TKT-TRAN-REG LK-TABLA-FUNCIONES
015000         LK-TABLA-BOLETOS LK-TABLA-CLIENTES LK-TABLA-RECHAZOS
015100         LK-FECHA-PROCESO LK-HORA-PROCESO.
015200 0000-INICIO.
015300     EVALUATE LK-TRAN-CODIGO
015400         WHEN "VENDER  "
015500             PERFORM 1000-VENDER-BOLETO THRU 1000-EXIT
015600         WHEN "PAGAR   "
015700             PERFORM 2000-PAGAR-BOLETO THRU 2000-EXIT
015800         WHEN "USAR    "
015900             PERFORM 3000-USAR-BOLETO THRU 3000-EXIT
016000         WHEN "CANCELAR"
016100             PERFORM 4000-CANCELAR-BOLETO THRU 4000-EXIT
016200         WHEN "BORRAR  "
016300             PERFORM 5000-BORRAR-BOLETO THRU 5000-EXIT
016400         WHEN OTHER
016500             CONTINUE
016600     END-EVALUATE.
016700 0000-SALIR.
016800     GOBACK.
016900
017000*----------------------------------------------------------*
017100*  1000 - VENDER-BOLETO - VALIDA Y RESERVA UN BOLETO NUEVO  *
017200*----------------------------------------------------------*
017300 1000-VENDER-BOLETO.
017400     MOVE VAL-NO TO SW-FUN-EXISTE
017500     MOVE 0 TO IX-FUN-ENCONTRADA
017600     PERFORM 1000-1-CICLO THRU 1000-1-CICLO-EXIT
017700         VARYING LK-IX-FUN FROM 1 BY 1 UNTIL LK-IX-FUN > LK-FUN-TOTAL.
017800
017900     IF SW-FUN-EXISTE = VAL-NO
018000         PERFORM 9100-RECHAZAR THRU 9100-EXIT
018100         GO TO 1000-EXIT
018200     END-IF.
018300
018400     MOVE VAL-NO TO SW-CLI-EXISTE
018500     PERFORM 1000-2-CICLO THRU 1000-2-CICLO-EXIT
018600         VARYING LK-IX-CLI FROM 1 BY 1 UNTIL LK-IX-CLI > LK-CLI-TOTAL.
018700
018800     IF SW-CLI-EXISTE = VAL-NO
018900         PERFORM 9100-RECHAZAR THRU 9100-EXIT
019000         GO TO 1000-EXIT
019100     END-IF.
019200
019300     PERFORM 9400-VALIDAR-ASIENTO THRU 9400-EXIT.
019400     IF SW-ASIENTO-VALIDO = VAL-NO
019500         PERFORM 9100-RECHAZAR THRU 9100-EXIT
019600         GO TO 1000-EXIT
019700     END-IF.
019800
019900     IF LK-TRAN-PRECIO-ENT = ZEROS AND LK-TRAN-PRECIO-DEC = ZEROS
020000         PERFORM 9100-RECHAZAR THRU 9100-EXIT
020100         GO TO 1000-EXIT
020200     END-IF.
020300
020400     PERFORM 9200-BUSCAR-ASIENTO-OCUPADO THRU 9200-EXIT.
020500     IF SW-ASIENTO-OCUPADO = VAL-SI
020600         PERFORM 9100-RECHAZAR THRU 9100-EXIT
020700         GO TO 1000-EXIT
020800     END-IF.
020900
021000     IF LK-FUN-ASIENTOS-DISP (IX-FUN-ENCONTRADA) = ZEROS
021100         PERFORM 9100-RECHAZAR THRU 9100-EXIT
021200         GO TO 1000-EXIT
021300     END-IF.
021400
021500     SUBTRACT 1 FROM LK-FUN-ASIENTOS-DISP (IX-FUN-ENCONTRADA).
021600
021700     COMPUTE SIG-ID = LK-BOL-ULTIMO-ID + 1.
021800     ADD 1 TO LK-BOL-TOTAL
021900     MOVE SIG-ID                TO LK-BOL-ULTIMO-ID
022000     MOVE SIG-ID                TO LK-BOL-ID (LK-BOL-TOTAL)
022100     MOVE LK-TRAN-FUN-ID        TO LK-BOL-FUN-ID (LK-BOL-TOTAL)
022200     MOVE LK-TRAN-CLI-ID        TO LK-BOL-CLI-ID (LK-BOL-TOTAL)
022300     MOVE LK-TRAN-ASIENTO       TO LK-BOL-ASIENTO (LK-BOL-TOTAL)
022400     MOVE LK-TRAN-PRECIO-ENT    TO LK-BOL-PRECIO-ENT (LK-BOL-TOTAL)
022500     MOVE LK-TRAN-PRECIO-DEC    TO LK-BOL-PRECIO-DEC (LK-BOL-TOTAL)
022600     MOVE LK-FECHA-PROCESO      TO LK-BOL-FECHA-COMPRA (LK-BOL-TOTAL)
022700     MOVE LK-HORA-PROCESO       TO LK-BOL-HORA-COMPRA (LK-BOL-TOTAL)
022800     IF LK-TRAN-RECIBO NOT = "R" AND LK-TRAN-RECIBO NOT = "P"
022900         MOVE "R"               TO LK-BOL-ESTADO (LK-BOL-TOTAL)
023000     ELSE
023100         MOVE LK-TRAN-RECIBO    TO LK-BOL-ESTADO (LK-BOL-TOTAL)
023200     END-IF.
023300 1000-EXIT.
023400     EXIT.
023500
023600 1000-1-CICLO.
023700         IF LK-FUN-ID (LK-IX-FUN) = LK-TRAN-FUN-ID
023800             MOVE VAL-SI TO SW-FUN-EXISTE
023900             SET IX-FUN-ENCONTRADA TO LK-IX-FUN
024000         END-IF
024100 1000-1-CICLO-EXIT.
024200    EXIT.
024300
024400 1000-2-CICLO.
024500         IF LK-CLI-ID (LK-IX-CLI) = LK-TRAN-CLI-ID
024600             MOVE VAL-SI TO SW-CLI-EXISTE
024700         END-IF
024800 1000-2-CICLO-EXIT.
024900    EXIT.
025000
025100*----------------------------------------------------------*
025200*  2000 - PAGAR-BOLETO - DE RESERVADO A PAGADO              *
025300*----------------------------------------------------------*
025400 2000-PAGAR-BOLETO.
025500     PERFORM 9300-BUSCAR-BOLETO THRU 9300-EXIT.
025600     IF IX-BOL-ENCONTRADO = ZEROS
025700         PERFORM 9100-RECHAZAR THRU 9100-EXIT
025800         GO TO 2000-EXIT
025900     END-IF.
026000
026100     IF LK-BOL-ESTADO (IX-BOL-ENCONTRADO) NOT = "R"
026200         PERFORM 9100-RECHAZAR THRU 9100-EXIT
026300         GO TO 2000-EXIT
026400     END-IF.
026500
026600     MOVE "P" TO LK-BOL-ESTADO (IX-BOL-ENCONTRADO).
026700 2000-EXIT.
026800     EXIT.
026900
027000*----------------------------------------------------------*
027100*  3000 - USAR-BOLETO - DE PAGADO A USADO                  *
027200*----------------------------------------------------------*
027300 3000-USAR-BOLETO.
027400     PERFORM 9300-BUSCAR-BOLETO THRU 9300-EXIT.
027500     IF IX-BOL-ENCONTRADO = ZEROS
027600         PERFORM 9100-RECHAZAR THRU 9100-EXIT
027700         GO TO 3000-EXIT
027800     END-IF.
027900
028000     IF LK-BOL-ESTADO (IX-BOL-ENCONTRADO) NOT = "P"
028100         PERFORM 9100-RECHAZAR THRU 9100-EXIT
028200         GO TO 3000-EXIT
028300     END-IF.
028400
028500     MOVE "U" TO LK-BOL-ESTADO (IX-BOL-ENCONTRADO).
028600 3000-EXIT.
028700     EXIT.
028800
028900*----------------------------------------------------------*
029000*  4000 - CANCELAR-BOLETO - ANULA Y LIBERA EL ASIENTO      *
029100*----------------------------------------------------------*
029200 4000-CANCELAR-BOLETO.
029300     PERFORM 9300-BUSCAR-BOLETO THRU 9300-EXIT.
029400     IF IX-BOL-ENCONTRADO = ZEROS
029500         PERFORM 9100-RECHAZAR THRU 9100-EXIT
029600         GO TO 4000-EXIT
029700     END-IF.
029800
029900     IF LK-BOL-ESTADO (IX-BOL-ENCONTRADO) NOT = "R"
030000         AND LK-BOL-ESTADO (IX-BOL-ENCONTRADO) NOT = "P"
030100         PERFORM 9100-RECHAZAR THRU 9100-EXIT
030200         GO TO 4000-EXIT
030300     END-IF.
030400
030500     MOVE "C" TO LK-BOL-ESTADO (IX-BOL-ENCONTRADO).
030600     PERFORM 9500-LIBERAR-ASIENTO THRU 9500-EXIT.
030700 4000-EXIT.
030800     EXIT.
030900
031000*----------------------------------------------------------*
031100*  5000 - BORRAR-BOLETO - QUITA EL BOLETO DE LA TABLA       *
031200*----------------------------------------------------------*
031300 5000-BORRAR-BOLETO.
031400     PERFORM 9300-BUSCAR-BOLETO THRU 9300-EXIT.
031500     IF IX-BOL-ENCONTRADO = ZEROS
031600         PERFORM 9100-RECHAZAR THRU 9100-EXIT
031700         GO TO 5000-EXIT
031800     END-IF.
031900
032000     IF LK-BOL-ESTADO (IX-BOL-ENCONTRADO) = "R"
032100         OR LK-BOL-ESTADO (IX-BOL-ENCONTRADO) = "P"
032200         PERFORM 9500-LIBERAR-ASIENTO THRU 9500-EXIT
032300     END-IF.
032400
032500     PERFORM 5000-1-CICLO THRU 5000-1-CICLO-EXIT
032600         VARYING LK-IX-BOL FROM IX-BOL-ENCONTRADO BY 1
032700         UNTIL LK-IX-BOL > LK-BOL-TOTAL - 1.
032800     SUBTRACT 1 FROM LK-BOL-TOTAL.
032900 5000-EXIT.
033000     EXIT.
033100
033200 5000-1-CICLO.
033300         MOVE LK-BOL-FILA (LK-IX-BOL + 1) TO LK-BOL-FILA (LK-IX-BOL)
033400 5000-1-CICLO-EXIT.
033500    EXIT.
033600
033700*----------------------------------------------------------*
033800*  9100 - RECHAZAR - ANOTA EL MOTIVO EN LA TABLA COMPARTIDA *
033900*----------------------------------------------------------*
034000 9100-RECHAZAR.
034100     MOVE "BOLETO  "         TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
034200     MOVE LK-TRAN-BOL-ID     TO LK-RCH-REF (LK-RCH-TOTAL + 1)
034300     MOVE "TRANSACCION DE BOLETO RECHAZADA"
034400         TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
034500     ADD 1 TO LK-RCH-TOTAL.
034600 9100-EXIT.
034700     EXIT.
034800
034900*----------------------------------------------------------*
035000*  9200 - BUSCAR-ASIENTO-OCUPADO - ASIENTO YA TOMADO POR     *
035100*          OTRO BOLETO VALIDO (R O P) DE LA MISMA FUNCION    *
035200*----------------------------------------------------------*
035300 9200-BUSCAR-ASIENTO-OCUPADO.
035400     MOVE VAL-NO TO SW-ASIENTO-OCUPADO
035500     PERFORM 9200-1-CICLO THRU 9200-1-CICLO-EXIT
035600         VARYING LK-IX-BOL FROM 1 BY 1 UNTIL LK-IX-BOL > LK-BOL-TOTAL.
035700 9200-EXIT.
035800     EXIT.
035900
036000 9200-1-CICLO.
036100         IF LK-BOL-FUN-ID (LK-IX-BOL) = LK-TRAN-FUN-ID
036200             AND LK-BOL-ASIENTO (LK-IX-BOL) = LK-TRAN-ASIENTO
036300             AND (LK-BOL-ESTADO (LK-IX-BOL) = "R"
036400                  OR LK-BOL-ESTADO (LK-IX-BOL) = "P")
036500             MOVE VAL-SI TO SW-ASIENTO-OCUPADO
036600         END-IF
036700 9200-1-CICLO-EXIT.
036800    EXIT.
036900
037000*----------------------------------------------------------*
037100*  9300 - BUSCAR-BOLETO - POR NUMERO DE BOLETO             *
037200*----------------------------------------------------------*
037300 9300-BUSCAR-BOLETO.
037400     MOVE 0 TO IX-BOL-ENCONTRADO
037500     PERFORM 9300-1-CICLO THRU 9300-1-CICLO-EXIT
037600         VARYING LK-IX-BOL FROM 1 BY 1 UNTIL LK-IX-BOL > LK-BOL-TOTAL.
037700 9300-EXIT.
037800     EXIT.
037900
038000 9300-1-CICLO.
038100         IF LK-BOL-ID (LK-IX-BOL) = LK-TRAN-BOL-ID
038200             SET IX-BOL-ENCONTRADO TO LK-IX-BOL
038300         END-IF
038400 9300-1-CICLO-EXIT.
038500    EXIT.
038600
038700*----------------------------------------------------------*
038800*  9400 - VALIDAR-ASIENTO - LETRA MAYUSCULA MAS 1 A 3        *
038900*          DIGITOS (EJ. A1, B12, K123)                      *
039000*----------------------------------------------------------*
039100 9400-VALIDAR-ASIENTO.
039200     MOVE VAL-NO TO SW-ASIENTO-VALIDO
039300     IF LK-TRAN-ASIENTO = SPACES
039400         GO TO 9400-EXIT
039500     END-IF.
039600     MOVE LK-TRAN-ASIENTO (1:1) TO LETRA-ASIENTO
039700     IF LETRA-ASIENTO = SPACES
039800         OR LETRA-ASIENTO IS NOT LETRA-MAYUS
039900         GO TO 9400-EXIT
040000     END-IF.
040100     MOVE 0 TO CANT-DIGITOS-ASI.
040200     PERFORM 9400-1-CICLO THRU 9400-1-CICLO-EXIT
040300         VARYING IX-ASI FROM 2 BY 1 UNTIL IX-ASI > 4.
040400     IF CANT-DIGITOS-ASI > 0
040500         MOVE VAL-SI TO SW-ASIENTO-VALIDO
040600     END-IF.
040700 9400-EXIT.
040800     EXIT.
040900
041000 9400-1-CICLO.
041100         IF LK-TRAN-ASIENTO (IX-ASI:1) NOT = SPACE
041200             IF LK-TRAN-ASIENTO (IX-ASI:1) IS DIGITO
041300                 ADD 1 TO CANT-DIGITOS-ASI
041400             ELSE
041500                 MOVE 4 TO IX-ASI
041600                 MOVE 0 TO CANT-DIGITOS-ASI
041700             END-IF
041800         END-IF
041900 9400-1-CICLO-EXIT.
042000    EXIT.
042100
042200*----------------------------------------------------------*
042300*  9500 - LIBERAR-ASIENTO - DEVUELVE EL ASIENTO A LA          *
042400*          FUNCION SI TODAVIA NO LLEGO AL TOTAL              *
042500*----------------------------------------------------------*
042600 9500-LIBERAR-ASIENTO.
042700     PERFORM 9500-1-CICLO THRU 9500-1-CICLO-EXIT
042800         VARYING LK-IX-FUN FROM 1 BY 1 UNTIL LK-IX-FUN > LK-FUN-TOTAL.
042900 9500-EXIT.
043000     EXIT.
043100
043200 9500-1-CICLO.
043300         IF LK-FUN-ID (LK-IX-FUN) = LK-BOL-FUN-ID (IX-BOL-ENCONTRADO)
043400             IF LK-FUN-ASIENTOS-DISP (LK-IX-FUN)
043500                 < LK-FUN-ASIENTOS-TOT (LK-IX-FUN)
043600                 ADD 1 TO LK-FUN-ASIENTOS-DISP (LK-IX-FUN)
043700             END-IF
043800         END-IF
043900 9500-1-CICLO-EXIT.
044000    EXIT.
044100
044200
044300
044400
044500
044600
044700
044800
