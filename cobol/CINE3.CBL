000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CINE3.
000300 AUTHOR. R. SALAZAR BRAVO.
000400 INSTALLATION. CINERAMA PERU S.A. - CENTRO DE COMPUTO LIMA.
000500 DATE-WRITTEN. 22/08/1989.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000800*----------------------------------------------------------*
000900*  CINE3 - MANTENIMIENTO DEL MAESTRO DE SALAS              *
001000*----------------------------------------------------------*
001100*  LEE EL FICHERO DE TRANSACCIONES DE ALTA DE SALAS Y VA    *
001200*  AGREGANDO CADA UNA A LA TABLA EN MEMORIA DESPUES DE      *
001300*  COMPROBAR QUE EL NOMBRE NO SE REPITE Y QUE LA CAPACIDAD  *
001400*  ESTA DENTRO DEL RANGO PERMITIDO (1 A 500 BUTACAS).  EL   *
001500*  NUMERO DE SALA SE ASIGNA AQUI MISMO, TOMANDO EL MAYOR    *
001600*  NUMERO YA EXISTENTE EN LA TABLA Y SUMANDOLE UNO.          *
001700*----------------------------------------------------------*
001800*  BITACORA DE CAMBIOS                                     *
001900*----------------------------------------------------------*
002000* 22/08/89 RSB  PRIMERA VERSION.                            *
002100* 05/12/90 RSB  SE AGREGA VALIDACION DE CAPACIDAD MAXIMA.   *
002200* 14/02/91 RSB  SOLICITUD 0203: SE AGREGA EL TIPO DE SALA   *
002300*               (2D/3D) AL REGISTRO.                        *
002400* 19/01/99 LCR  SOLICITUD 0455: REVISADO EL CAMBIO DE       *
002500*               SIGLO, EL REGISTRO NO LLEVA FECHAS.         *
002600* 23/03/06 PFR  SOLICITUD 0560: SALA INACTIVA NO SE BORRA,  *
002700*               SE MARCA SAL-ACTIVA A "N".                  *
002800* 14/10/09 ALC  SOLICITUD 0601: MENSAJES DE RECHAZO PASAN   *
002900*               A LA TABLA DE RECHAZOS COMPARTIDA.          *
003000* 22/03/13 MVR  SOLICITUD 0714: LA TRANSACCION DE BAJA DE    *
003100*               SALA (TIPO "B") QUEDA IMPLEMENTADA; ANTES    *
003200*               SOLO SE GRABABA CON SAL-ACTIVA A "S" Y NUNCA *
003300*               SE PODIA DESACTIVAR.  EL FLAG PASA A "Y"/"N" *
003400*               PARA ALINEARSE CON EL DOMINIO DEL CAMPO.     *
003500* 17/09/13 MVR  SOLICITUD 0719: LA COMPARACION DE NOMBRE DE  *
003600*               SALA REPETIDO YA NO DISTINGUE MAYUSCULAS DE  *
003700*               MINUSCULAS.                                  *
003800*----------------------------------------------------------*
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     CLASS LETRA-MAYUS IS "A" THRU "Z".
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT F-MANT-SALAS ASSIGN TO DISK
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-MNT.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD F-MANT-SALAS
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID IS "salas-mant.dat".
005600 01 MANT-SAL-REG.
005700     02 MS-TIPO-TRAN           PIC X(1).
005800     02 MS-SALA-ID             PIC 9(6).
005900     02 MS-NOMBRE              PIC X(20).
006000     02 MS-DESCRIPCION         PIC X(50).
006100     02 MS-CAPACIDAD           PIC 9(3).
006200     02 MS-CAPACIDAD-R REDEFINES MS-CAPACIDAD.
006300         03 FILLER                PIC 9(1).
006400         03 MS-CAPACIDAD-BAJOS    PIC 9(2).
006500     02 MS-TIPO                PIC X(2).
006600     02 FILLER                 PIC X(03).
006700
006800 WORKING-STORAGE SECTION.
006900 77 FS-MNT                     PIC X(2).
007000 88 FS-MNT-OK                  VALUE "00".
007100 88 FS-MNT-SIN-DATOS           VALUE "35".
007200 77 SW-DUPLICADO                PIC X(1).
007300 77 SW-ENCONTRADO               PIC X(1).
007400 78 VAL-SI                     VALUE "Y".
007500 78 VAL-NO                     VALUE "N".
007600 78 CAPACIDAD-MINIMA            VALUE 1.
007700 78 CAPACIDAD-MAXIMA            VALUE 500.
007800
007900*    TABLA DE CONVERSION A MAYUSCULAS, PARA QUE LA BUSQUEDA
008000*    DE NOMBRE DE SALA REPETIDO NO DISTINGA MAYUSCULAS DE
008100*    MINUSCULAS.
008200 01 TABLA-MAYUSCULAS.
008300     05 ALFA-MINUSCULAS        PIC X(26)
008400         VALUE "abcdefghijklmnopqrstuvwxyz".
008500     05 ALFA-MAYUSCULAS        PIC X(26)
008600         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008650     05 FILLER                 PIC X(01).
008700 77 WS-NOMBRE-NUEVO             PIC X(20).
008800 77 WS-NOMBRE-TABLA             PIC X(20).
008900 77 IX-BAJA                     PIC 9(4) COMP.
009000
009100 01 NUM-SALA-MAYOR-GEN.
009200     05 NUM-SALA-MAYOR          PIC 9(6) COMP VALUE 0.
009300     05 NUM-SALA-MAYOR-R REDEFINES NUM-SALA-MAYOR.
009400         10 NSM-MILES            PIC 9(3).
009500         10 NSM-UNIDADES         PIC 9(3).
009600     05 FILLER                  PIC X(02).
009700
009800 01 SIG-ID-GEN.
009900     05 SIG-ID                  PIC 9(6) COMP.
010000     05 SIG-ID-GEN-R REDEFINES SIG-ID.
010100         10 FILLER                 PIC 9(2).
010200         10 SIG-ID-BAJOS           PIC 9(4).
010300
010400 LINKAGE SECTION.
010500 01 LK-TABLA-SALAS.
010600     02 LK-SAL-TOTAL             PIC 9(4) COMP.
010700     02 LK-SAL-FILA OCCURS 50 TIMES INDEXED BY LK-IX-SAL.
010800         03 LK-SAL-ID             PIC 9(6).
010900         03 LK-SAL-NOMBRE         PIC X(20).
011000         03 LK-SAL-DESCRIPCION    PIC X(50).
011100         03 LK-SAL-CAPACIDAD      PIC 9(3).
011200         03 LK-SAL-TIPO           PIC X(2).
011300         03 LK-SAL-ACTIVA         PIC X(1).
011400             88 LK-SAL-ES-ACTIVA    VALUE "Y".
011500             88 LK-SAL-ES-INACTIVA  VALUE "N".
011600
011700 01 LK-TABLA-RECHAZOS.
011800     02 LK-RCH-TOTAL              PIC 9(4) COMP.
011900     02 LK-RCH-FILA OCCURS 500 TIMES INDEXED BY LK-IX-RCH.
012000         03 LK-RCH-CODIGO          PIC X(8).
012100         03 LK-RCH-REF             PIC 9(6).
012200         03 LK-RCH-MOTIVO          PIC X(40).
012300
012400 PROCEDURE DIVISION USING LK-TABLA-SALAS LK-TABLA-RECHAZOS.
012500 0000-INICIO.
012600     OPEN INPUT F-MANT-SALAS
012700     IF FS-MNT = "35"
012800         GO TO 0000-SALIR
012900     END-IF
013000     IF FS-MNT NOT = "00"
013100         DISPLAY "CINE3 - ERROR ABRIENDO SALAS-MANT " FS-MNT
013200         GO TO 0000-SALIR
013300     END-IF.
013400
013500 0010-LEER.
013600     READ F-MANT-SALAS INTO MANT-SAL-REG
013700         AT END GO TO 0090-CERRAR.
013800
013900     IF MS-TIPO-TRAN = "A"
014000         PERFORM 1000-VALIDAR-SALA THRU 1000-EXIT
014100     ELSE
014200         IF MS-TIPO-TRAN = "B"
014300             PERFORM 2000-VALIDAR-BAJA THRU 2000-EXIT
014400         ELSE
014500             MOVE "SALA    " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
014600             MOVE MS-SALA-ID  TO LK-RCH-REF (LK-RCH-TOTAL + 1)
014700             MOVE "TIPO DE TRANSACCION DESCONOCIDO"
014800                 TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
014900             ADD 1 TO LK-RCH-TOTAL
015000         END-IF
015100     END-IF.
015200
015300     GO TO 0010-LEER.
015400
015500 0090-CERRAR.
015600     CLOSE F-MANT-SALAS.
015700 0000-SALIR.
015800     GOBACK.
015900
016000*----------------------------------------------------------*
016100*  1000 - VALIDAR-SALA - CAPACIDAD, NOMBRE REPETIDO Y ALTA  *
016200*----------------------------------------------------------*
016300 1000-VALIDAR-SALA.
016400     MOVE VAL-NO TO SW-DUPLICADO
016500     IF MS-NOMBRE = SPACES
016600         MOVE "SALA    " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
016700         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
016800         MOVE "NOMBRE DE SALA VACIO"
016900             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
017000         ADD 1 TO LK-RCH-TOTAL
017100         GO TO 1000-EXIT
017200     END-IF.
017300
017400     IF MS-CAPACIDAD < CAPACIDAD-MINIMA
017500         OR MS-CAPACIDAD > CAPACIDAD-MAXIMA
017600         MOVE "SALA    " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
017700         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
017800         MOVE "CAPACIDAD FUERA DE RANGO"
017900             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
018000         ADD 1 TO LK-RCH-TOTAL
018100         GO TO 1000-EXIT
018200     END-IF.
018300
018400     MOVE MS-NOMBRE TO WS-NOMBRE-NUEVO
018500     TRANSLATE WS-NOMBRE-NUEVO
018600         FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS.
018700     PERFORM 1000-1-CICLO THRU 1000-1-CICLO-EXIT
018800         VARYING LK-IX-SAL FROM 1 BY 1 UNTIL LK-IX-SAL > LK-SAL-TOTAL.
018900
019000     IF SW-DUPLICADO = VAL-SI
019100         MOVE "SALA    " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
019200         MOVE 0 TO LK-RCH-REF (LK-RCH-TOTAL + 1)
019300         MOVE "NOMBRE DE SALA YA EXISTE"
019400             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
019500         ADD 1 TO LK-RCH-TOTAL
019600         GO TO 1000-EXIT
019700     END-IF.
019800
019900*    BUSCA EL MAYOR NUMERO DE SALA YA CARGADO EN LA TABLA,
020000*    EL NUEVO NUMERO SERA ESE MAS UNO.
020100     MOVE 0 TO NUM-SALA-MAYOR
020200     PERFORM 1000-2-CICLO THRU 1000-2-CICLO-EXIT
020300         VARYING LK-IX-SAL FROM 1 BY 1 UNTIL LK-IX-SAL > LK-SAL-TOTAL.
020400     COMPUTE SIG-ID = NUM-SALA-MAYOR + 1.
020500
020600     ADD 1 TO LK-SAL-TOTAL
020700     MOVE SIG-ID              TO LK-SAL-ID (LK-SAL-TOTAL)
020800     MOVE MS-NOMBRE            TO LK-SAL-NOMBRE (LK-SAL-TOTAL)
020900     MOVE MS-DESCRIPCION       TO LK-SAL-DESCRIPCION (LK-SAL-TOTAL)
021000     MOVE MS-CAPACIDAD         TO LK-SAL-CAPACIDAD (LK-SAL-TOTAL)
021100     MOVE MS-TIPO              TO LK-SAL-TIPO (LK-SAL-TOTAL)
021200     MOVE VAL-SI               TO LK-SAL-ACTIVA (LK-SAL-TOTAL).
021300 1000-EXIT.
021400     EXIT.
021500
021600 1000-1-CICLO.
021700         MOVE LK-SAL-NOMBRE (LK-IX-SAL) TO WS-NOMBRE-TABLA
021800         TRANSLATE WS-NOMBRE-TABLA
021900             FROM ALFA-MINUSCULAS TO ALFA-MAYUSCULAS
022000         IF WS-NOMBRE-TABLA = WS-NOMBRE-NUEVO
022100             MOVE VAL-SI TO SW-DUPLICADO
022200         END-IF
022300 1000-1-CICLO-EXIT.
022400    EXIT.
022500
022600 1000-2-CICLO.
022700         IF LK-SAL-ID (LK-IX-SAL) > NUM-SALA-MAYOR
022800             MOVE LK-SAL-ID (LK-IX-SAL) TO NUM-SALA-MAYOR
022900         END-IF
023000 1000-2-CICLO-EXIT.
023100    EXIT.
023200
023300*----------------------------------------------------------*
023400*  2000 - VALIDAR-BAJA - DESACTIVA UNA SALA EXISTENTE, SIN  *
023500*         BORRARLA DE LA TABLA                              *
023600*----------------------------------------------------------*
023700 2000-VALIDAR-BAJA.
023800     MOVE VAL-NO TO SW-ENCONTRADO
023900     PERFORM 2000-1-CICLO THRU 2000-1-CICLO-EXIT
024000         VARYING LK-IX-SAL FROM 1 BY 1 UNTIL LK-IX-SAL > LK-SAL-TOTAL.
024100
024200     IF SW-ENCONTRADO = VAL-NO
024300         MOVE "SALA    " TO LK-RCH-CODIGO (LK-RCH-TOTAL + 1)
024400         MOVE MS-SALA-ID TO LK-RCH-REF (LK-RCH-TOTAL + 1)
024500         MOVE "SALA NO EXISTE PARA BAJA"
024600             TO LK-RCH-MOTIVO (LK-RCH-TOTAL + 1)
024700         ADD 1 TO LK-RCH-TOTAL
024800         GO TO 2000-EXIT
024900     END-IF.
025000
025100     MOVE VAL-NO TO LK-SAL-ACTIVA (IX-BAJA).
025200 2000-EXIT.
025300     EXIT.
025400
025500 2000-1-CICLO.
025600         IF LK-SAL-ID (LK-IX-SAL) = MS-SALA-ID
025700             MOVE VAL-SI TO SW-ENCONTRADO
025800             MOVE LK-IX-SAL TO IX-BAJA
025900         END-IF
026000 2000-1-CICLO-EXIT.
026100    EXIT.
026200
026300
026400
026500
026600
026700
026800
026900
